*    WSERRTB1.CBL
*--------------------------------------------------------------
*    RUN-LEVEL COUNTERS AND THE DISTINCT ERROR-CODE FREQUENCY
*    TABLE PRINTED AS "TOP ERRORS" ON THE SUMMARY REPORT.  A
*    CODE IS ADDED TO THE TABLE THE FIRST TIME IT IS RAISED;
*    THE TABLE STAYS IN FIRST-SEEN ORDER - IT IS NEVER SORTED.
*--------------------------------------------------------------
*    07/29/91 PJR - ADDED FOR REQ AP-0188 WHEN THE SUMMARY
*    REPORT WAS EXTENDED FROM A BARE PASS/FAIL COUNT TO THE
*    "TOP ERRORS" BREAKDOWN.  40 DISTINCT CODES IS MORE THAN
*    THE PROCEDURES OFFICE'S CODE LIST HAS EVER HAD ON IT -
*    THE TABLE WILL NEVER ACTUALLY FILL UNDER NORMAL USE, BUT
*    A FIXED UPPER BOUND IS REQUIRED SINCE THIS IS WORKING
*    STORAGE, NOT A SORTED FILE.
*--------------------------------------------------------------
*    40 IS GENEROUS ON PURPOSE - SEE THE CHANGE-LOG NOTE ABOVE.
 77  MAX-ERROR-CODES           PIC 9(2) COMP VALUE 40.
*    HOW MANY OF THE 40 SLOTS BELOW ARE ACTUALLY IN USE.
 77  ERROR-CODE-COUNT          PIC 9(2) COMP VALUE ZERO.
*    THE THREE RUN-LEVEL TOTALS PRINTED AT THE TOP OF THE
*    SUMMARY REPORT - SEE 0400-PRINT-RUN-SUMMARY.  ZEROED AT
*    THE START OF THE RESULTS-FILE WRITE PASS, NOT AT PROGRAM
*    START, SINCE THEY ARE COUNTED WHILE THAT PASS RUNS.
 77  TOTAL-INVOICES            PIC 9(7) VALUE ZERO.
 77  VALID-INVOICES            PIC 9(7) VALUE ZERO.
 77  INVALID-INVOICES          PIC 9(7) VALUE ZERO.
*
*    ERR-IDX IS THE SEARCH/INSERT INDEX USED BY 0256-FIND-
*    ERROR-CODE-SLOT IN THE DRIVER - IT COMES BACK POINTING AT
*    THE MATCHING ENTRY, OR ONE PAST ERROR-CODE-COUNT IF THE
*    CODE HAS NOT BEEN SEEN YET THIS RUN.
 01  ERROR-FREQ-TABLE.
     05  ERROR-FREQ-ENTRY OCCURS 40 TIMES
                             INDEXED BY ERR-IDX.
         10  ERR-CODE              PIC X(48).
         10  ERR-OCCUR-COUNT       PIC 9(07) COMP.
     05  FILLER                    PIC X(04).
*    WHOLE-TABLE BYTE VIEW - NOT ACTUALLY MOVED ANYWHERE IN
*    THIS RUN, BUT KEPT FOR PARITY WITH THE OTHER WORKING-
*    STORAGE TABLES IN THIS SYSTEM THAT CARRY ONE, AND HANDY
*    FOR A STORAGE DUMP WHEN TRACKING DOWN A BAD SUBSCRIPT.
 01  FILLER REDEFINES ERROR-FREQ-TABLE.
     05  ERR-ENTRY-BYTES       OCCURS 40 TIMES
                             PIC X(55).
