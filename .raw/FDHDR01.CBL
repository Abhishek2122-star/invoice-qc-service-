*    FDHDR01.CBL
*--------------------------------------------------------------
*    FD AND RECORD LAYOUT FOR THE INVOICE HEADER INPUT FILE
*    USED BY INVOICE-QC-SYSTEM (QC0100).  ONE RECORD PER
*    INVOICE.  LINE ITEMS FOR THE INVOICE FOLLOW IN THE LINE
*    ITEM FILE, HDR-LINE-ITEM-COUNT RECORDS, IN HEADER ORDER.
*--------------------------------------------------------------
*    03/14/89 DKM - LAYOUT COPIED FROM THE PROCEDURES OFFICE
*    "INVOICE QC BATCH - FILE SPECS" MEMO, REQ AP-0147.  FIELD
*    ORDER ON THE CARD IMAGE MATCHES THE MEMO'S TABLE, LEFT TO
*    RIGHT, SO ANYONE WITH THE MEMO CAN READ THIS COPYBOOK
*    SIDE BY SIDE WITH IT.
*--------------------------------------------------------------
 FD  HEADER-FILE
     LABEL RECORDS ARE STANDARD.
*    ONE 01-LEVEL PER PHYSICAL RECORD - THE WHOLE HEADER COMES
*    ACROSS IN ONE READ, UNLIKE THE LINE ITEMS WHICH ARE A
*    VARIABLE NUMBER OF RECORDS PER INVOICE.
 01  HDR-RECORD.
*        INVOICE IDENTIFIER.  SPACES HERE MEANS THE RECORD
*        FAILS THE FIRST COMPLETENESS CHECK IN VALIDATE-
*        INVOICE (MISSING_FIELD: INVOICE_NUMBER) AND IS ALSO
*        PART OF THE DUPLICATE-INVOICE KEY IN THE SECOND PASS.
     05  HDR-INVOICE-NUMBER        PIC X(20).
*        ISSUE DATE, YYYYMMDD.  ZERO MEANS ABSENT PER THE
*        PROCEDURES OFFICE CONVENTION - NO SPECIAL VALUE OR
*        HIGH-DATE IS USED FOR A MISSING DATE ON THIS FILE.
     05  HDR-INVOICE-DATE          PIC 9(08).
*        DUE DATE, YYYYMMDD, OPTIONAL - ZERO MEANS NOT GIVEN.
*        WHEN PRESENT IT MUST NOT FALL BEFORE THE INVOICE DATE
*        (SEE THE BUSINESS-RULE PASS, 03/03/93 TLO CHANGE).
     05  HDR-DUE-DATE              PIC 9(08).
*        SELLER (VENDOR) NAME.  CARRIED IN BOTH ITS ORIGINAL
*        CASE (FOR THE RESULTS FILE AND REPORT) AND LOWER-
*        CASED FORM (FOR THE DUPLICATE KEY) - THE LOWER-CASED
*        COPY LIVES IN THE IN-MEMORY TABLE, NOT ON THIS FILE.
     05  HDR-SELLER-NAME           PIC X(30).
*        OPTIONAL - NOT EDITED BY THIS RUN, CARRIED THROUGH
*        ONLY BECAUSE THE PROCEDURES OFFICE WANTS IT AVAILABLE
*        ON THE MASTER SIDE FOR A FUTURE TAX-RECONCILIATION
*        JOB THAT HAS NOT BEEN WRITTEN YET.
     05  HDR-SELLER-TAX-ID         PIC X(15).
     05  HDR-BUYER-NAME            PIC X(30).
     05  HDR-BUYER-TAX-ID          PIC X(15).
*        ISO CURRENCY CODE.  ONLY INR/EUR/USD/GBP ARE ACCEPTED
*        BY VALIDATE-INVOICE - ANYTHING ELSE, INCLUDING A
*        LOWER-CASE CODE, DRAWS FORMAT_ERROR: CURRENCY_INVALID.
     05  HDR-CURRENCY-CODE         PIC X(03).
*        NET/TAX/GROSS ARE CARRIED AS SIGNED ZONED DECIMAL, NOT
*        COMP-3 - THIS SHOP HAS NEVER PACKED MONEY FIELDS ON
*        ANY FILE, MASTER OR TRANSACTION, AND THIS RUN FOLLOWS
*        SUIT SO THE FILE CAN BE EYEBALLED ON A DUMP LISTING.
     05  HDR-NET-TOTAL             PIC S9(9)V99.
     05  HDR-TAX-AMOUNT            PIC S9(9)V99.
     05  HDR-GROSS-TOTAL           PIC S9(9)V99.
*        NUMBER OF LINE-ITEM RECORDS THAT FOLLOW FOR THIS
*        INVOICE ON THE LINE-ITEM FILE.  THE LOAD PARAGRAPH
*        MUST CONSUME EXACTLY THIS MANY RECORDS REGARDLESS OF
*        THE 50-LINE IN-MEMORY TABLE LIMIT, OR EVERY INVOICE
*        AFTER THIS ONE READS OUT OF STEP.
     05  HDR-LINE-ITEM-COUNT       PIC 9(03).
*        PAD TO A ROUND 172-BYTE RECORD - LEAVES ROOM FOR A
*        FUTURE FIELD WITHOUT A FILE-LAYOUT CHANGE.
     05  FILLER                    PIC X(07).
