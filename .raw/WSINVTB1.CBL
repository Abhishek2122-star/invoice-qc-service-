*    WSINVTB1.CBL
*--------------------------------------------------------------
*    WORKING-STORAGE HOLDING TABLE FOR ONE QC RUN.  THE WHOLE
*    HEADER FILE AND ITS LINE ITEMS ARE HELD HERE BECAUSE THE
*    DUPLICATE-INVOICE CHECK AND THE RUN SUMMARY ARE BOTH
*    CROSS-INVOICE - NEITHER CAN BE DECIDED ON A SINGLE PASS
*    OF SEQUENTIAL READS ALONE.
*--------------------------------------------------------------
*    11/18/89 DKM - ADDED FOR REQ AP-0163 WHEN LINE ITEMS WERE
*    BROUGHT INTO THE QC BATCH.  BEFORE THIS DATE THE DRIVER
*    KEPT ONLY THE HEADER FIELDS IN MEMORY AND VALIDATE-
*    INVOICE SAW NO LINE-ITEM DATA AT ALL.
*    04/25/90 PJR - INV-SELLER-LC AND INV-DUP-FLAG ADDED FOR
*    THE DUPLICATE-INVOICE SECOND PASS (REQ AP-0174).
*    3000 INVOICES IS THE LARGEST OVERNIGHT FEED THE
*    PROCEDURES OFFICE HAS EVER QUOTED TO DATA PROC; 50 LINES
*    PER INVOICE LIKEWISE COVERS EVERY INVOICE SEEN TO DATE
*    WITH ROOM TO SPARE.  BOTH ARE FIXED OCCURS COUNTS, NOT
*    OCCURS ... DEPENDING ON, SINCE THE LINE-ITEM TABLE NESTS
*    INSIDE THE INVOICE TABLE AND THIS COMPILER WILL NOT LET
*    AN OCCURS DEPENDING ON NEST INSIDE ANOTHER ONE.
*--------------------------------------------------------------
 77  MAX-INVOICES              PIC 9(4) COMP VALUE 3000.
 77  MAX-LINES-PER-INVOICE     PIC 9(2) COMP VALUE 50.
*    HOW MANY OF THE 3000 INVOICE-ENTRY SLOTS BELOW ARE
*    ACTUALLY LOADED - SET BY 0120-LOAD-ONE-HEADER AS EACH
*    RECORD COMES IN, THEN RE-USED AS THE UPPER BOUND ON EVERY
*    PASS THAT FOLLOWS (VALIDATION, DUPLICATE CHECK, RESULTS
*    WRITE, SUMMARY).
 77  INVOICE-COUNT             PIC 9(4) COMP VALUE ZERO.
*    SET IF THE FEED EVER EXCEEDS MAX-INVOICES - NOT TESTED
*    ANYWHERE TODAY BUT HELD IN RESERVE FOR WHEN THE DRIVER
*    IS TAUGHT TO WARN OPERATIONS ABOUT A TRUNCATED RUN RATHER
*    THAN SILENTLY DROPPING THE OVERFLOW INVOICES.
 77  W-TABLE-FULL              PIC X VALUE "N".
     88  INVOICE-TABLE-IS-FULL       VALUE "Y".
*
*    ONE ENTRY PER INVOICE, IN THE ORDER READ FROM INVHDR01 -
*    THAT SAME ORDER IS "INPUT ORDER" AS THE PROCEDURES OFFICE
*    SPEC USES THE TERM FOR THE DUPLICATE-INVOICE PASS BELOW.
 01  INVOICE-TABLE.
     05  INVOICE-ENTRY OCCURS 3000 TIMES
                          INDEXED BY INV-IDX.
         10  INV-NUMBER            PIC X(20).
*            SAME REDEFINITION PATTERN AS LKINVC01.CBL'S
*            QC-INV-DATE-X - LETS THE CALENDAR CHECK AND THE
*            DUE-BEFORE-INVOICE COMPARISON GET AT THE PARTS
*            WITHOUT RE-PARSING THE 8-DIGIT FIELD.
         10  INV-DATE              PIC 9(08).
         10  INV-DATE-X REDEFINES INV-DATE.
             15  INV-DATE-CCYY     PIC 9(04).
             15  INV-DATE-MM       PIC 9(02).
             15  INV-DATE-DD       PIC 9(02).
         10  INV-DUE-DATE          PIC 9(08).
         10  INV-DUE-DATE-X REDEFINES INV-DUE-DATE.
             15  INV-DUE-CCYY      PIC 9(04).
             15  INV-DUE-MM        PIC 9(02).
             15  INV-DUE-DD        PIC 9(02).
         10  INV-SELLER-NAME       PIC X(30).
*            LOWER-CASED COPY OF INV-SELLER-NAME, BUILT AT
*            LOAD TIME VIA INSPECT CONVERTING (SEE
*            0120-LOAD-ONE-HEADER) - THIS IS THE FORM USED IN
*            THE DUPLICATE-INVOICE KEY COMPARISON, SO TWO
*            SELLER NAMES THAT DIFFER ONLY IN CASE STILL MATCH.
*            INV-SELLER-NAME ITSELF IS NEVER ALTERED, SINCE
*            IT IS ALSO ECHOED BACK ON THE PRINTED REPORT.
         10  INV-SELLER-LC         PIC X(30).
         10  INV-SELLER-TAX-ID     PIC X(15).
         10  INV-BUYER-NAME        PIC X(30).
         10  INV-BUYER-TAX-ID      PIC X(15).
         10  INV-CURRENCY-CODE     PIC X(03).
         10  INV-NET-TOTAL         PIC S9(9)V99.
         10  INV-TAX-AMOUNT        PIC S9(9)V99.
         10  INV-GROSS-TOTAL       PIC S9(9)V99.
*            CLAMPED TO MAX-LINES-PER-INVOICE BY
*            0120-LOAD-ONE-HEADER IMMEDIATELY AFTER THE LINE
*            ITEMS ARE READ - EVERY PARAGRAPH THAT SUBSCRIPTS
*            INV-LINE-ENTRY BY THIS COUNT CAN THEREFORE TRUST
*            IT NEVER EXCEEDS THE PHYSICAL OCCURS 50 BOUND,
*            EVEN THOUGH THE FEED'S OWN HDR-LINE-ITEM-COUNT
*            MAY SAY OTHERWISE.
         10  INV-LINE-COUNT        PIC 9(03).
         10  INV-LINE-ENTRY OCCURS 50 TIMES
                          INDEXED BY INV-LIN-IDX.
             15  INV-LIN-DESCRIPTION   PIC X(30).
             15  INV-LIN-QUANTITY      PIC S9(7)V999.
             15  INV-LIN-UNIT-PRICE    PIC S9(9)V99.
             15  INV-LIN-LINE-TOTAL    PIC S9(9)V99.
*            SET FROM QC-INV-IS-VALID/QC-INV-ERROR-COUNT/
*            QC-INV-ERROR-BLOCK AFTER THE CALL TO VALIDATE-
*            INVOICE RETURNS (0210-VALIDATE-ONE-INVOICE), THEN
*            POSSIBLY OVERRIDDEN AGAIN BY THE DUPLICATE PASS
*            (0310-CHECK-ONE-INVOICE-FOR-DUP) IF THIS INVOICE
*            TURNS OUT TO SHARE A KEY WITH AN EARLIER ONE.
         10  INV-IS-VALID          PIC X(01).
         10  INV-ERROR-COUNT       PIC 9(03) COMP.
         10  INV-ERROR-CODE OCCURS 5 TIMES
                                   PIC X(48).
         10  FILLER REDEFINES INV-ERROR-CODE.
             15  INV-ERROR-BLOCK     PIC X(240).
*            SET ONLY BY THE DUPLICATE-INVOICE SECOND PASS -
*            NEVER TRUE FOR THE FIRST INVOICE SEEN WITH A
*            GIVEN KEY, ONLY FOR THE SECOND AND ANY LATER ONE.
         10  INV-DUP-FLAG          PIC X(01).
             88  INV-IS-DUPLICATE        VALUE "Y".
         10  FILLER                PIC X(05).
     05  FILLER                    PIC X(04).
