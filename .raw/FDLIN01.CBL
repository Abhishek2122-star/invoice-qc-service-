*    FDLIN01.CBL
*--------------------------------------------------------------
*    FD AND RECORD LAYOUT FOR THE INVOICE LINE-ITEM INPUT FILE.
*    RECORDS ARE GROUPED UNDER THEIR PARENT HEADER, IN HEADER
*    ORDER -  HDR-LINE-ITEM-COUNT RECORDS PER INVOICE.
*--------------------------------------------------------------
*    11/18/89 DKM - ADDED WHEN THE LINE-ITEM NEGATIVE-AMOUNT
*    AND LINE/NET MISMATCH RULES WERE ADDED (REQ AP-0163).
*    BEFORE THIS DATE THE QC BATCH ONLY LOOKED AT THE HEADER.
*    THIS FILE HAS NO KEY OF ITS OWN - LIN-INVOICE-NUMBER IS
*    CARRIED FOR AUDIT-TRAIL PURPOSES ONLY.  THE LOAD PARAGRAPH
*    MATCHES LINE ITEMS TO THEIR HEADER BY POSITION (READ
*    ORDER), NOT BY RE-KEYING ON LIN-INVOICE-NUMBER, SO THE TWO
*    FILES MUST STAY IN STEP ON THE OVERNIGHT FEED.
*--------------------------------------------------------------
 FD  LINE-ITEM-FILE
     LABEL RECORDS ARE STANDARD.
 01  LIN-RECORD.
*        CARRIED THROUGH, NOT RE-VALIDATED AGAINST THE PARENT
*        HEADER'S INVOICE NUMBER - SEE THE FILE NOTE ABOVE.
     05  LIN-INVOICE-NUMBER        PIC X(20).
     05  LIN-DESCRIPTION           PIC X(30).
*        SIGNED - A NEGATIVE QUANTITY IS A RETURN/CREDIT LINE
*        AND DRAWS FORMAT_ERROR: LINE_<N>_QUANTITY_NEGATIVE.
*        THREE DECIMAL PLACES SO FRACTIONAL UNITS (WEIGHT,
*        VOLUME) PRICE OUT EXACTLY.
     05  LIN-QUANTITY              PIC S9(7)V999.
     05  LIN-UNIT-PRICE            PIC S9(9)V99.
*        EXTENDED LINE AMOUNT.  THE SUM OF THESE ACROSS ALL OF
*        AN INVOICE'S LINES IS COMPARED TO THE HEADER'S NET-
*        TOTAL WITHIN THE 0.05 TOLERANCE (SEE VALIDATE-INVOICE
*        PARAGRAPH 1320-SUM-LINE-TOTALS).
     05  LIN-LINE-TOTAL            PIC S9(9)V99.
     05  FILLER                    PIC X(08).
