*    FDVRES01.CBL
*--------------------------------------------------------------
*    FD AND RECORD LAYOUT FOR THE VALIDATION RESULTS OUTPUT
*    FILE.  ONE RECORD PER INVOICE PROCESSED.  UP TO FIVE
*    ERROR CODES ARE CARRIED PER RESULT; UNUSED SLOTS ARE
*    SPACE-FILLED.
*--------------------------------------------------------------
*    03/14/89 DKM - THIS IS THE BATCH'S ONE AND ONLY OUTPUT
*    FILE OF RECORD.  ACCOUNTS PAYABLE PICKS IT UP DOWNSTREAM
*    TO DECIDE WHICH INVOICES ARE RELEASED TO THE PAY RUN AND
*    WHICH ARE HELD FOR MANUAL REVIEW - DO NOT CHANGE THE
*    RECORD LAYOUT WITHOUT CLEARING IT WITH THAT TEAM FIRST.
*    03/03/93 TLO - RECORD IS NOW WRITTEN AFTER THE DUPLICATE
*    PASS (SEE INVOICE-QC-SYSTEM'S CHANGE LOG, SAME DATE) SO A
*    DUPLICATE_INVOICE ANOMALY IS ALWAYS REFLECTED HERE.
*--------------------------------------------------------------
 FD  VALIDATION-RESULTS-FILE
     LABEL RECORDS ARE STANDARD.
 01  VRES-RECORD.
*        ECHOED STRAIGHT FROM HDR-INVOICE-NUMBER - THIS IS THE
*        ONLY FIELD ACCOUNTS PAYABLE NEEDS TO JOIN THIS RECORD
*        BACK TO THE INVOICE ON THEIR SIDE.
     05  VRES-INVOICE-ID           PIC X(20).
*        'Y' IFF VRES-ERROR-COUNT IS ZERO - NOT AN INDEPENDENT
*        FLAG, JUST A CONVENIENCE SO THE DOWNSTREAM JOB DOES
*        NOT HAVE TO TEST THE COUNT ITSELF.
     05  VRES-IS-VALID             PIC X(01).
*        TRUE COUNT OF ERRORS RAISED, EVEN WHEN IT EXCEEDS THE
*        FIVE SLOTS BELOW - A SIXTH-OR-LATER ERROR STILL BUMPS
*        THIS COUNTER, IT JUST HAS NO SLOT TO SIT IN.
     05  VRES-ERROR-COUNT          PIC 9(03).
*        FIRST FIVE ERROR CODES, IN THE ORDER RAISED (SEE
*        "ORDERING OF ERRORS WITHIN AN INVOICE" IN THE
*        PROCEDURES OFFICE SPEC) - COMPLETENESS, THEN FORMAT/
*        RANGE, THEN BUSINESS RULE, THEN (IF ANY) THE
*        DUPLICATE-INVOICE ANOMALY LAST.
     05  VRES-ERROR-CODE           OCCURS 5 TIMES
                                   PIC X(48).
     05  FILLER                    PIC X(06).
*        ALTERNATE VIEW OF THE FIVE ERROR-CODE SLOTS AS ONE
*        CONTIGUOUS BLOCK - USED ONLY TO MOVE THE WHOLE ERROR
*        LIST IN ONE STATEMENT WHEN COPYING BETWEEN THE CALL
*        PARAMETER AREA AND THE IN-MEMORY INVOICE TABLE.
 01  FILLER REDEFINES VRES-RECORD.
     05  FILLER                    PIC X(24).
     05  VRES-ERROR-BLOCK          PIC X(240).
