*    LKINVC01.CBL
*--------------------------------------------------------------
*    PARAMETER AREA FOR  CALL "VALIDATE-INVOICE" .  COPIED
*    INTO WORKING-STORAGE BY INVOICE-QC-SYSTEM TO BUILD THE
*    CALL PARAMETER AND INTO LINKAGE SECTION BY VALIDATE-
*    INVOICE TO RECEIVE IT - SAME LAYOUT ON BOTH SIDES OF THE
*    CALL.
*--------------------------------------------------------------
*    03/14/89 DKM - ONE INVOICE AT A TIME CROSSES THIS
*    BOUNDARY.  VALIDATE-INVOICE HAS NO VIEW OF ANY OTHER
*    INVOICE IN THE RUN - THE DUPLICATE-INVOICE CHECK CANNOT
*    LIVE THERE FOR THAT REASON AND STAYS IN THE DRIVER.
*    FIELDS ABOVE QC-INV-IS-VALID ARE "IN" PARAMETERS, SET BY
*    THE DRIVER BEFORE THE CALL; QC-INV-IS-VALID THROUGH THE
*    TRAILING FILLER ARE "OUT" PARAMETERS, SET BY VALIDATE-
*    INVOICE AND READ BACK BY THE DRIVER AFTER THE CALL
*    RETURNS.  NEITHER SIDE CLEARS THE AREA BETWEEN CALLS -
*    VALIDATE-INVOICE'S OWN MAIN LINE ZEROES THE OUT FIELDS
*    AT THE TOP OF EVERY CALL, SO STALE DATA FROM THE PREVIOUS
*    INVOICE NEVER LEAKS THROUGH.
*--------------------------------------------------------------
 01  QC-INVOICE-PARM.
     05  QC-INV-NUMBER             PIC X(20).
*        REDEFINITION EXISTS SO THE CALENDAR-VALIDITY CHECK
*        (PLDATCHK.CBL) CAN BE HANDED CCYY/MM/DD SEPARATELY
*        WITHOUT AN UNSTRING OR A DIVIDE-BASED SPLIT.
     05  QC-INV-DATE               PIC 9(08).
     05  QC-INV-DATE-X REDEFINES QC-INV-DATE.
         10  QC-INV-DATE-CCYY      PIC 9(04).
         10  QC-INV-DATE-MM        PIC 9(02).
         10  QC-INV-DATE-DD        PIC 9(02).
*        ZERO MEANS "NOT GIVEN" - SEE THE DUE-BEFORE-INVOICE
*        BUSINESS RULE, WHICH ONLY FIRES WHEN THIS IS NON-ZERO.
     05  QC-INV-DUE-DATE           PIC 9(08).
     05  QC-INV-DUE-DATE-X REDEFINES QC-INV-DUE-DATE.
         10  QC-INV-DUE-CCYY       PIC 9(04).
         10  QC-INV-DUE-MM         PIC 9(02).
         10  QC-INV-DUE-DD         PIC 9(02).
     05  QC-INV-SELLER-NAME        PIC X(30).
     05  QC-INV-BUYER-NAME         PIC X(30).
     05  QC-INV-CURRENCY-CODE      PIC X(03).
     05  QC-INV-NET-TOTAL          PIC S9(9)V99.
     05  QC-INV-TAX-AMOUNT         PIC S9(9)V99.
     05  QC-INV-GROSS-TOTAL        PIC S9(9)V99.
*        NUMBER OF ENTRIES OF QC-LIN-ENTRY ACTUALLY IN USE -
*        ALWAYS LESS THAN OR EQUAL TO 50, THE DRIVER HAVING
*        ALREADY CLAMPED IT AT LOAD TIME (SEE WSINVTB1.CBL).
     05  QC-INV-LINE-COUNT         PIC 9(03).
*        FIXED-SIZE TABLE, NOT OCCURS ... DEPENDING ON - A
*        DEPENDING-ON TABLE CANNOT CROSS A CALL BOUNDARY
*        CLEANLY ON THIS COMPILER, SO THE TABLE IS SIZED TO
*        THE WORST CASE AND QC-INV-LINE-COUNT CARRIES THE
*        ACTUAL IN-USE LENGTH INSTEAD.
     05  QC-LIN-ENTRY OCCURS 50 TIMES
                             INDEXED BY QC-LIN-IDX.
         10  QC-LIN-QUANTITY       PIC S9(7)V999.
         10  QC-LIN-UNIT-PRICE     PIC S9(9)V99.
         10  QC-LIN-LINE-TOTAL     PIC S9(9)V99.
*        SET BY VALIDATE-INVOICE'S MAIN LINE FROM THE FINAL
*        ERROR COUNT - 'Y' IFF THAT COUNT CAME BACK ZERO.
     05  QC-INV-IS-VALID           PIC X(01).
*        TRUE COUNT OF ERRORS RAISED FOR THIS INVOICE, EVEN
*        WHEN IT EXCEEDS THE FIVE SLOTS BELOW.
     05  QC-INV-ERROR-COUNT        PIC 9(03) COMP.
*        01/10/97 MCQ - WIDENED FROM 40 TO 48 CHARACTERS (REQ
*        AP-0233) AFTER THE BUSINESS-RULE CODES (WHICH RUN
*        LONGER THAN THE COMPLETENESS/FORMAT CODES) WERE
*        FOUND TRUNCATED ON THE RESULTS FILE IN PRODUCTION.
     05  QC-INV-ERROR-CODE OCCURS 5 TIMES
                             PIC X(48).
*        WHOLE-BLOCK VIEW OF THE FIVE SLOTS ABOVE, USED WHEN
*        THE DRIVER COPIES THE ENTIRE ERROR LIST IN ONE MOVE
*        RATHER THAN SLOT BY SLOT.
     05  FILLER REDEFINES QC-INV-ERROR-CODE.
         10  QC-INV-ERROR-BLOCK    PIC X(240).
     05  FILLER                    PIC X(04).
