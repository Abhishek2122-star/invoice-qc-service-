*    VALIDATE-INVOICE.COB
 IDENTIFICATION DIVISION.
 PROGRAM-ID.    VALIDATE-INVOICE.
 AUTHOR.        D. K. MARSH.
 INSTALLATION.  PRAIRIE STATE WHOLESALE SUPPLY CO. - DATA PROC.
 DATE-WRITTEN.  03/14/89.
 DATE-COMPILED.
 SECURITY.      COMPANY PROPRIETARY - INTERNAL USE ONLY.
*--------------------------------------------------------------
*    CHANGE LOG
*--------------------------------------------------------------
* 03/14/89  DKM  INITIAL PROGRAM - REQ AP-0147 - PER-INVOICE
*                EDIT ENGINE FOR THE NEW VENDOR-INVOICE QC
*                BATCH.  CALLED ONCE PER INVOICE BY THE
*                INVOICE-QC-SYSTEM DRIVER.
* 05/02/89  DKM  REQ AP-0151 - ADDED THE DUE-DATE RANGE CHECK.
* 11/18/89  DKM  REQ AP-0163 - ADDED THE LINE-ITEM NEGATIVE-
*                AMOUNT CHECKS AND THE LINE/NET MISMATCH RULE.
* 02/06/90  PJR  REQ AP-0171 - CURRENCY TABLE IS NOW INR/EUR/
*                USD/GBP PER TREASURY MEMO, WAS USD/GBP ONLY.
* 07/29/91  PJR  REQ AP-0188 - TOTALS-MISMATCH TOLERANCE
*                TIGHTENED FROM 1.00 TO 0.05 PER AUDIT FINDING.
* 03/03/93  TLO  REQ AP-0204 - DUE-BEFORE-INVOICE-DATE RULE
*                ADDED TO THE BUSINESS-RULE PASS.
* 09/14/94  TLO  REQ AP-0217 - CALENDAR-DATE CHECK NOW SHARED
*                VIA WSDATCHK/PLDATCHK (WAS A LOCAL LEAP-YEAR
*                ROUTINE LIFTED FROM THE VOUCHER SYSTEM'S
*                WSDATE MODULE - NOW ONE COPYBOOK, ONE FIX).
* 01/10/97  MCQ  REQ AP-0233 - ERROR CODE FIELD WIDENED FROM
*                40 TO 48 CHARS - PRODUCTION WAS TRUNCATING
*                THE LONGER BUSINESS-RULE CODES.
* 08/19/98  MCQ  Y2K REQ AP-0241 - REVIEWED ALL DATE FIELDS FOR
*                CENTURY WINDOWING.  NONE FOUND - CCYY HAS BEEN
*                FULL 4-DIGIT SINCE THE ORIGINAL DESIGN.
* 02/02/99  MCQ  Y2K REQ AP-0241 - SIGNED OFF BY QA.  NO CHANGE.
* 06/21/01  RFH  REQ AP-0268 - GROSS-TOTAL NEGATIVE CHECK ADDED
*                AT THE REQUEST OF INTERNAL AUDIT.
* 04/09/04  RFH  REQ AP-0285 - PARAGRAPH NUMBERING CLEANED UP.
* 11/12/04  RFH  REQ AP-0291 - CURRENCY FIELD NOW GUARDED BY A
*                CLASS TEST BEFORE THE FOUR-CODE COMPARE, AFTER
*                A GARBLED TAPE BLOCK CAME THROUGH WITH BINARY
*                ZEROS IN THE CURRENCY BYTES AND FELL OUT OF
*                THE COMPARE LOOKING LIKE A PLAIN MISMATCH
*                RATHER THAN A CORRUPT-RECORD CONDITION.
*--------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
*    SPECIAL-NAMES CARRIES ONE ENTRY FOR THIS PROGRAM - THE
*    ALPHABETIC-CLASS TEST USED BY 1100-CHK-FORMAT TO SCREEN
*    THE CURRENCY CODE BEFORE IT IS COMPARED AGAINST THE FOUR
*    ALLOWED VALUES.  SEE THE 11/12/04 RFH CHANGE-LOG ENTRY.
 SPECIAL-NAMES.
     CLASS QC-ALPHA-CLASS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
*--------------------------------------------------------------
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*    WSDATCHK.CBL SUPPLIES THE DTV- CALENDAR-CHECK WORK AREA
*    SHARED WITH INVOICE-QC-SYSTEM'S OWN COPY OF THE SAME
*    COPYBOOK - SEE THE 09/14/94 TLO ENTRY ABOVE.
     COPY "WSDATCHK.CBL".
*
*    NEW-ERROR-CODE IS THE STAGING AREA EVERY CHECK PARAGRAPH
*    BUILDS ITS MESSAGE INTO BEFORE HANDING OFF TO 1900-ADD-
*    ERROR - ONE FIELD, REUSED BY EVERY CHECK, RATHER THAN A
*    SEPARATE 77-LEVEL PER ERROR CONDITION.
 77  NEW-ERROR-CODE                PIC X(48).
*    UPPER-CASED SCRATCH COPY OF THE CURRENCY CODE - THE
*    INCOMING FIELD ITSELF IS NEVER CASE-FOLDED, ONLY THIS
*    COPY, SINCE QC-INV-CURRENCY-CODE IS ALSO ECHOED BACK ON
*    QCRESULT BY THE DRIVER EXACTLY AS RECEIVED.
 77  CURRENCY-UC                   PIC X(03).
*    LINE-SUB IS THE 1-BASED TABLE SUBSCRIPT USED AGAINST
*    QC-LIN-ENTRY; LINE-IDX-0B IS THE SAME POSITION RESTATED
*    0-BASED, WHICH IS WHAT THE ERROR-CODE TEXT CARRIES PER
*    THE PROCEDURES OFFICE SPEC.
 77  LINE-SUB                      PIC 9(02) COMP.
 77  LINE-IDX-0B                   PIC 9(02) COMP.
*    ONE-DIGIT AND TWO-DIGIT EDIT VIEWS OF LINE-IDX-0B, PICKED
*    BY 1950-BUILD-LINE-CODE ACCORDING TO SIZE SO THE ERROR
*    CODE NEVER CARRIES A LEADING ZERO.
 77  LINE-IDX-1D                   PIC 9.
 77  LINE-IDX-2D                   PIC 99.
*    TAIL END OF THE "line_<N>_..." ERROR CODE - MOVED IN BY
*    THE CALLING CHECK, THEN STRUNG ONTO THE NUMBER BY 1950.
 77  LINE-ERR-SUFFIX               PIC X(25).
*    RUNNING TOTAL FOR THE LINE/NET MISMATCH TEST IN 1320.
 77  LINE-TOTAL-SUM                PIC S9(9)V99.
*    GENERAL-PURPOSE COMPARE FIELDS FED TO 1350-ABS-DIFF -
*    USED BOTH FOR THE LINE/NET CHECK AND THE NET+TAX/GROSS
*    CHECK, ONE SET OF THREE RATHER THAN A PAIR PER CALLER.
 77  CMP-A                         PIC S9(9)V99.
 77  CMP-B                         PIC S9(9)V99.
 77  CMP-DIFF                      PIC S9(9)V99.
*--------------------------------------------------------------
 LINKAGE SECTION.
*    LKINVC01.CBL IS THE CALL PARAMETER - SEE THAT COPYBOOK
*    FOR THE IN/OUT FIELD SPLIT.  THIS PROGRAM NEVER DECLARES
*    A DATA-DIVISION FIELD OF ITS OWN TO DUPLICATE ANYTHING
*    ALREADY CARRIED ON QC-INVOICE-PARM.
     COPY "LKINVC01.CBL".
*--------------------------------------------------------------
 PROCEDURE DIVISION USING QC-INVOICE-PARM.
*--------------------------------------------------------------
*    MAIN LINE.  RUNS THE THREE CHECK GROUPS IN THE ORDER THE
*    PROCEDURES OFFICE SPECIFIED - COMPLETENESS, THEN FORMAT/
*    RANGE, THEN BUSINESS RULES - AND SETS THE VALID FLAG FROM
*    THE RESULTING ERROR COUNT.  THE DUPLICATE-INVOICE CHECK IS
*    NOT HERE - IT NEEDS EVERY OTHER INVOICE IN THE RUN, WHICH
*    ONLY THE DRIVER HOLDS.
*--------------------------------------------------------------
 0000-VALIDATE-INVOICE-MAIN.
*        OUT FIELDS ARE ZEROED HERE AT THE TOP OF EVERY CALL -
*        SEE THE 03/14/89 DKM NOTE ABOVE.  A CALLER THAT
*        REUSED QC-INVOICE-PARM ACROSS INVOICES WITHOUT THIS
*        RESET WOULD SEE THE PREVIOUS INVOICE'S ERRORS BLEED
*        INTO THE CURRENT ONE.
     MOVE ZERO  TO QC-INV-ERROR-COUNT.
     MOVE SPACES TO QC-INV-ERROR-BLOCK.
     PERFORM 1000-CHK-COMPLETE THRU 1000-CHK-COMPLETE-EXIT.
     PERFORM 1100-CHK-FORMAT   THRU 1100-CHK-FORMAT-EXIT.
     PERFORM 1200-CHK-LINE-ITEMS
             THRU 1200-CHK-LINE-ITEMS-EXIT.
     PERFORM 1300-CHK-BUS-RULES
             THRU 1300-CHK-BUS-RULES-EXIT.
*        VALID MEANS ZERO ERRORS RAISED ACROSS ALL THREE
*        GROUPS - THERE IS NO PARTIAL-CREDIT NOTION HERE, ONE
*        ERROR OF ANY KIND FAILS THE WHOLE INVOICE.
     IF QC-INV-ERROR-COUNT > ZERO
        MOVE "N" TO QC-INV-IS-VALID
     ELSE
        MOVE "Y" TO QC-INV-IS-VALID.
     EXIT PROGRAM.
     STOP RUN.
*--------------------------------------------------------------
*    COMPLETENESS CHECKS.  03/14/89 DKM - THE FOUR FIELDS
*    BELOW ARE THE ONLY ONES THE PROCEDURES OFFICE TREATS AS
*    MANDATORY ON EVERY INVOICE; A ZERO DUE-DATE OR ZERO TAX
*    AMOUNT IS NOT A COMPLETENESS FAILURE, ONLY A MISSING OR
*    BLANK VALUE IN ONE OF THESE FOUR IS.
*--------------------------------------------------------------
 1000-CHK-COMPLETE.
     IF QC-INV-NUMBER = SPACES
        MOVE "missing_field: invoice_number" TO NEW-ERROR-CODE
        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.
     IF QC-INV-DATE = ZERO
        MOVE "missing_field: invoice_date" TO NEW-ERROR-CODE
        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.
     IF QC-INV-SELLER-NAME = SPACES
        MOVE "missing_field: seller_name" TO NEW-ERROR-CODE
        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.
     IF QC-INV-BUYER-NAME = SPACES
        MOVE "missing_field: buyer_name" TO NEW-ERROR-CODE
        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.
 1000-CHK-COMPLETE-EXIT.
     EXIT.
*--------------------------------------------------------------
*    FORMAT / RANGE CHECKS.  02/06/90 PJR - CURRENCY TABLE NOW
*    INR/EUR/USD/GBP.  06/21/01 RFH - GROSS-TOTAL CHECK ADDED.
*    11/12/04 RFH - CURRENCY CLASS GUARD ADDED, SEE BELOW.
*--------------------------------------------------------------
 1100-CHK-FORMAT.
*        THE YEAR-WINDOW TEST IS DONE FIRST, CHEAPLY, BEFORE
*        THE MORE EXPENSIVE CALENDAR CHECK IS EVEN ATTEMPTED -
*        A DATE OUTSIDE 2000-01-01 THROUGH 2100-01-01 IS
*        REJECTED ON THAT BASIS ALONE AND NEVER REACHES
*        PLDATCHK.CBL'S LEAP-YEAR ARITHMETIC.
     IF QC-INV-DATE < 20000101 OR QC-INV-DATE > 21000101
        MOVE "format_error: invoice_date_out_of_range"
             TO NEW-ERROR-CODE
        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT
     ELSE
        MOVE QC-INV-DATE-CCYY TO DTV-CCYY
        MOVE QC-INV-DATE-MM   TO DTV-MM
        MOVE QC-INV-DATE-DD   TO DTV-DD
        PERFORM 9800-CHECK-CALENDAR-DATE
                THRU 9800-CHECK-CALENDAR-DATE-EXIT
        IF NOT DTV-DATE-IS-VALID
           MOVE "format_error: invoice_date_out_of_range"
                TO NEW-ERROR-CODE
           PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.
*        DUE DATE GETS THE SAME TWO-STEP TEST, BUT ONLY WHEN
*        GIVEN AT ALL - ZERO MEANS "NOT SUPPLIED" PER THE
*        PROCEDURES OFFICE SPEC AND IS NOT A FORMAT ERROR.
     IF QC-INV-DUE-DATE NOT = ZERO
        IF QC-INV-DUE-DATE < 20000101 OR
           QC-INV-DUE-DATE > 21000101
           MOVE "format_error: due_date_out_of_range"
                TO NEW-ERROR-CODE
           PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT
        ELSE
           MOVE QC-INV-DUE-CCYY TO DTV-CCYY
           MOVE QC-INV-DUE-MM   TO DTV-MM
           MOVE QC-INV-DUE-DD   TO DTV-DD
           PERFORM 9800-CHECK-CALENDAR-DATE
                   THRU 9800-CHECK-CALENDAR-DATE-EXIT
           IF NOT DTV-DATE-IS-VALID
              MOVE "format_error: due_date_out_of_range"
                   TO NEW-ERROR-CODE
              PERFORM 1900-ADD-ERROR
                      THRU 1900-ADD-ERROR-EXIT.
*        CURRENCY CODE IS CASE-FOLDED INTO CURRENCY-UC FIRST -
*        THE FEED HAS BEEN SEEN IN BOTH UPPER AND LOWER CASE
*        DEPENDING ON WHICH SELLER SYSTEM PRODUCED IT.
     MOVE QC-INV-CURRENCY-CODE TO CURRENCY-UC.
     INSPECT CURRENCY-UC CONVERTING
             "abcdefghijklmnopqrstuvwxyz" TO
             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
*        11/12/04 RFH - THE ALPHABETIC-CLASS TEST BELOW IS A
*        BELT-AND-SUSPENDERS GUARD AHEAD OF THE FOUR-CODE
*        COMPARE.  A GARBLED OR SHORT-BLOCKED TAPE RECORD CAN
*        LEAVE BINARY ZEROS OR PUNCTUATION IN THIS FIELD, AND
*        WHILE SUCH A VALUE WOULD ALSO FAIL THE FOUR-WAY
*        COMPARE ON ITS OWN, THE CLASS TEST CATCHES IT ONE
*        STEP EARLIER AND MORE CHEAPLY - IT NEVER CHANGES THE
*        OUTCOME, ONLY HOW SOON THE BAD VALUE IS REJECTED.
     IF CURRENCY-UC IS NOT QC-ALPHA-CLASS
        MOVE "format_error: currency_invalid" TO NEW-ERROR-CODE
        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT
     ELSE
        IF CURRENCY-UC NOT = "INR" AND
           CURRENCY-UC NOT = "EUR" AND
           CURRENCY-UC NOT = "USD" AND
           CURRENCY-UC NOT = "GBP"
           MOVE "format_error: currency_invalid"
                TO NEW-ERROR-CODE
           PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.
*        THE THREE AMOUNT FIELDS ARE EACH CHECKED FOR A
*        NEGATIVE VALUE INDEPENDENTLY - NONE OF THE THREE
*        IMPLIES ANYTHING ABOUT THE OTHER TWO AT THIS STAGE;
*        THE RELATIONSHIP BETWEEN THEM IS A BUSINESS RULE,
*        TESTED SEPARATELY IN 1300 BELOW.
     IF QC-INV-NET-TOTAL < ZERO
        MOVE "format_error: net_total_negative" TO NEW-ERROR-CODE
        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.
     IF QC-INV-TAX-AMOUNT < ZERO
        MOVE "format_error: tax_amount_negative"
             TO NEW-ERROR-CODE
        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.
*        06/21/01 RFH - ADDED AT INTERNAL AUDIT'S REQUEST;
*        THE OTHER TWO NEGATIVE CHECKS ABOVE PRE-DATE THIS ONE
*        BY OVER A DECADE AND GROSS-TOTAL HAD SIMPLY BEEN
*        OVERLOOKED UNTIL THE AUDIT CAUGHT IT.
     IF QC-INV-GROSS-TOTAL < ZERO
        MOVE "format_error: gross_total_negative"
             TO NEW-ERROR-CODE
        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.
 1100-CHK-FORMAT-EXIT.
     EXIT.
*--------------------------------------------------------------
*    PER-LINE-ITEM FORMAT CHECKS.  11/18/89 DKM.  IDX IS
*    0-BASED PER THE PROCEDURES OFFICE SPEC, SO LINE-SUB (THE
*    TABLE SUBSCRIPT) ALWAYS RUNS ONE AHEAD OF THE CODE WE
*    BUILD.
*--------------------------------------------------------------
 1200-CHK-LINE-ITEMS.
*        LOOPS ONCE PER LINE ITEM ACTUALLY PRESENT - AN
*        INVOICE WITH ZERO LINE ITEMS SIMPLY FALLS THROUGH
*        WITHOUT RAISING ANY LINE-LEVEL ERROR; THE PROCEDURES
*        OFFICE SPEC DOES NOT REQUIRE LINE ITEMS TO BE PRESENT.
     PERFORM 1210-CHK-ONE-LINE THRU 1210-CHK-ONE-LINE-EXIT
             VARYING LINE-SUB FROM 1 BY 1
             UNTIL LINE-SUB > QC-INV-LINE-COUNT.
 1200-CHK-LINE-ITEMS-EXIT.
     EXIT.
*
*    EACH OF THE THREE AMOUNT FIELDS ON A LINE ITEM IS CHECKED
*    FOR NEGATIVE INDEPENDENTLY, SAME AS THE HEADER-LEVEL
*    AMOUNT CHECKS IN 1100 ABOVE - A NEGATIVE QUANTITY HERE
*    MEANS A RETURN OR CREDIT LINE, WHICH THIS BATCH DOES NOT
*    SUPPORT AND MUST REJECT.
 1210-CHK-ONE-LINE.
     COMPUTE LINE-IDX-0B = LINE-SUB - 1.
     IF QC-LIN-QUANTITY (LINE-SUB) < ZERO
        MOVE "_quantity_negative" TO LINE-ERR-SUFFIX
        PERFORM 1950-BUILD-LINE-CODE
                THRU 1950-BUILD-LINE-CODE-EXIT
        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.
     IF QC-LIN-UNIT-PRICE (LINE-SUB) < ZERO
        MOVE "_unit_price_negative" TO LINE-ERR-SUFFIX
        PERFORM 1950-BUILD-LINE-CODE
                THRU 1950-BUILD-LINE-CODE-EXIT
        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.
     IF QC-LIN-LINE-TOTAL (LINE-SUB) < ZERO
        MOVE "_line_total_negative" TO LINE-ERR-SUFFIX
        PERFORM 1950-BUILD-LINE-CODE
                THRU 1950-BUILD-LINE-CODE-EXIT
        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.
 1210-CHK-ONE-LINE-EXIT.
     EXIT.
*--------------------------------------------------------------
*    BUSINESS-RULE CHECKS.  03/03/93 TLO - DUE-BEFORE-INVOICE
*    RULE.  07/29/91 PJR - TOLERANCE IS 0.05, NOT 1.00.  THESE
*    THREE RULES ARE THE ONLY ONES THAT COMPARE TWO OR MORE
*    FIELDS AGAINST EACH OTHER RATHER THAN TESTING ONE FIELD
*    IN ISOLATION - THAT IS WHAT SEPARATES A "BUSINESS RULE"
*    FROM A "FORMAT ERROR" IN THIS SYSTEM'S TERMINOLOGY.
*--------------------------------------------------------------
 1300-CHK-BUS-RULES.
*        LINE/NET MISMATCH IS ONLY TESTED WHEN THERE ARE LINE
*        ITEMS TO SUM - AN INVOICE WITH NO LINE ITEMS HAS
*        NOTHING TO RECONCILE AGAINST THE HEADER NET TOTAL.
     IF QC-INV-LINE-COUNT > ZERO
        PERFORM 1320-SUM-LINE-TOTALS
                THRU 1320-SUM-LINE-TOTALS-EXIT
        MOVE LINE-TOTAL-SUM  TO CMP-A
        MOVE QC-INV-NET-TOTAL TO CMP-B
        PERFORM 1350-ABS-DIFF THRU 1350-ABS-DIFF-EXIT
        IF CMP-DIFF > 0.05
           MOVE "business_rule_failed: line_items_net_mismatch"
                TO NEW-ERROR-CODE
           PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.
*        NET PLUS TAX MUST RECONCILE TO GROSS WITHIN THE SAME
*        0.05 TOLERANCE - THIS RUNS REGARDLESS OF LINE-ITEM
*        COUNT, SINCE IT ONLY LOOKS AT THE THREE HEADER TOTALS.
     COMPUTE CMP-A = QC-INV-NET-TOTAL + QC-INV-TAX-AMOUNT.
     MOVE QC-INV-GROSS-TOTAL TO CMP-B.
     PERFORM 1350-ABS-DIFF THRU 1350-ABS-DIFF-EXIT.
     IF CMP-DIFF > 0.05
        MOVE "business_rule_failed: totals_mismatch"
             TO NEW-ERROR-CODE
        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.
*        03/03/93 TLO - DUE DATE, WHEN GIVEN, MAY NOT FALL
*        BEFORE THE INVOICE DATE.  BOTH FIELDS ARE ALREADY
*        KNOWN TO BE VALID CALENDAR DATES BY THE TIME CONTROL
*        REACHES HERE, SO A STRAIGHT NUMERIC COMPARE IS SAFE -
*        CCYYMMDD SORTS THE SAME AS CALENDAR ORDER.
     IF QC-INV-DUE-DATE NOT = ZERO
        IF QC-INV-DUE-DATE < QC-INV-DATE
           MOVE "business_rule_failed: due_before_invoice_date"
                TO NEW-ERROR-CODE
           PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.
 1300-CHK-BUS-RULES-EXIT.
     EXIT.
*    SUMS QC-LIN-LINE-TOTAL OVER THE IN-USE PORTION OF THE
*    LINE-ITEM TABLE ONLY - SLOTS BEYOND QC-INV-LINE-COUNT ARE
*    LEFTOVER FROM A PRIOR CALL AND MUST NOT BE INCLUDED.
 1320-SUM-LINE-TOTALS.
     MOVE ZERO TO LINE-TOTAL-SUM.
     PERFORM 1325-ADD-ONE-TOTAL THRU 1325-ADD-ONE-TOTAL-EXIT
             VARYING LINE-SUB FROM 1 BY 1
             UNTIL LINE-SUB > QC-INV-LINE-COUNT.
 1320-SUM-LINE-TOTALS-EXIT.
     EXIT.
*    SINGLE-LINE HELPER, BROKEN OUT OF 1320 SO THE PERFORM ...
*    VARYING ABOVE HAS A PARAGRAPH RANGE TO NAME - THE SHOP'S
*    USUAL PATTERN FOR A ONE-STATEMENT LOOP BODY.
 1325-ADD-ONE-TOTAL.
     ADD QC-LIN-LINE-TOTAL (LINE-SUB) TO LINE-TOTAL-SUM.
 1325-ADD-ONE-TOTAL-EXIT.
     EXIT.
*--------------------------------------------------------------
*    ABSOLUTE-DIFFERENCE HELPER.  NO INTRINSIC FUNCTION IS
*    USED FOR THE ABSOLUTE VALUE - WE JUST FLIP THE SIGN WHEN
*    THE SUBTRACTION COMES OUT NEGATIVE.  CALLER LOADS CMP-A
*    AND CMP-B BEFORE PERFORMING THIS PARAGRAPH AND READS
*    CMP-DIFF BACK AFTERWARD.
*--------------------------------------------------------------
 1350-ABS-DIFF.
     COMPUTE CMP-DIFF = CMP-A - CMP-B.
     IF CMP-DIFF < ZERO
        COMPUTE CMP-DIFF = CMP-DIFF * -1.
 1350-ABS-DIFF-EXIT.
     EXIT.
*--------------------------------------------------------------
*    BUILDS A "line_<N>_..." ERROR CODE.  <N> IS EITHER ONE OR
*    TWO DIGITS, PLAIN, NO LEADING ZERO - SO WE PICK THE
*    ONE-DIGIT OR TWO-DIGIT EDIT FIELD ACCORDING TO SIZE
*    RATHER THAN CALL A TRIM FUNCTION.  50 LINE ITEMS IS THE
*    TABLE'S OUTER BOUND (SEE WSINVTB1.CBL/LKINVC01.CBL), SO
*    THE 0-BASED INDEX NEVER NEEDS A THIRD DIGIT.
*--------------------------------------------------------------
 1950-BUILD-LINE-CODE.
     IF LINE-IDX-0B < 10
        MOVE LINE-IDX-0B TO LINE-IDX-1D
        STRING "line_" DELIMITED BY SIZE
               LINE-IDX-1D DELIMITED BY SIZE
               LINE-ERR-SUFFIX DELIMITED BY SPACE
          INTO NEW-ERROR-CODE
     ELSE
        MOVE LINE-IDX-0B TO LINE-IDX-2D
        STRING "line_" DELIMITED BY SIZE
               LINE-IDX-2D DELIMITED BY SIZE
               LINE-ERR-SUFFIX DELIMITED BY SPACE
          INTO NEW-ERROR-CODE.
 1950-BUILD-LINE-CODE-EXIT.
     EXIT.
*--------------------------------------------------------------
*    APPENDS NEW-ERROR-CODE TO THE RETURN AREA.  THE CALLER
*    ONLY EVER GETS THE FIRST FIVE - A SIXTH ERROR ON THE SAME
*    INVOICE IS COUNTED BUT NOT CARRIED (SEE QC-INV-ERROR-
*    COUNT ON THE SUMMARY - IT REFLECTS THE TRUE TOTAL EVEN
*    WHEN THE LIST IS FULL).  EVERY CHECK PARAGRAPH IN THIS
*    PROGRAM ROUTES THROUGH HERE RATHER THAN MOVING DIRECTLY
*    INTO QC-INV-ERROR-CODE, SO THE FIVE-SLOT CAP IS ENFORCED
*    IN EXACTLY ONE PLACE.
*--------------------------------------------------------------
 1900-ADD-ERROR.
     IF QC-INV-ERROR-COUNT < 5
        ADD 1 TO QC-INV-ERROR-COUNT
        MOVE NEW-ERROR-CODE
                TO QC-INV-ERROR-CODE (QC-INV-ERROR-COUNT)
     ELSE
        ADD 1 TO QC-INV-ERROR-COUNT.
 1900-ADD-ERROR-EXIT.
     EXIT.
*--------------------------------------------------------------
*    PLDATCHK.CBL SUPPLIES 9800-CHECK-CALENDAR-DATE, SHARED
*    WITH INVOICE-QC-SYSTEM'S OWN COPY - SEE THE 09/14/94 TLO
*    CHANGE-LOG ENTRY ABOVE FOR WHY THIS IS A COPYBOOK AND NOT
*    A LOCAL PARAGRAPH.
*--------------------------------------------------------------
     COPY "PLDATCHK.CBL".
*--------------------------------------------------------------
