*    PLDATCHK.CBL
*--------------------------------------------------------------
*    CALENDAR-DATE VALIDITY CHECK, COPIED INTO THE PROCEDURE
*    DIVISION OF VALIDATE-INVOICE.  TESTS DTV-CCYY/DTV-MM/
*    DTV-DD (SEE WSDATCHK.CBL) FOR A REAL CALENDAR DATE -
*    MONTH IN RANGE, DAY NOT PAST THE LAST DAY OF THE MONTH,
*    FEBRUARY LEAP-YEAR ADJUSTED.  DOES NOT CHECK THE 2000-01-01
*    TO 2100-01-01 WINDOW - THAT IS DONE BY THE CALLER.
*--------------------------------------------------------------
*    09/14/94 TLO - THIS REPLACES A LOCAL LEAP-YEAR ROUTINE
*    THAT VALIDATE-INVOICE CARRIED ON ITS OWN UNTIL THIS DATE.
*    THE LOGIC IS UNCHANGED FROM THAT ROUTINE - ONLY THE
*    PARAGRAPH NAMES AND WORKING-STORAGE PREFIX MOVED.  NO GO
*    TOS WERE ADDED OR REMOVED IN THE COPYBOOK CUTOVER.
*    NOTE ON STYLE: THE LEAP-YEAR TEST BELOW IS WRITTEN AS A
*    SERIES OF GO TOS RATHER THAN A NESTED IF, FOLLOWING THE
*    SHOP'S USUAL HABIT OF KEEPING EACH CONDITION AT ONE LEVEL
*    AND FALLING OUT TO A LANDING PARAGRAPH - SEE 9820 BELOW -
*    RATHER THAN STACKING ELSES FOUR DEEP.
*--------------------------------------------------------------
 9800-CHECK-CALENDAR-DATE.
*        SWITCH STARTS "N" ON EVERY CALL - A CALLER THAT SKIPS
*        STRAIGHT TO 9820 WITHOUT GOING THROUGH HERE FIRST (NO
*        PARAGRAPH IN THIS RUN DOES, BUT THE NEXT ONE MIGHT)
*        WOULD OTHERWISE SEE A STALE "Y" FROM THE LAST CALL.
     MOVE "N" TO DTV-VALID-DATE-SW.
*        MONTH OUT OF RANGE FAILS IMMEDIATELY - NO POINT
*        LOOKING UP DTV-DAYS-IN-MONTH FOR A MONTH THAT DOES
*        NOT EXIST, THE SUBSCRIPT WOULD BE OUT OF BOUNDS.
     IF DTV-MM < 1 OR DTV-MM > 12
        GO TO 9800-CHECK-CALENDAR-DATE-EXIT.
     IF DTV-DD < 1
        GO TO 9800-CHECK-CALENDAR-DATE-EXIT.
*        LOOK UP THE NON-LEAP MAXIMUM FOR THE MONTH FIRST -
*        EVERY MONTH EXCEPT FEBRUARY STOPS HERE AND FALLS
*        THROUGH TO THE DAY-IN-RANGE TEST BELOW.
     MOVE DTV-DAYS-IN-MONTH (DTV-MM) TO DTV-MAX-DAY-THIS-MONTH.
     IF DTV-MM NOT = 2
        GO TO 9820-CHECK-DAY-IN-RANGE.
*        FEBRUARY.  STANDARD GREGORIAN LEAP-YEAR RULE: DIVIDE
*        BY 4 -  NOT DIVISIBLE MEANS NOT A LEAP YEAR, 28 DAYS
*        STANDS AND WE FALL THROUGH.
     DIVIDE DTV-CCYY BY 4 GIVING DTV-LEAP-YEAR-DUMMY-QUO
            REMAINDER DTV-LEAP-YEAR-REMAINDER.
     IF DTV-LEAP-YEAR-REMAINDER NOT = 0
        GO TO 9820-CHECK-DAY-IN-RANGE.
*        DIVISIBLE BY 4 - NOW DIVIDE BY 100.  NOT DIVISIBLE BY
*        100 MEANS IT IS A LEAP YEAR (E.G. 2004, 2024) - SET
*        29 AND FALL THROUGH.
     DIVIDE DTV-CCYY BY 100 GIVING DTV-LEAP-YEAR-DUMMY-QUO
            REMAINDER DTV-LEAP-YEAR-REMAINDER.
     IF DTV-LEAP-YEAR-REMAINDER NOT = 0
        MOVE 29 TO DTV-MAX-DAY-THIS-MONTH
        GO TO 9820-CHECK-DAY-IN-RANGE.
*        DIVISIBLE BY 100 TOO - THE CENTURY-YEAR EXCEPTION.
*        ONLY A CENTURY YEAR ALSO DIVISIBLE BY 400 (E.G. 2000)
*        IS A LEAP YEAR; OTHERS (E.G. 1900, 2100) ARE NOT.
     DIVIDE DTV-CCYY BY 400 GIVING DTV-LEAP-YEAR-DUMMY-QUO
            REMAINDER DTV-LEAP-YEAR-REMAINDER.
     IF DTV-LEAP-YEAR-REMAINDER = 0
        MOVE 29 TO DTV-MAX-DAY-THIS-MONTH
     ELSE
        MOVE 28 TO DTV-MAX-DAY-THIS-MONTH.
*        LANDING PARAGRAPH FOR EVERY PATH ABOVE - BY THE TIME
*        CONTROL REACHES HERE, DTV-MAX-DAY-THIS-MONTH HOLDS THE
*        CORRECT LAST DAY FOR DTV-MM/DTV-CCYY AND ALL THAT
*        REMAINS IS THE SIMPLE RANGE TEST.
 9820-CHECK-DAY-IN-RANGE.
     IF DTV-DD NOT > DTV-MAX-DAY-THIS-MONTH
        MOVE "Y" TO DTV-VALID-DATE-SW.
 9800-CHECK-CALENDAR-DATE-EXIT.
     EXIT.
