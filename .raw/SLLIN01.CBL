*    SLLIN01.CBL
*--------------------------------------------------------------
*    SELECT CLAUSE FOR THE INVOICE LINE-ITEM INPUT FILE.
*    SAME JOB STREAM (JS002) AS INVHDR01 - THE TWO FILES ARE
*    ALWAYS REGENERATED TOGETHER FROM THE SAME EXTRACT RUN, SO
*    THEY ARE ALWAYS IN STEP WITH EACH OTHER ON A GIVEN NIGHT.
*--------------------------------------------------------------
     SELECT LINE-ITEM-FILE
            ASSIGN TO "INVLIN01"
            ORGANIZATION IS LINE SEQUENTIAL.
