*    INVOICE-QC-SYSTEM.COB
 IDENTIFICATION DIVISION.
 PROGRAM-ID.    INVOICE-QC-SYSTEM.
 AUTHOR.        D. K. MARSH.
 INSTALLATION.  PRAIRIE STATE WHOLESALE SUPPLY CO. - DATA PROC.
 DATE-WRITTEN.  03/14/89.
 DATE-COMPILED.
 SECURITY.      COMPANY PROPRIETARY - INTERNAL USE ONLY.
*--------------------------------------------------------------
*    CHANGE LOG
*--------------------------------------------------------------
* 03/14/89  DKM  INITIAL PROGRAM - REQ AP-0147 - NIGHTLY INVOICE
*                QC BATCH.  LOADS THE HEADER AND LINE-ITEM FILES,
*                CALLS VALIDATE-INVOICE ONCE PER INVOICE, WRITES
*                THE VALIDATION-RESULTS FILE AND THE RUN SUMMARY.
*                REPLACES THE OLD MANUAL INVOICE-AUDIT CHECKLIST.
* 05/02/89  DKM  REQ AP-0151 - DUE-DATE NOW CARRIED THROUGH TO
*                THE EDIT SUBPROGRAM.
* 11/18/89  DKM  REQ AP-0163 - LINE-ITEM TABLE ADDED TO THE
*                IN-MEMORY INVOICE TABLE.
* 04/25/90  PJR  REQ AP-0174 - DUPLICATE-INVOICE SECOND PASS
*                ADDED (SELLER/INVOICE-NUMBER/INVOICE-DATE KEY).
* 07/29/91  PJR  REQ AP-0188 - SUMMARY REPORT NOW SHOWS A "TOP
*                ERRORS" BREAKDOWN, NOT JUST THE RAW COUNTS.
* 03/03/93  TLO  REQ AP-0204 - RESULTS FILE IS NOW WRITTEN AFTER
*                THE DUPLICATE PASS SO THE ANOMALY CODE MAKES
*                THE RECORD (WAS WRITTEN TOO EARLY - TRACKED
*                DOWN AFTER AUDIT COMPLAINED THE DUP FLAG NEVER
*                SHOWED UP ON THE RESULTS FILE).
* 09/14/94  TLO  REQ AP-0217 - UPSI-0 FAIL-ON-INVALID SWITCH
*                ADDED FOR THE OVERNIGHT JOB STREAM - JS002
*                CHECKS THE RETURN CODE TO DECIDE WHETHER TO
*                HOLD THE A/P RUN BEHIND IT.
* 01/10/97  MCQ  REQ AP-0233 - ERROR CODE FIELD WIDENED TO 48
*                CHARS, SAME CHANGE AS VALIDATE-INVOICE.
* 08/19/98  MCQ  Y2K REQ AP-0241 - REVIEWED ALL DATE FIELDS FOR
*                CENTURY WINDOWING.  NONE FOUND - CCYY HAS BEEN
*                FULL 4-DIGIT SINCE THE ORIGINAL DESIGN.
* 02/02/99  MCQ  Y2K REQ AP-0241 - SIGNED OFF BY QA.  NO CHANGE.
* 06/21/01  RFH  REQ AP-0268 - GROSS-TOTAL EDIT ADDED (SEE
*                VALIDATE-INVOICE CHANGE OF THE SAME DATE).
* 04/09/04  RFH  REQ AP-0285 - PARAGRAPH NUMBERING CLEANED UP.
* 03/18/07  RFH  REQ AP-0302 - COMMENTED THE LOAD AND DUPLICATE-
*                CHECK PARAGRAPHS MORE FULLY AFTER A NEW HIRE
*                SPENT A FULL DAY WORKING OUT WHY THE SECOND
*                PASS STARTS AT INVOICE 2, NOT INVOICE 1.
*--------------------------------------------------------------
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
*    UPSI-0 IS THE OPERATOR SWITCH OPERATIONS SETS IN THE JCL
*    FOR THE OVERNIGHT RUN - ON MEANS THIS JOB'S RETURN CODE
*    MUST REFLECT WHETHER ANY INVOICE FAILED, SO THE DOWNSTREAM
*    A/P RELEASE STEP IN JS002 CAN BE CONDITIONED ON IT.  OFF
*    IS USED ONLY FOR THE OCCASIONAL DAYTIME RE-RUN WHERE DATA
*    PROC WANTS THE REPORT BUT DOES NOT WANT A BAD RETURN CODE
*    HOLDING UP ANYTHING BEHIND IT.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 ON  STATUS IS QC-FAIL-ON-INVALID
     UPSI-0 OFF STATUS IS QC-IGNORE-INVALID.
 INPUT-OUTPUT SECTION.
     FILE-CONTROL.
*        THE TWO INPUT FILES AND THE ONE OUTPUT FILE ALL COME
*        FROM COPYBOOKS SO THE SELECT CLAUSE AND THE RECORD
*        LAYOUT IN THE FD LIVE TOGETHER - SEE THE SL.../FD...
*        PAIRING CONVENTION USED THROUGHOUT THIS SHOP.
         COPY "SLHDR01.CBL".
         COPY "SLLIN01.CBL".
         COPY "SLVRES01.CBL".
*        PRINTER-FILE IS THE ONLY SELECT NOT PULLED FROM A
*        COPYBOOK - IT HAS NO RECORD LAYOUT WORTH SHARING, JUST
*        A 132-BYTE PRINT LINE, SO IT IS CARRIED HERE INLINE.
         SELECT PRINTER-FILE
                ASSIGN TO "invoice-qc-system.prn"
                ORGANIZATION IS LINE SEQUENTIAL.
*--------------------------------------------------------------
 DATA DIVISION.
 FILE SECTION.
*    HEADER, LINE-ITEM, AND VALIDATION-RESULTS RECORD LAYOUTS -
*    SEE THE THREE COPYBOOKS FOR FIELD-LEVEL COMMENTARY.
     COPY "FDHDR01.CBL".
     COPY "FDLIN01.CBL".
     COPY "FDVRES01.CBL".

     FD  PRINTER-FILE
         LABEL RECORDS ARE OMITTED.
     01  PRINTER-RECORD            PIC X(132).
*--------------------------------------------------------------
 WORKING-STORAGE SECTION.
*    IN-MEMORY INVOICE/LINE-ITEM TABLE (WSINVTB1) AND THE RUN-
*    LEVEL ERROR-FREQUENCY TABLE (WSERRTB1) - BOTH ARE SIZED
*    FOR THE LARGEST FEED THIS SHOP HAS EVER SEEN, SEE EACH
*    COPYBOOK'S OWN CHANGE LOG FOR THE REASONING.  LKINVC01 IS
*    THE SAME CALL-PARAMETER LAYOUT VALIDATE-INVOICE RECEIVES
*    IN ITS LINKAGE SECTION - BUILT HERE, PASSED BY REFERENCE.
     COPY "WSINVTB1.CBL".
     COPY "WSERRTB1.CBL".
     COPY "LKINVC01.CBL".
*    PRINT-LINE LAYOUTS FOR THE RUN-SUMMARY REPORT - THIS
*    BATCH HAS NO DETAIL REPORT, ONLY THE ONE-PAGE-OR-SO
*    SUMMARY PRINTED AT THE END OF THE RUN.
 01  TITLE.
     05  FILLER                    PIC X(45) VALUE SPACES.
     05  FILLER                    PIC X(27)
                   VALUE "INVOICE QUALITY-CONTROL RUN".
     05  FILLER                    PIC X(55) VALUE SPACES.
     05  FILLER                    PIC X(05) VALUE "PAGE:".
     05  PAGE-NUMBER               PIC 9(04) VALUE ZERO.
*    TOTAL INVOICES PROCESSED THIS RUN - SET FROM TOTAL-
*    INVOICES IN WSERRTB1 AT PRINT TIME.
 01  SUMMARY-LINE-1.
     05  FILLER                    PIC X(11) VALUE "PROCESSED ".
     05  S-TOTAL-INVOICES          PIC ZZZ,ZZ9.
     05  FILLER                    PIC X(10) VALUE " INVOICES.".
     05  FILLER                    PIC X(101) VALUE SPACES.
*    COUNT OF INVOICES THAT CAME THROUGH BOTH VALIDATE-INVOICE
*    AND THE DUPLICATE PASS WITH ZERO ERRORS.
 01  SUMMARY-LINE-2.
     05  FILLER                    PIC X(07) VALUE "VALID: ".
     05  S-VALID-INVOICES          PIC ZZZ,ZZ9.
     05  FILLER                    PIC X(118) VALUE SPACES.
*    COUNT OF INVOICES WITH ONE OR MORE ERRORS, INCLUDING ANY
*    FLAGGED ONLY BY THE DUPLICATE PASS.
 01  SUMMARY-LINE-3.
     05  FILLER                    PIC X(09) VALUE "INVALID: ".
     05  S-INVALID-INVOICES        PIC ZZZ,ZZ9.
     05  FILLER                    PIC X(116) VALUE SPACES.
*    HEADING LINE FOR THE "TOP ERRORS" BREAKDOWN - 07/29/91 PJR.
 01  SUMMARY-LINE-4.
     05  FILLER                    PIC X(12) VALUE "TOP ERRORS:".
     05  FILLER                    PIC X(120) VALUE SPACES.
*    ONE DETAIL LINE PER DISTINCT ERROR CODE SEEN THIS RUN, IN
*    FIRST-SEEN ORDER (SEE WSERRTB1.CBL - THE TABLE IS NEVER
*    SORTED BY FREQUENCY OR ALPHABETICALLY).
 01  TOP-ERROR-LINE.
*        T-ERROR-CODE IS 40 BYTES WIDE, NOT 48 - THE PRINT
*        LINE WAS NEVER WIDENED TO MATCH THE 01/10/97 MCQ
*        ERROR-CODE CHANGE; THE LONGER BUSINESS-RULE CODES
*        STILL PRINT FINE SINCE NONE EXCEEDS 40 CHARACTERS IN
*        PRACTICE, BUT A FUTURE CODE LONGER THAN THAT WOULD
*        PRINT TRUNCATED HERE EVEN THOUGH QCRESULT CARRIES IT
*        IN FULL.
     05  FILLER                    PIC X(02) VALUE SPACES.
     05  T-ERROR-CODE              PIC X(40).
     05  FILLER                    PIC X(01) VALUE SPACES.
     05  T-ERROR-COUNT             PIC ZZZ,ZZ9.
     05  FILLER                    PIC X(82) VALUE SPACES.
*    END-OF-FILE SWITCHES FOR THE TWO INPUT FILES - EACH READ
*    PARAGRAPH SETS ITS OWN SWITCH, AND NEITHER IS EVER RESET
*    ONCE SET SINCE BOTH FILES ARE READ EXACTLY ONCE PER RUN.
 01  W-END-OF-HDR-FILE            PIC X VALUE "N".
     88  END-OF-HDR-FILE               VALUE "Y".

 01  W-END-OF-LIN-FILE            PIC X VALUE "N".
     88  END-OF-LIN-FILE               VALUE "Y".
*    PAGE-BREAK COUNTER FOR THE SUMMARY REPORT - PAGE-FULL
*    FIRES AT 50 LINES, WELL PAST WHAT A NORMAL RUN'S "TOP
*    ERRORS" LIST EVER REACHES, BUT SET TO MATCH THE FORM
*    LENGTH USED BY THIS SHOP'S OTHER OVERNIGHT REPORTS.
 01  W-PRINTED-LINES              PIC 99.
     88  PAGE-FULL                    VALUE 50 THRU 99.
*    SET BY 0320-COMPARE-TO-EARLIER-INVOICE, TESTED BY THE
*    PERFORM ... VARYING IN 0310 TO STOP THE INNER SCAN AS
*    SOON AS A MATCH IS FOUND - NO NEED TO KEEP COMPARING
*    AGAINST STILL-EARLIER INVOICES ONCE ONE MATCH TURNS UP.
 01  W-DUP-FOUND                  PIC X.
     88  DUP-FOUND                    VALUE "Y".
*    LINE-SUB IS REUSED ACROSS BOTH THE LOAD PHASE (0150/0155)
*    AND THE FIRST PASS (0210/0220) - NEVER NEEDED IN BOTH
*    PLACES AT ONCE, SINCE ONE PHASE FULLY COMPLETES BEFORE
*    THE NEXT BEGINS.  CHECK-SUB WALKS THE UP-TO-FIVE ERROR
*    CODES RETURNED FOR ONE INVOICE; EARLIER-SUB WALKS THE
*    INVOICE TABLE BACKWARD FROM THE CURRENT INVOICE DURING
*    THE DUPLICATE PASS.
 77  LINE-SUB                      PIC 9(02) COMP.
 77  CHECK-SUB                     PIC 9(04) COMP.
 77  EARLIER-SUB                   PIC 9(04) COMP.
*--------------------------------------------------------------
 PROCEDURE DIVISION.
*--------------------------------------------------------------
*    MAIN LINE.  NO OPERATOR INTERACTION - ONE PASS, START TO
*    FINISH, FOR THE OVERNIGHT JOB STREAM.  THE FIVE PHASES
*    RUN IN A FIXED ORDER AND EACH ONE DEPENDS ON THE ONE
*    BEFORE IT HAVING COMPLETED FOR THE WHOLE RUN, NOT JUST
*    THE CURRENT INVOICE - THAT IS WHY THIS PROGRAM HOLDS
*    EVERYTHING IN MEMORY INSTEAD OF STREAMING ONE RECORD AT
*    A TIME THROUGH TO THE RESULTS FILE.
*--------------------------------------------------------------
*        ALL FOUR FILES ARE OPENED TOGETHER AT THE TOP OF THE
*        RUN AND CLOSED TOGETHER AT THE BOTTOM - THIS PROGRAM
*        NEVER RE-OPENS OR CLOSES A FILE MID-RUN THE WAY A
*        MULTI-STEP REPORT PROGRAM SOMETIMES DOES.
     OPEN INPUT HEADER-FILE.
     OPEN INPUT LINE-ITEM-FILE.
     OPEN OUTPUT VALIDATION-RESULTS-FILE.
     OPEN OUTPUT PRINTER-FILE.

     MOVE ZERO TO PAGE-NUMBER.
     MOVE ZERO TO INVOICE-COUNT.
*        PHASE 1 - LOAD EVERY HEADER AND ITS LINE ITEMS INTO
*        THE IN-MEMORY TABLE.  NOTHING IS VALIDATED YET.
     PERFORM 0100-LOAD-INVOICE-HEADERS
             THRU 0100-LOAD-INVOICE-HEADERS-EXIT.
*        PHASE 2 - ONE CALL TO VALIDATE-INVOICE PER INVOICE,
*        COMPLETENESS/FORMAT/BUSINESS-RULE CHECKS ONLY.
     PERFORM 0200-VALIDATE-ALL-INVOICES
             THRU 0200-VALIDATE-ALL-INVOICES-EXIT.
*        PHASE 3 - CROSS-INVOICE DUPLICATE CHECK, WHICH CAN
*        ONLY RUN NOW THAT EVERY INVOICE HAS BEEN LOADED.
     PERFORM 0300-FIND-DUPLICATE-INVOICES
             THRU 0300-FIND-DUPLICATE-INVOICES-EXIT.
*        PHASE 4 - WRITE QCRESULT, ONE RECORD PER INVOICE,
*        NOW THAT BOTH THE EDIT PASS AND THE DUPLICATE PASS
*        HAVE HAD THEIR SAY ON EVERY INVOICE (SEE THE 03/03/93
*        TLO CHANGE-LOG ENTRY ABOVE FOR WHY THIS ORDERING
*        MATTERS).
     PERFORM 0360-WRITE-ALL-RESULTS
             THRU 0360-WRITE-ALL-RESULTS-EXIT.
*        PHASE 5 - PRINT THE RUN SUMMARY REPORT.
     PERFORM 0400-PRINT-RUN-SUMMARY
             THRU 0400-PRINT-RUN-SUMMARY-EXIT.
*        RETURN CODE IS SET LAST, AFTER EVERYTHING HAS BEEN
*        WRITTEN - A RE-RUN TRIGGERED BY A BAD RETURN CODE
*        SHOULD NEVER FIND AN INCOMPLETE RESULTS FILE OR
*        REPORT BEHIND IT.
     PERFORM 0500-SET-RETURN-CODE
             THRU 0500-SET-RETURN-CODE-EXIT.

*        CLOSED IN THE SAME ORDER THEY WERE OPENED - NOT
*        SIGNIFICANT TO THE OPERATING SYSTEM, JUST THE HOUSE
*        HABIT FOR READABILITY WHEN SOMEONE IS SCANNING FOR A
*        MISSING CLOSE.
     CLOSE HEADER-FILE.
     CLOSE LINE-ITEM-FILE.
     CLOSE VALIDATION-RESULTS-FILE.
     CLOSE PRINTER-FILE.

     EXIT PROGRAM.
     STOP RUN.
*--------------------------------------------------------------
*    LOAD PHASE.  EVERY INVOICE MUST BE HELD IN MEMORY - THE
*    DUPLICATE PASS AND THE SUMMARY ARE BOTH CROSS-INVOICE.
*    CLASSIC PRIMING-READ SHAPE: READ ONCE BEFORE THE LOOP,
*    THEN AGAIN AT THE BOTTOM OF EVERY ITERATION, SO THE LOOP
*    TEST AT THE TOP ALWAYS SEES CURRENT DATA.
*--------------------------------------------------------------
 0100-LOAD-INVOICE-HEADERS.
     PERFORM 0110-READ-HEADER-NEXT-RECORD
             THRU 0110-READ-HEADER-NEXT-RECORD-EXIT.
     PERFORM 0120-LOAD-ONE-HEADER
             THRU 0120-LOAD-ONE-HEADER-EXIT
             UNTIL END-OF-HDR-FILE.
 0100-LOAD-INVOICE-HEADERS-EXIT.
     EXIT.
*    SINGLE-RECORD READ, BROKEN OUT TO ITS OWN PARAGRAPH SINCE
*    IT IS PERFORMED BOTH AS THE PRIMING READ AND AGAIN AT THE
*    BOTTOM OF 0120 BELOW.
 0110-READ-HEADER-NEXT-RECORD.
     READ HEADER-FILE
        AT END MOVE "Y" TO W-END-OF-HDR-FILE.
 0110-READ-HEADER-NEXT-RECORD-EXIT.
     EXIT.
*    ONE HEADER RECORD INTO ONE INVOICE-TABLE SLOT, PLUS ITS
*    LINE ITEMS.  INVOICE-COUNT IS BOTH THE NUMBER OF INVOICES
*    LOADED SO FAR AND THE SUBSCRIPT OF THE SLOT BEING FILLED -
*    THE TWO NEVER DIVERGE BECAUSE EVERY PATH THROUGH THIS
*    PARAGRAPH EITHER CLAMPS THE COUNT OR FILLS THE SLOT, NEVER
*    BOTH AND NEVER NEITHER.
 0120-LOAD-ONE-HEADER.
     ADD 1 TO INVOICE-COUNT.
*        TABLE-FULL GUARD - SEE MAX-INVOICES IN WSINVTB1.CBL.
*        ONCE THE TABLE IS DECLARED FULL, NO FURTHER HEADER
*        RECORDS ARE LOADED FOR THE REMAINDER OF THIS RUN, BUT
*        THE READ LOOP BELOW STILL DRAINS THE FILE TO AT-END
*        SO THE SUBSEQUENT CLOSE IS CLEAN.
     IF INVOICE-COUNT > MAX-INVOICES
        MOVE MAX-INVOICES TO INVOICE-COUNT
        SET INVOICE-TABLE-IS-FULL TO TRUE
     ELSE
*            EVERY HEADER FIELD IS COPIED STRAIGHT ACROSS TO
*            THE MATCHING INVOICE-TABLE FIELD - NO EDITING
*            HAPPENS DURING LOAD, ONLY DURING VALIDATION.
        MOVE HDR-INVOICE-NUMBER TO
             INV-NUMBER (INVOICE-COUNT)
        MOVE HDR-INVOICE-DATE TO
             INV-DATE (INVOICE-COUNT)
        MOVE HDR-DUE-DATE TO
             INV-DUE-DATE (INVOICE-COUNT)
        MOVE HDR-SELLER-NAME TO
             INV-SELLER-NAME (INVOICE-COUNT)
*            SECOND, LOWER-CASED COPY OF THE SELLER NAME BUILT
*            RIGHT HERE AT LOAD TIME, ONCE, RATHER THAN RE-
*            FOLDING THE CASE EVERY TIME THE DUPLICATE PASS
*            COMPARES TWO INVOICES - SEE INV-SELLER-LC'S OWN
*            COMMENT IN WSINVTB1.CBL.
        MOVE HDR-SELLER-NAME TO
             INV-SELLER-LC (INVOICE-COUNT)
        INSPECT INV-SELLER-LC (INVOICE-COUNT) CONVERTING
                "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
                "abcdefghijklmnopqrstuvwxyz"
        MOVE HDR-SELLER-TAX-ID TO
             INV-SELLER-TAX-ID (INVOICE-COUNT)
        MOVE HDR-BUYER-NAME TO
             INV-BUYER-NAME (INVOICE-COUNT)
        MOVE HDR-BUYER-TAX-ID TO
             INV-BUYER-TAX-ID (INVOICE-COUNT)
        MOVE HDR-CURRENCY-CODE TO
             INV-CURRENCY-CODE (INVOICE-COUNT)
        MOVE HDR-NET-TOTAL TO
             INV-NET-TOTAL (INVOICE-COUNT)
        MOVE HDR-TAX-AMOUNT TO
             INV-TAX-AMOUNT (INVOICE-COUNT)
        MOVE HDR-GROSS-TOTAL TO
             INV-GROSS-TOTAL (INVOICE-COUNT)
        MOVE HDR-LINE-ITEM-COUNT TO
             INV-LINE-COUNT (INVOICE-COUNT)
*            THE FIVE FIELDS BELOW ARE DELIBERATELY CLEARED
*            HERE, NOT LEFT TO WHATEVER INITIAL VALUE THE
*            TABLE SLOT HAPPENED TO HOLD - EVERY SLOT IS REUSED
*            ACROSS RUNS ONLY WITHIN A SINGLE PROGRAM EXECUTION
*            SINCE THE TABLE IS WORKING STORAGE, NOT A FILE,
*            BUT THIS MAKES THE INTENT EXPLICIT EITHER WAY.
        MOVE SPACES TO INV-IS-VALID (INVOICE-COUNT)
        MOVE ZERO   TO INV-ERROR-COUNT (INVOICE-COUNT)
        MOVE SPACES TO INV-ERROR-BLOCK (INVOICE-COUNT)
        MOVE "N"    TO INV-DUP-FLAG (INVOICE-COUNT)
        PERFORM 0150-LOAD-LINE-ITEMS-FOR-INVOICE
                THRU 0150-LOAD-LINE-ITEMS-FOR-INVOICE-EXIT
*            CLAMP AFTER THE LOAD, NOT BEFORE - 0155 BELOW
*            NEEDS THE UNCLAMPED COUNT TO KNOW HOW MANY LINE-
*            ITEM-FILE RECORDS BELONG TO THIS INVOICE AND MUST
*            BE READ PAST, EVEN THE ONES THAT WILL NOT FIT IN
*            THE 50-SLOT TABLE.
        IF INV-LINE-COUNT (INVOICE-COUNT) > MAX-LINES-PER-INVOICE
           MOVE MAX-LINES-PER-INVOICE TO
                INV-LINE-COUNT (INVOICE-COUNT).
     PERFORM 0110-READ-HEADER-NEXT-RECORD
             THRU 0110-READ-HEADER-NEXT-RECORD-EXIT.
 0120-LOAD-ONE-HEADER-EXIT.
     EXIT.
*--------------------------------------------------------------
*    ONE INVOICE'S LINE ITEMS FOLLOW IN HEADER ORDER IN THE
*    LINE-ITEM FILE - WE JUST READ INV-LINE-COUNT OF THEM.
*    THERE IS NO KEY MATCH BETWEEN THE TWO FILES; POSITION IN
*    THE READ SEQUENCE IS THE ONLY LINK, WHICH IS WHY BOTH
*    EXTRACT FILES MUST COME OUT OF THE SAME RUN OF THE
*    UPSTREAM EXTRACT JOB (SEE SLHDR01.CBL/SLLIN01.CBL).
*--------------------------------------------------------------
 0150-LOAD-LINE-ITEMS-FOR-INVOICE.
     PERFORM 0155-LOAD-ONE-LINE-ITEM
             THRU 0155-LOAD-ONE-LINE-ITEM-EXIT
             VARYING LINE-SUB FROM 1 BY 1
             UNTIL LINE-SUB > INV-LINE-COUNT (INVOICE-COUNT).
 0150-LOAD-LINE-ITEMS-FOR-INVOICE-EXIT.
     EXIT.
*    READS AND STORES ONE LINE ITEM - BUT ONLY STORES IT IF
*    THERE IS STILL ROOM IN THE 50-SLOT TABLE.  A LINE BEYOND
*    THE LIMIT IS STILL READ (SO THE FILE POSITION STAYS
*    CORRECT FOR THE NEXT INVOICE) BUT ITS DATA IS DISCARDED.
 0155-LOAD-ONE-LINE-ITEM.
     READ LINE-ITEM-FILE
        AT END MOVE "Y" TO W-END-OF-LIN-FILE.
     IF NOT END-OF-LIN-FILE
        IF LINE-SUB NOT > MAX-LINES-PER-INVOICE
           MOVE LIN-DESCRIPTION TO
                INV-LIN-DESCRIPTION (INVOICE-COUNT, LINE-SUB)
           MOVE LIN-QUANTITY TO
                INV-LIN-QUANTITY (INVOICE-COUNT, LINE-SUB)
           MOVE LIN-UNIT-PRICE TO
                INV-LIN-UNIT-PRICE (INVOICE-COUNT, LINE-SUB)
           MOVE LIN-LINE-TOTAL TO
                INV-LIN-LINE-TOTAL (INVOICE-COUNT, LINE-SUB).
 0155-LOAD-ONE-LINE-ITEM-EXIT.
     EXIT.
*--------------------------------------------------------------
*    FIRST PASS.  ONE CALL TO VALIDATE-INVOICE PER INVOICE, IN
*    THE ORDER LOADED.  RETURNED CODES ARE FOLDED INTO THE
*    ERROR-FREQUENCY TABLE AS THEY COME BACK - THE FREQUENCY
*    TABLE IS BUILT INCREMENTALLY DURING THIS PASS RATHER THAN
*    IN A SEPARATE SWEEP AFTERWARD, SINCE EACH INVOICE'S
*    RETURNED CODES ARE ONLY AVAILABLE FOR A MOMENT, IN
*    QC-INVOICE-PARM, BEFORE THE NEXT CALL OVERWRITES THEM.
*--------------------------------------------------------------
 0200-VALIDATE-ALL-INVOICES.
     PERFORM 0210-VALIDATE-ONE-INVOICE
             THRU 0210-VALIDATE-ONE-INVOICE-EXIT
             VARYING INV-IDX FROM 1 BY 1
             UNTIL INV-IDX > INVOICE-COUNT.
 0200-VALIDATE-ALL-INVOICES-EXIT.
     EXIT.
*    BUILDS THE CALL PARAMETER FROM THE INVOICE-TABLE ENTRY,
*    MAKES THE CALL, THEN COPIES THE OUT FIELDS BACK - SEE
*    LKINVC01.CBL FOR WHICH FIELDS ARE IN VERSUS OUT.
 0210-VALIDATE-ONE-INVOICE.
     MOVE INV-NUMBER (INV-IDX)      TO QC-INV-NUMBER.
     MOVE INV-DATE (INV-IDX)        TO QC-INV-DATE.
     MOVE INV-DUE-DATE (INV-IDX)    TO QC-INV-DUE-DATE.
     MOVE INV-SELLER-NAME (INV-IDX) TO QC-INV-SELLER-NAME.
     MOVE INV-BUYER-NAME (INV-IDX)  TO QC-INV-BUYER-NAME.
     MOVE INV-CURRENCY-CODE (INV-IDX) TO QC-INV-CURRENCY-CODE.
     MOVE INV-NET-TOTAL (INV-IDX)   TO QC-INV-NET-TOTAL.
     MOVE INV-TAX-AMOUNT (INV-IDX)  TO QC-INV-TAX-AMOUNT.
     MOVE INV-GROSS-TOTAL (INV-IDX) TO QC-INV-GROSS-TOTAL.
     MOVE INV-LINE-COUNT (INV-IDX)  TO QC-INV-LINE-COUNT.
     PERFORM 0220-COPY-LINES-TO-PARM
             THRU 0220-COPY-LINES-TO-PARM-EXIT
             VARYING LINE-SUB FROM 1 BY 1
             UNTIL LINE-SUB > QC-INV-LINE-COUNT.
*        THE CALL ITSELF - ONE INVOICE, NO RETURN VALUE OTHER
*        THAN WHAT COMES BACK IN QC-INVOICE-PARM.
     CALL "VALIDATE-INVOICE" USING QC-INVOICE-PARM.
*        COPY THE OUT FIELDS BACK INTO THE INVOICE TABLE -
*        THESE MAY STILL BE OVERWRITTEN LATER BY THE DUPLICATE
*        PASS IF THIS INVOICE TURNS OUT TO SHARE A KEY WITH AN
*        EARLIER ONE.
     MOVE QC-INV-IS-VALID    TO INV-IS-VALID (INV-IDX).
     MOVE QC-INV-ERROR-COUNT TO INV-ERROR-COUNT (INV-IDX).
     MOVE QC-INV-ERROR-BLOCK TO INV-ERROR-BLOCK (INV-IDX).
     PERFORM 0250-POST-ERROR-CODES-TO-TABLE
             THRU 0250-POST-ERROR-CODES-TO-TABLE-EXIT.
 0210-VALIDATE-ONE-INVOICE-EXIT.
     EXIT.
*    ONE LINE ITEM'S THREE AMOUNT FIELDS INTO THE CALL
*    PARAMETER - THE LINE DESCRIPTION IS NOT PASSED ACROSS THE
*    CALL BOUNDARY SINCE VALIDATE-INVOICE HAS NO CHECK THAT
*    LOOKS AT IT.
 0220-COPY-LINES-TO-PARM.
     MOVE INV-LIN-QUANTITY (INV-IDX, LINE-SUB) TO
          QC-LIN-QUANTITY (LINE-SUB).
     MOVE INV-LIN-UNIT-PRICE (INV-IDX, LINE-SUB) TO
          QC-LIN-UNIT-PRICE (LINE-SUB).
     MOVE INV-LIN-LINE-TOTAL (INV-IDX, LINE-SUB) TO
          QC-LIN-LINE-TOTAL (LINE-SUB).
 0220-COPY-LINES-TO-PARM-EXIT.
     EXIT.
*--------------------------------------------------------------
*    FOLDS THE CODES VALIDATE-INVOICE RETURNED FOR THIS ONE
*    INVOICE INTO THE RUN-LEVEL FREQUENCY TABLE.  STOPS AT
*    FIVE EVEN IF QC-INV-ERROR-COUNT SAYS MORE WERE RAISED,
*    SINCE QC-INV-ERROR-CODE ONLY EVER CARRIES THE FIRST FIVE.
*--------------------------------------------------------------
 0250-POST-ERROR-CODES-TO-TABLE.
     PERFORM 0255-BUMP-ONE-ERROR-CODE
             THRU 0255-BUMP-ONE-ERROR-CODE-EXIT
             VARYING CHECK-SUB FROM 1 BY 1
             UNTIL CHECK-SUB > QC-INV-ERROR-COUNT
                OR CHECK-SUB > 5.
 0250-POST-ERROR-CODES-TO-TABLE-EXIT.
     EXIT.
*    LOOKS UP ONE ERROR CODE, THEN EITHER ADDS A NEW ENTRY
*    (FIRST TIME SEEN THIS RUN) OR BUMPS AN EXISTING ONE'S
*    COUNT.  IF THE TABLE ITSELF IS FULL (40 DISTINCT CODES,
*    SEE WSERRTB1.CBL) A BRAND-NEW CODE IS SILENTLY NOT ADDED -
*    THIS HAS NEVER HAPPENED IN PRODUCTION, SINCE THE SYSTEM
*    ONLY RAISES A SMALL, FIXED SET OF ERROR CODES TO BEGIN
*    WITH, ALL WELL UNDER 40.
 0255-BUMP-ONE-ERROR-CODE.
     PERFORM 0256-FIND-ERROR-CODE-SLOT
             THRU 0256-FIND-ERROR-CODE-SLOT-EXIT.
     IF ERR-IDX > ERROR-CODE-COUNT
        IF ERROR-CODE-COUNT < MAX-ERROR-CODES
           ADD 1 TO ERROR-CODE-COUNT
           MOVE QC-INV-ERROR-CODE (CHECK-SUB) TO
                ERR-CODE (ERROR-CODE-COUNT)
           MOVE 1 TO ERR-OCCUR-COUNT (ERROR-CODE-COUNT)
     ELSE
        ADD 1 TO ERR-OCCUR-COUNT (ERR-IDX).
 0255-BUMP-ONE-ERROR-CODE-EXIT.
     EXIT.
*--------------------------------------------------------------
*    LINEAR SEARCH OF THE (AT MOST 40-ENTRY) FREQUENCY TABLE.
*    ERR-IDX COMES BACK ONE PAST ERROR-CODE-COUNT WHEN THE
*    CODE IS NOT YET ON THE TABLE.  WRITTEN AS A GO TO LOOP IN
*    THE SHOP'S USUAL STYLE FOR A SEARCH THAT IS NOT A PERFORM
*    ... VARYING, SINCE THE EXIT CONDITION IS A MATCH, NOT A
*    FIXED TRIP COUNT.
*--------------------------------------------------------------
 0256-FIND-ERROR-CODE-SLOT.
     SET ERR-IDX TO 1.
 0256-SEARCH-LOOP.
     IF ERR-IDX > ERROR-CODE-COUNT
        GO TO 0256-FIND-ERROR-CODE-SLOT-EXIT.
     IF ERR-CODE (ERR-IDX) = QC-INV-ERROR-CODE (CHECK-SUB)
        GO TO 0256-FIND-ERROR-CODE-SLOT-EXIT.
     SET ERR-IDX UP BY 1.
     GO TO 0256-SEARCH-LOOP.
 0256-FIND-ERROR-CODE-SLOT-EXIT.
     EXIT.
*--------------------------------------------------------------
*    SECOND PASS.  DUPLICATE KEY IS LOWER-CASED SELLER NAME
*    PLUS INVOICE NUMBER PLUS INVOICE DATE.  ONLY THE SECOND
*    AND LATER INVOICE WITH A GIVEN KEY IS FLAGGED - THE FIRST
*    ONE SEEN IS LEFT ALONE, PER THE PROCEDURES OFFICE RULE.
*    THE OUTER LOOP STARTS AT INVOICE 2, NOT INVOICE 1 - THE
*    FIRST INVOICE IN THE FILE CAN NEVER BE A DUPLICATE OF
*    ANYTHING EARLIER SINCE NOTHING IS EARLIER THAN IT, SO
*    THERE IS NOTHING FOR 0310 TO COMPARE IT AGAINST.
*--------------------------------------------------------------
 0300-FIND-DUPLICATE-INVOICES.
     PERFORM 0310-CHECK-ONE-INVOICE-FOR-DUP
             THRU 0310-CHECK-ONE-INVOICE-FOR-DUP-EXIT
             VARYING INV-IDX FROM 2 BY 1
             UNTIL INV-IDX > INVOICE-COUNT.
 0300-FIND-DUPLICATE-INVOICES-EXIT.
     EXIT.
*    COMPARES ONE INVOICE AGAINST EVERY EARLIER INVOICE IN THE
*    TABLE, STOPPING EARLY IF A MATCH IS FOUND.  THIS IS AN
*    O(N-SQUARED) SCAN OVER THE WHOLE TABLE IN THE WORST CASE,
*    WHICH IS ACCEPTABLE AT 3000 INVOICES OVERNIGHT BUT WOULD
*    NEED RETHINKING IF THE FEED EVER GREW AN ORDER OF
*    MAGNITUDE LARGER.
 0310-CHECK-ONE-INVOICE-FOR-DUP.
     MOVE "N" TO W-DUP-FOUND.
     PERFORM 0320-COMPARE-TO-EARLIER-INVOICE
             THRU 0320-COMPARE-TO-EARLIER-INVOICE-EXIT
             VARYING EARLIER-SUB FROM 1 BY 1
             UNTIL EARLIER-SUB >= INV-IDX
                OR DUP-FOUND.
*        A DUPLICATE OVERRIDES WHATEVER VALIDATE-INVOICE
*        ALREADY SET FOR THIS INVOICE - EVEN AN OTHERWISE
*        CLEAN INVOICE BECOMES INVALID IF IT DUPLICATES AN
*        EARLIER ONE, AND THE ANOMALY CODE IS ADDED ON TOP OF
*        (NOT IN PLACE OF) ANY EDIT ERRORS ALREADY PRESENT.
     IF DUP-FOUND
        MOVE "Y" TO INV-DUP-FLAG (INV-IDX)
        MOVE "N" TO INV-IS-VALID (INV-IDX)
        IF INV-ERROR-COUNT (INV-IDX) < 5
           ADD 1 TO INV-ERROR-COUNT (INV-IDX)
           MOVE "anomaly: duplicate_invoice" TO
                INV-ERROR-CODE (INV-IDX,
                                INV-ERROR-COUNT (INV-IDX))
        ELSE
           ADD 1 TO INV-ERROR-COUNT (INV-IDX)
*            THE ANOMALY CODE ALSO HAS TO BE FOLDED INTO THE
*            RUN-LEVEL FREQUENCY TABLE, SAME AS ANY OTHER
*            ERROR CODE - 0255 IS REUSED HERE RATHER THAN
*            WRITTEN A SECOND TIME, WITH CHECK-SUB AND
*            QC-INV-ERROR-CODE (1) BORROWED AS A ONE-SLOT
*            STAND-IN FOR THE CALL PARAMETER 0255 NORMALLY
*            READS FROM.
        MOVE 1 TO CHECK-SUB
        MOVE "anomaly: duplicate_invoice" TO
             QC-INV-ERROR-CODE (1)
        PERFORM 0255-BUMP-ONE-ERROR-CODE
                THRU 0255-BUMP-ONE-ERROR-CODE-EXIT.
 0310-CHECK-ONE-INVOICE-FOR-DUP-EXIT.
     EXIT.
*    THE THREE-FIELD KEY COMPARE - SELLER NAME (LOWER-CASED),
*    INVOICE NUMBER (CASE-SENSITIVE, SINCE INVOICE NUMBERS ARE
*    TREATED AS EXACT CODES, NOT NAMES), AND INVOICE DATE.
 0320-COMPARE-TO-EARLIER-INVOICE.
     IF INV-SELLER-LC (EARLIER-SUB) = INV-SELLER-LC (INV-IDX)
        AND INV-NUMBER (EARLIER-SUB) = INV-NUMBER (INV-IDX)
        AND INV-DATE (EARLIER-SUB) = INV-DATE (INV-IDX)
        MOVE "Y" TO W-DUP-FOUND.
 0320-COMPARE-TO-EARLIER-INVOICE-EXIT.
     EXIT.
*--------------------------------------------------------------
*    WRITES THE RESULTS FILE AFTER BOTH PASSES ARE COMPLETE,
*    SO THE DUPLICATE ANOMALY CODE (IF ANY) IS ON THE RECORD.
*    THE THREE RUN-LEVEL TOTALS ARE ALSO COUNTED HERE, DURING
*    THIS SAME SWEEP, RATHER THAN DURING THE EARLIER PASSES -
*    SEE THE COMMENT ON TOTAL-INVOICES IN WSERRTB1.CBL.
*--------------------------------------------------------------
 0360-WRITE-ALL-RESULTS.
     MOVE ZERO TO TOTAL-INVOICES.
     MOVE ZERO TO VALID-INVOICES.
     MOVE ZERO TO INVALID-INVOICES.
     PERFORM 0260-WRITE-ONE-RESULT
             THRU 0260-WRITE-ONE-RESULT-EXIT
             VARYING INV-IDX FROM 1 BY 1
             UNTIL INV-IDX > INVOICE-COUNT.
 0360-WRITE-ALL-RESULTS-EXIT.
     EXIT.
*    ONE QCRESULT RECORD PER INVOICE, PLUS THE RUNNING TOTALS -
*    SEE FDVRES01.CBL FOR THE OUTPUT RECORD LAYOUT ITSELF.
 0260-WRITE-ONE-RESULT.
     ADD 1 TO TOTAL-INVOICES.
     IF INV-IS-VALID (INV-IDX) = "Y"
        ADD 1 TO VALID-INVOICES
     ELSE
        ADD 1 TO INVALID-INVOICES.
     MOVE INV-NUMBER (INV-IDX)      TO VRES-INVOICE-ID.
     MOVE INV-IS-VALID (INV-IDX)    TO VRES-IS-VALID.
     MOVE INV-ERROR-COUNT (INV-IDX) TO VRES-ERROR-COUNT.
     MOVE INV-ERROR-BLOCK (INV-IDX) TO VRES-ERROR-BLOCK.
     WRITE VRES-RECORD.
 0260-WRITE-ONE-RESULT-EXIT.
     EXIT.
*--------------------------------------------------------------
*    SUMMARY PHASE.  ONE HEADING BLOCK, THREE COUNT LINES, AND
*    THE "TOP ERRORS" BREAKDOWN - SEE 07/29/91 PJR ABOVE.  THE
*    WHOLE SUMMARY NORMALLY FITS ON ONE PAGE; THE PAGE-BREAK
*    LOGIC IN 9300 BELOW IS ONLY THERE FOR THE UNUSUAL RUN
*    WITH AN UNUSUALLY LONG TOP-ERRORS LIST.
*--------------------------------------------------------------
 0400-PRINT-RUN-SUMMARY.
     PERFORM 9100-PRINT-HEADINGS
             THRU 9100-PRINT-HEADINGS-EXIT.

     MOVE TOTAL-INVOICES   TO S-TOTAL-INVOICES.
     MOVE SUMMARY-LINE-1   TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.

     MOVE VALID-INVOICES   TO S-VALID-INVOICES.
     MOVE SUMMARY-LINE-2   TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.

     MOVE INVALID-INVOICES TO S-INVALID-INVOICES.
     MOVE SUMMARY-LINE-3   TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.

     MOVE SUMMARY-LINE-4   TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     ADD 4 TO W-PRINTED-LINES.
*        ONE LINE PER DISTINCT ERROR CODE SEEN THIS RUN - SEE
*        0256 ABOVE FOR HOW THE TABLE WAS BUILT.
     PERFORM 9300-PRINT-TOP-ERROR-LINE
             THRU 9300-PRINT-TOP-ERROR-LINE-EXIT
             VARYING ERR-IDX FROM 1 BY 1
             UNTIL ERR-IDX > ERROR-CODE-COUNT.

     PERFORM 9200-FINALIZE-PAGE
             THRU 9200-FINALIZE-PAGE-EXIT.
 0400-PRINT-RUN-SUMMARY-EXIT.
     EXIT.
*--------------------------------------------------------------
*    RETURN CODE.  UPSI-0 ON MEANS THE OVERNIGHT JOB STREAM
*    WANTS A NON-ZERO RETURN CODE WHEN ANY INVOICE FAILED.
*    09/14/94 TLO - SEE THE CHANGE-LOG ENTRY ABOVE; 4 WAS
*    CHOSEN TO MATCH THIS SHOP'S USUAL "WARNING, NOT ABEND"
*    RETURN-CODE CONVENTION, THE SAME VALUE THE VOUCHER AND
*    VENDOR SYSTEMS USE FOR A SOFT DATA-QUALITY FAILURE.
*--------------------------------------------------------------
 0500-SET-RETURN-CODE.
     MOVE ZERO TO RETURN-CODE.
     IF QC-FAIL-ON-INVALID
        IF INVALID-INVOICES > ZERO
           MOVE 4 TO RETURN-CODE.
 0500-SET-RETURN-CODE-EXIT.
     EXIT.
*--------------------------------------------------------------
*    REPORT MECHANICS - HEADINGS / PAGE-BREAK / TOP-ERROR LINE.
*    KEPT SEPARATE FROM THE BUSINESS LOGIC ABOVE SO THE PRINT
*    FORMATTING CAN CHANGE WITHOUT TOUCHING ANY VALIDATION OR
*    COUNTING PARAGRAPH, AND VICE VERSA.
*--------------------------------------------------------------
 9100-PRINT-HEADINGS.
     ADD 1 TO PAGE-NUMBER.
     MOVE TITLE TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     MOVE SPACES TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     MOVE 2 TO W-PRINTED-LINES.
 9100-PRINT-HEADINGS-EXIT.
     EXIT.
*    SKIPS TO THE TOP OF THE NEXT FORM - USED BOTH AT THE END
*    OF THE RUN AND, IF EVER NEEDED, BETWEEN PAGES OF AN
*    UNUSUALLY LONG TOP-ERRORS LIST (SEE 9300 BELOW).
 9200-FINALIZE-PAGE.
     MOVE SPACES TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
 9200-FINALIZE-PAGE-EXIT.
     EXIT.
*    ONE "TOP ERRORS" DETAIL LINE - STARTS A NEW PAGE FIRST IF
*    THE CURRENT ONE IS ALREADY FULL, SO A LONG BREAKDOWN
*    NEVER RUNS OFF THE BOTTOM OF THE FORM.
 9300-PRINT-TOP-ERROR-LINE.
     IF PAGE-FULL
        PERFORM 9200-FINALIZE-PAGE
                THRU 9200-FINALIZE-PAGE-EXIT
        PERFORM 9100-PRINT-HEADINGS
                THRU 9100-PRINT-HEADINGS-EXIT.
     MOVE ERR-CODE (ERR-IDX)        TO T-ERROR-CODE.
     MOVE ERR-OCCUR-COUNT (ERR-IDX) TO T-ERROR-COUNT.
     MOVE TOP-ERROR-LINE TO PRINTER-RECORD.
     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
     ADD 1 TO W-PRINTED-LINES.
 9300-PRINT-TOP-ERROR-LINE-EXIT.
     EXIT.
*--------------------------------------------------------------
