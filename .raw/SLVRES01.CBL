*    SLVRES01.CBL
*--------------------------------------------------------------
*    SELECT CLAUSE FOR THE VALIDATION RESULTS OUTPUT FILE.
*    QCRESULT IS READ BY THE A/P RELEASE JOB THAT FOLLOWS THIS
*    ONE IN JS002 - THAT STEP IS CONDITIONED ON THIS JOB'S
*    RETURN CODE (SEE UPSI-0 IN INVOICE-QC-SYSTEM), SO THE
*    RELEASE JOB NEVER SEES A PARTIALLY WRITTEN RESULTS FILE.
*--------------------------------------------------------------
     SELECT VALIDATION-RESULTS-FILE
            ASSIGN TO "QCRESULT"
            ORGANIZATION IS LINE SEQUENTIAL.
