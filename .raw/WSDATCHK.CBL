*    WSDATCHK.CBL
*--------------------------------------------------------------
*    WORKING-STORAGE FOR PLDATCHK.CBL - THE CALENDAR-DATE
*    VALIDITY CHECK.  CALLER MOVES THE CCYY/MM/DD TO BE TESTED
*    INTO DTV-WORK-AREA AND PERFORMS 9800-CHECK-CALENDAR-DATE;
*    DTV-DATE-IS-VALID COMES BACK SET ACCORDINGLY.  ADAPTED
*    FROM THE OLD GDTV- DATE-ENTRY WORK AREA.
*--------------------------------------------------------------
*    09/14/94 TLO - PULLED OUT OF THE OLD VOUCHER SYSTEM'S
*    WSDATE/GDTV- ROUTINE SO THE INVOICE QC BATCH AND ANY
*    FUTURE CALLER GET ONE CALENDAR-CHECK PARAGRAPH, NOT A
*    SECOND COPY MAINTAINED SEPARATELY.  GDTV- BECAME DTV- ON
*    THE MOVE BUT THE FIELD ORDER AND THE DAYS-IN-MONTH TABLE
*    CONTENT ARE UNCHANGED FROM THE ORIGINAL ROUTINE.
*--------------------------------------------------------------
 01  DTV-WORK-AREA.
*        CALLER LOADS THESE THREE AND PERFORMS THE CHECK - NONE
*        OF THE THREE IS RANGE-CHECKED BY ITSELF HERE, THAT IS
*        THE CALLING PARAGRAPH'S JOB (SEE 1100-CHK-FORMAT IN
*        VALIDATE-INVOICE FOR THE 2000-2100 YEAR WINDOW TEST).
     05  DTV-CCYY                  PIC 9(04).
     05  DTV-MM                    PIC 9(02).
     05  DTV-DD                    PIC 9(02).
     05  FILLER                    PIC X(02).
*
*    SWITCH IS RESET TO "N" AT THE TOP OF EVERY CALL TO
*    9800-CHECK-CALENDAR-DATE - A VALID RESULT FROM THE
*    PREVIOUS CALL NEVER CARRIES FORWARD BY ACCIDENT.
 77  DTV-VALID-DATE-SW             PIC X VALUE "N".
     88  DTV-DATE-IS-VALID             VALUE "Y".
*
*    STANDARD (NON-LEAP) DAYS-IN-MONTH TABLE, JANUARY FIRST.
*    FEBRUARY'S ENTRY (28) IS THE NON-LEAP DEFAULT - THE LEAP
*    ADJUSTMENT IN 9800-CHECK-CALENDAR-DATE OVERRIDES IT TO 29
*    FOR A QUALIFYING YEAR RATHER THAN CHANGING THE TABLE.
 01  DTV-DAYS-IN-MONTH-TABLE.
     05  FILLER                    PIC 9(02) VALUE 31.
     05  FILLER                    PIC 9(02) VALUE 28.
     05  FILLER                    PIC 9(02) VALUE 31.
     05  FILLER                    PIC 9(02) VALUE 30.
     05  FILLER                    PIC 9(02) VALUE 31.
     05  FILLER                    PIC 9(02) VALUE 30.
     05  FILLER                    PIC 9(02) VALUE 31.
     05  FILLER                    PIC 9(02) VALUE 31.
     05  FILLER                    PIC 9(02) VALUE 30.
     05  FILLER                    PIC 9(02) VALUE 31.
     05  FILLER                    PIC 9(02) VALUE 30.
     05  FILLER                    PIC 9(02) VALUE 31.
*    SUBSCRIPTABLE VIEW OF THE SAME TWELVE BYTES - THE TABLE
*    ABOVE IS WRITTEN OUT LONGHAND, ONE FILLER PER MONTH, SO A
*    PROGRAMMER READING THE SOURCE SEES THE CALENDAR DIRECTLY;
*    THIS REDEFINITION IS WHAT THE PROCEDURE DIVISION ACTUALLY
*    SUBSCRIPTS ON.
 01  FILLER REDEFINES DTV-DAYS-IN-MONTH-TABLE.
     05  DTV-DAYS-IN-MONTH OCCURS 12 TIMES
                             PIC 9(02).
*
*    SCRATCH FIELDS FOR THE LEAP-YEAR TEST - DIVIDE BY 4, BY
*    100, AND BY 400 IN TURN (SEE PLDATCHK.CBL'S 9800
*    PARAGRAPH); THE QUOTIENT IS NEVER USED, ONLY THE REMAINDER.
 77  DTV-MAX-DAY-THIS-MONTH        PIC 9(02) COMP.
 77  DTV-LEAP-YEAR-REMAINDER       PIC 9(03) COMP.
 77  DTV-LEAP-YEAR-DUMMY-QUO       PIC 9(04) COMP.
