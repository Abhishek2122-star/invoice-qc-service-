*    SLHDR01.CBL
*--------------------------------------------------------------
*    SELECT CLAUSE FOR THE INVOICE HEADER INPUT FILE.
*    LOGICAL NAME INVHDR01 IS DD'D TO THE OVERNIGHT FEED BY
*    JOB STREAM JS002 - SEE THE OPERATIONS RUNBOOK, NOT THIS
*    COPYBOOK, FOR WHICH DATASET THAT POINTS TO THIS WEEK.
*--------------------------------------------------------------
     SELECT HEADER-FILE
            ASSIGN TO "INVHDR01"
            ORGANIZATION IS LINE SEQUENTIAL.
