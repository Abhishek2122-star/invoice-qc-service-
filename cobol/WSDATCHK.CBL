000100*    WSDATCHK.CBL                                                         
000200*--------------------------------------------------------------           
000300*    WORKING-STORAGE FOR PLDATCHK.CBL - THE CALENDAR-DATE                 
000400*    VALIDITY CHECK.  CALLER MOVES THE CCYY/MM/DD TO BE TESTED            
000500*    INTO DTV-WORK-AREA AND PERFORMS 9800-CHECK-CALENDAR-DATE;            
000600*    DTV-DATE-IS-VALID COMES BACK SET ACCORDINGLY.  ADAPTED               
000700*    FROM THE OLD GDTV- DATE-ENTRY WORK AREA.                             
000800*--------------------------------------------------------------           
000900*    09/14/94 TLO - PULLED OUT OF THE OLD VOUCHER SYSTEM'S                
001000*    WSDATE/GDTV- ROUTINE SO THE INVOICE QC BATCH AND ANY                 
001100*    FUTURE CALLER GET ONE CALENDAR-CHECK PARAGRAPH, NOT A                
001200*    SECOND COPY MAINTAINED SEPARATELY.  GDTV- BECAME DTV- ON             
001300*    THE MOVE BUT THE FIELD ORDER AND THE DAYS-IN-MONTH TABLE             
001400*    CONTENT ARE UNCHANGED FROM THE ORIGINAL ROUTINE.                     
001500*--------------------------------------------------------------           
001600 01  DTV-WORK-AREA.                                                       
001700*        CALLER LOADS THESE THREE AND PERFORMS THE CHECK - NONE           
001800*        OF THE THREE IS RANGE-CHECKED BY ITSELF HERE, THAT IS            
001900*        THE CALLING PARAGRAPH'S JOB (SEE 1100-CHK-FORMAT IN              
002000*        VALIDATE-INVOICE FOR THE 2000-2100 YEAR WINDOW TEST).            
002100     05  DTV-CCYY                  PIC 9(04).                             
002200     05  DTV-MM                    PIC 9(02).                             
002300     05  DTV-DD                    PIC 9(02).                             
002400     05  FILLER                    PIC X(02).                             
002500*                                                                         
002600*    SWITCH IS RESET TO "N" AT THE TOP OF EVERY CALL TO                   
002700*    9800-CHECK-CALENDAR-DATE - A VALID RESULT FROM THE                   
002800*    PREVIOUS CALL NEVER CARRIES FORWARD BY ACCIDENT.                     
002900 77  DTV-VALID-DATE-SW             PIC X VALUE "N".                       
003000     88  DTV-DATE-IS-VALID             VALUE "Y".                         
003100*                                                                         
003200*    STANDARD (NON-LEAP) DAYS-IN-MONTH TABLE, JANUARY FIRST.              
003300*    FEBRUARY'S ENTRY (28) IS THE NON-LEAP DEFAULT - THE LEAP             
003400*    ADJUSTMENT IN 9800-CHECK-CALENDAR-DATE OVERRIDES IT TO 29            
003500*    FOR A QUALIFYING YEAR RATHER THAN CHANGING THE TABLE.                
003600 01  DTV-DAYS-IN-MONTH-TABLE.                                             
003700     05  FILLER                    PIC 9(02) VALUE 31.                    
003800     05  FILLER                    PIC 9(02) VALUE 28.                    
003900     05  FILLER                    PIC 9(02) VALUE 31.                    
004000     05  FILLER                    PIC 9(02) VALUE 30.                    
004100     05  FILLER                    PIC 9(02) VALUE 31.                    
004200     05  FILLER                    PIC 9(02) VALUE 30.                    
004300     05  FILLER                    PIC 9(02) VALUE 31.                    
004400     05  FILLER                    PIC 9(02) VALUE 31.                    
004500     05  FILLER                    PIC 9(02) VALUE 30.                    
004600     05  FILLER                    PIC 9(02) VALUE 31.                    
004700     05  FILLER                    PIC 9(02) VALUE 30.                    
004800     05  FILLER                    PIC 9(02) VALUE 31.                    
004900*    SUBSCRIPTABLE VIEW OF THE SAME TWELVE BYTES - THE TABLE              
005000*    ABOVE IS WRITTEN OUT LONGHAND, ONE FILLER PER MONTH, SO A            
005100*    PROGRAMMER READING THE SOURCE SEES THE CALENDAR DIRECTLY;            
005200*    THIS REDEFINITION IS WHAT THE PROCEDURE DIVISION ACTUALLY            
005300*    SUBSCRIPTS ON.                                                       
005400 01  FILLER REDEFINES DTV-DAYS-IN-MONTH-TABLE.                            
005500     05  DTV-DAYS-IN-MONTH OCCURS 12 TIMES                                
005600                             PIC 9(02).                                   
005700*                                                                         
005800*    SCRATCH FIELDS FOR THE LEAP-YEAR TEST - DIVIDE BY 4, BY              
005900*    100, AND BY 400 IN TURN (SEE PLDATCHK.CBL'S 9800                     
006000*    PARAGRAPH); THE QUOTIENT IS NEVER USED, ONLY THE REMAINDER.          
006100 77  DTV-MAX-DAY-THIS-MONTH        PIC 9(02) COMP.                        
006200 77  DTV-LEAP-YEAR-REMAINDER       PIC 9(03) COMP.                        
006300 77  DTV-LEAP-YEAR-DUMMY-QUO       PIC 9(04) COMP.                        
