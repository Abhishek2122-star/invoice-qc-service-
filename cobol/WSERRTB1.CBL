000100*    WSERRTB1.CBL                                                         
000200*--------------------------------------------------------------           
000300*    RUN-LEVEL COUNTERS AND THE DISTINCT ERROR-CODE FREQUENCY             
000400*    TABLE PRINTED AS "TOP ERRORS" ON THE SUMMARY REPORT.  A              
000500*    CODE IS ADDED TO THE TABLE THE FIRST TIME IT IS RAISED;              
000600*    THE TABLE STAYS IN FIRST-SEEN ORDER - IT IS NEVER SORTED.            
000700*--------------------------------------------------------------           
000800*    07/29/91 PJR - ADDED FOR REQ AP-0188 WHEN THE SUMMARY                
000900*    REPORT WAS EXTENDED FROM A BARE PASS/FAIL COUNT TO THE               
001000*    "TOP ERRORS" BREAKDOWN.  40 DISTINCT CODES IS MORE THAN              
001100*    THE PROCEDURES OFFICE'S CODE LIST HAS EVER HAD ON IT -               
001200*    THE TABLE WILL NEVER ACTUALLY FILL UNDER NORMAL USE, BUT             
001300*    A FIXED UPPER BOUND IS REQUIRED SINCE THIS IS WORKING                
001400*    STORAGE, NOT A SORTED FILE.                                          
001500*--------------------------------------------------------------           
001600*    40 IS GENEROUS ON PURPOSE - SEE THE CHANGE-LOG NOTE ABOVE.           
001700 77  MAX-ERROR-CODES           PIC 9(2) COMP VALUE 40.                    
001800*    HOW MANY OF THE 40 SLOTS BELOW ARE ACTUALLY IN USE.                  
001900 77  ERROR-CODE-COUNT          PIC 9(2) COMP VALUE ZERO.                  
002000*    THE THREE RUN-LEVEL TOTALS PRINTED AT THE TOP OF THE                 
002100*    SUMMARY REPORT - SEE 0400-PRINT-RUN-SUMMARY.  ZEROED AT              
002200*    THE START OF THE RESULTS-FILE WRITE PASS, NOT AT PROGRAM             
002300*    START, SINCE THEY ARE COUNTED WHILE THAT PASS RUNS.                  
002400 77  TOTAL-INVOICES            PIC 9(7) VALUE ZERO.                       
002500 77  VALID-INVOICES            PIC 9(7) VALUE ZERO.                       
002600 77  INVALID-INVOICES          PIC 9(7) VALUE ZERO.                       
002700*                                                                         
002800*    ERR-IDX IS THE SEARCH/INSERT INDEX USED BY 0256-FIND-                
002900*    ERROR-CODE-SLOT IN THE DRIVER - IT COMES BACK POINTING AT            
003000*    THE MATCHING ENTRY, OR ONE PAST ERROR-CODE-COUNT IF THE              
003100*    CODE HAS NOT BEEN SEEN YET THIS RUN.                                 
003200 01  ERROR-FREQ-TABLE.                                                    
003300     05  ERROR-FREQ-ENTRY OCCURS 40 TIMES                                 
003400                             INDEXED BY ERR-IDX.                          
003500         10  ERR-CODE              PIC X(48).                             
003600         10  ERR-OCCUR-COUNT       PIC 9(07) COMP.                        
003700     05  FILLER                    PIC X(04).                             
003800*    WHOLE-TABLE BYTE VIEW - NOT ACTUALLY MOVED ANYWHERE IN               
003900*    THIS RUN, BUT KEPT FOR PARITY WITH THE OTHER WORKING-                
004000*    STORAGE TABLES IN THIS SYSTEM THAT CARRY ONE, AND HANDY              
004100*    FOR A STORAGE DUMP WHEN TRACKING DOWN A BAD SUBSCRIPT.               
004200 01  FILLER REDEFINES ERROR-FREQ-TABLE.                                   
004300     05  ERR-ENTRY-BYTES       OCCURS 40 TIMES                            
004400                             PIC X(55).                                   
