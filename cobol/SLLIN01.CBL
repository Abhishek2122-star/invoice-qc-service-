000100*    SLLIN01.CBL                                                          
000200*--------------------------------------------------------------           
000300*    SELECT CLAUSE FOR THE INVOICE LINE-ITEM INPUT FILE.                  
000400*    SAME JOB STREAM (JS002) AS INVHDR01 - THE TWO FILES ARE              
000500*    ALWAYS REGENERATED TOGETHER FROM THE SAME EXTRACT RUN, SO            
000600*    THEY ARE ALWAYS IN STEP WITH EACH OTHER ON A GIVEN NIGHT.            
000700*--------------------------------------------------------------           
000800     SELECT LINE-ITEM-FILE                                                
000900            ASSIGN TO "INVLIN01"                                          
001000            ORGANIZATION IS LINE SEQUENTIAL.                              
