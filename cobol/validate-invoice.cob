000100*    VALIDATE-INVOICE.COB                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    VALIDATE-INVOICE.                                         
000400 AUTHOR.        D. K. MARSH.                                              
000500 INSTALLATION.  PRAIRIE STATE WHOLESALE SUPPLY CO. - DATA PROC.           
000600 DATE-WRITTEN.  03/14/89.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      COMPANY PROPRIETARY - INTERNAL USE ONLY.                  
000900*--------------------------------------------------------------           
001000*    CHANGE LOG                                                           
001100*--------------------------------------------------------------           
001200* 03/14/89  DKM  INITIAL PROGRAM - REQ AP-0147 - PER-INVOICE              
001300*                EDIT ENGINE FOR THE NEW VENDOR-INVOICE QC                
001400*                BATCH.  CALLED ONCE PER INVOICE BY THE                   
001500*                INVOICE-QC-SYSTEM DRIVER.                                
001600* 05/02/89  DKM  REQ AP-0151 - ADDED THE DUE-DATE RANGE CHECK.            
001700* 11/18/89  DKM  REQ AP-0163 - ADDED THE LINE-ITEM NEGATIVE-              
001800*                AMOUNT CHECKS AND THE LINE/NET MISMATCH RULE.            
001900* 02/06/90  PJR  REQ AP-0171 - CURRENCY TABLE IS NOW INR/EUR/             
002000*                USD/GBP PER TREASURY MEMO, WAS USD/GBP ONLY.             
002100* 07/29/91  PJR  REQ AP-0188 - TOTALS-MISMATCH TOLERANCE                  
002200*                TIGHTENED FROM 1.00 TO 0.05 PER AUDIT FINDING.           
002300* 03/03/93  TLO  REQ AP-0204 - DUE-BEFORE-INVOICE-DATE RULE               
002400*                ADDED TO THE BUSINESS-RULE PASS.                         
002500* 09/14/94  TLO  REQ AP-0217 - CALENDAR-DATE CHECK NOW SHARED             
002600*                VIA WSDATCHK/PLDATCHK (WAS A LOCAL LEAP-YEAR             
002700*                ROUTINE LIFTED FROM THE VOUCHER SYSTEM'S                 
002800*                WSDATE MODULE - NOW ONE COPYBOOK, ONE FIX).              
002900* 01/10/97  MCQ  REQ AP-0233 - ERROR CODE FIELD WIDENED FROM              
003000*                40 TO 48 CHARS - PRODUCTION WAS TRUNCATING               
003100*                THE LONGER BUSINESS-RULE CODES.                          
003200* 08/19/98  MCQ  Y2K REQ AP-0241 - REVIEWED ALL DATE FIELDS FOR           
003300*                CENTURY WINDOWING.  NONE FOUND - CCYY HAS BEEN           
003400*                FULL 4-DIGIT SINCE THE ORIGINAL DESIGN.                  
003500* 02/02/99  MCQ  Y2K REQ AP-0241 - SIGNED OFF BY QA.  NO CHANGE.          
003600* 06/21/01  RFH  REQ AP-0268 - GROSS-TOTAL NEGATIVE CHECK ADDED           
003700*                AT THE REQUEST OF INTERNAL AUDIT.                        
003800* 04/09/04  RFH  REQ AP-0285 - PARAGRAPH NUMBERING CLEANED UP.            
003900* 11/12/04  RFH  REQ AP-0291 - CURRENCY FIELD NOW GUARDED BY A            
004000*                CLASS TEST BEFORE THE FOUR-CODE COMPARE, AFTER           
004100*                A GARBLED TAPE BLOCK CAME THROUGH WITH BINARY            
004200*                ZEROS IN THE CURRENCY BYTES AND FELL OUT OF              
004300*                THE COMPARE LOOKING LIKE A PLAIN MISMATCH                
004400*                RATHER THAN A CORRUPT-RECORD CONDITION.                  
004500*--------------------------------------------------------------           
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800*    SPECIAL-NAMES CARRIES ONE ENTRY FOR THIS PROGRAM - THE               
004900*    ALPHABETIC-CLASS TEST USED BY 1100-CHK-FORMAT TO SCREEN              
005000*    THE CURRENCY CODE BEFORE IT IS COMPARED AGAINST THE FOUR             
005100*    ALLOWED VALUES.  SEE THE 11/12/04 RFH CHANGE-LOG ENTRY.              
005200 SPECIAL-NAMES.                                                           
005300     CLASS QC-ALPHA-CLASS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                
005400*--------------------------------------------------------------           
005500 DATA DIVISION.                                                           
005600 WORKING-STORAGE SECTION.                                                 
005700*    WSDATCHK.CBL SUPPLIES THE DTV- CALENDAR-CHECK WORK AREA              
005800*    SHARED WITH INVOICE-QC-SYSTEM'S OWN COPY OF THE SAME                 
005900*    COPYBOOK - SEE THE 09/14/94 TLO ENTRY ABOVE.                         
006000     COPY "WSDATCHK.CBL".                                                 
006100*                                                                         
006200*    NEW-ERROR-CODE IS THE STAGING AREA EVERY CHECK PARAGRAPH             
006300*    BUILDS ITS MESSAGE INTO BEFORE HANDING OFF TO 1900-ADD-              
006400*    ERROR - ONE FIELD, REUSED BY EVERY CHECK, RATHER THAN A              
006500*    SEPARATE 77-LEVEL PER ERROR CONDITION.                               
006600 77  NEW-ERROR-CODE                PIC X(48).                             
006700*    UPPER-CASED SCRATCH COPY OF THE CURRENCY CODE - THE                  
006800*    INCOMING FIELD ITSELF IS NEVER CASE-FOLDED, ONLY THIS                
006900*    COPY, SINCE QC-INV-CURRENCY-CODE IS ALSO ECHOED BACK ON              
007000*    QCRESULT BY THE DRIVER EXACTLY AS RECEIVED.                          
007100 77  CURRENCY-UC                   PIC X(03).                             
007200*    LINE-SUB IS THE 1-BASED TABLE SUBSCRIPT USED AGAINST                 
007300*    QC-LIN-ENTRY; LINE-IDX-0B IS THE SAME POSITION RESTATED              
007400*    0-BASED, WHICH IS WHAT THE ERROR-CODE TEXT CARRIES PER               
007500*    THE PROCEDURES OFFICE SPEC.                                          
007600 77  LINE-SUB                      PIC 9(02) COMP.                        
007700 77  LINE-IDX-0B                   PIC 9(02) COMP.                        
007800*    ONE-DIGIT AND TWO-DIGIT EDIT VIEWS OF LINE-IDX-0B, PICKED            
007900*    BY 1950-BUILD-LINE-CODE ACCORDING TO SIZE SO THE ERROR               
008000*    CODE NEVER CARRIES A LEADING ZERO.                                   
008100 77  LINE-IDX-1D                   PIC 9.                                 
008200 77  LINE-IDX-2D                   PIC 99.                                
008300*    TAIL END OF THE "line_<N>_..." ERROR CODE - MOVED IN BY              
008400*    THE CALLING CHECK, THEN STRUNG ONTO THE NUMBER BY 1950.              
008500 77  LINE-ERR-SUFFIX               PIC X(25).                             
008600*    RUNNING TOTAL FOR THE LINE/NET MISMATCH TEST IN 1320.                
008700 77  LINE-TOTAL-SUM                PIC S9(9)V99.                          
008800*    GENERAL-PURPOSE COMPARE FIELDS FED TO 1350-ABS-DIFF -                
008900*    USED BOTH FOR THE LINE/NET CHECK AND THE NET+TAX/GROSS               
009000*    CHECK, ONE SET OF THREE RATHER THAN A PAIR PER CALLER.               
009100 77  CMP-A                         PIC S9(9)V99.                          
009200 77  CMP-B                         PIC S9(9)V99.                          
009300 77  CMP-DIFF                      PIC S9(9)V99.                          
009400*--------------------------------------------------------------           
009500 LINKAGE SECTION.                                                         
009600*    LKINVC01.CBL IS THE CALL PARAMETER - SEE THAT COPYBOOK               
009700*    FOR THE IN/OUT FIELD SPLIT.  THIS PROGRAM NEVER DECLARES             
009800*    A DATA-DIVISION FIELD OF ITS OWN TO DUPLICATE ANYTHING               
009900*    ALREADY CARRIED ON QC-INVOICE-PARM.                                  
010000     COPY "LKINVC01.CBL".                                                 
010100*--------------------------------------------------------------           
010200 PROCEDURE DIVISION USING QC-INVOICE-PARM.                                
010300*--------------------------------------------------------------           
010400*    MAIN LINE.  RUNS THE THREE CHECK GROUPS IN THE ORDER THE             
010500*    PROCEDURES OFFICE SPECIFIED - COMPLETENESS, THEN FORMAT/             
010600*    RANGE, THEN BUSINESS RULES - AND SETS THE VALID FLAG FROM            
010700*    THE RESULTING ERROR COUNT.  THE DUPLICATE-INVOICE CHECK IS           
010800*    NOT HERE - IT NEEDS EVERY OTHER INVOICE IN THE RUN, WHICH            
010900*    ONLY THE DRIVER HOLDS.                                               
011000*--------------------------------------------------------------           
011100 0000-VALIDATE-INVOICE-MAIN.                                              
011200*        OUT FIELDS ARE ZEROED HERE AT THE TOP OF EVERY CALL -            
011300*        SEE THE 03/14/89 DKM NOTE ABOVE.  A CALLER THAT                  
011400*        REUSED QC-INVOICE-PARM ACROSS INVOICES WITHOUT THIS              
011500*        RESET WOULD SEE THE PREVIOUS INVOICE'S ERRORS BLEED              
011600*        INTO THE CURRENT ONE.                                            
011700     MOVE ZERO  TO QC-INV-ERROR-COUNT.                                    
011800     MOVE SPACES TO QC-INV-ERROR-BLOCK.                                   
011900     PERFORM 1000-CHK-COMPLETE THRU 1000-CHK-COMPLETE-EXIT.               
012000     PERFORM 1100-CHK-FORMAT   THRU 1100-CHK-FORMAT-EXIT.                 
012100     PERFORM 1200-CHK-LINE-ITEMS                                          
012200             THRU 1200-CHK-LINE-ITEMS-EXIT.                               
012300     PERFORM 1300-CHK-BUS-RULES                                           
012400             THRU 1300-CHK-BUS-RULES-EXIT.                                
012500*        VALID MEANS ZERO ERRORS RAISED ACROSS ALL THREE                  
012600*        GROUPS - THERE IS NO PARTIAL-CREDIT NOTION HERE, ONE             
012700*        ERROR OF ANY KIND FAILS THE WHOLE INVOICE.                       
012800     IF QC-INV-ERROR-COUNT > ZERO                                         
012900        MOVE "N" TO QC-INV-IS-VALID                                       
013000     ELSE                                                                 
013100        MOVE "Y" TO QC-INV-IS-VALID.                                      
013200     EXIT PROGRAM.                                                        
013300     STOP RUN.                                                            
013400*--------------------------------------------------------------           
013500*    COMPLETENESS CHECKS.  03/14/89 DKM - THE FOUR FIELDS                 
013600*    BELOW ARE THE ONLY ONES THE PROCEDURES OFFICE TREATS AS              
013700*    MANDATORY ON EVERY INVOICE; A ZERO DUE-DATE OR ZERO TAX              
013800*    AMOUNT IS NOT A COMPLETENESS FAILURE, ONLY A MISSING OR              
013900*    BLANK VALUE IN ONE OF THESE FOUR IS.                                 
014000*--------------------------------------------------------------           
014100 1000-CHK-COMPLETE.                                                       
014200     IF QC-INV-NUMBER = SPACES                                            
014300        MOVE "missing_field: invoice_number" TO NEW-ERROR-CODE            
014400        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.                  
014500     IF QC-INV-DATE = ZERO                                                
014600        MOVE "missing_field: invoice_date" TO NEW-ERROR-CODE              
014700        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.                  
014800     IF QC-INV-SELLER-NAME = SPACES                                       
014900        MOVE "missing_field: seller_name" TO NEW-ERROR-CODE               
015000        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.                  
015100     IF QC-INV-BUYER-NAME = SPACES                                        
015200        MOVE "missing_field: buyer_name" TO NEW-ERROR-CODE                
015300        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.                  
015400 1000-CHK-COMPLETE-EXIT.                                                  
015500     EXIT.                                                                
015600*--------------------------------------------------------------           
015700*    FORMAT / RANGE CHECKS.  02/06/90 PJR - CURRENCY TABLE NOW            
015800*    INR/EUR/USD/GBP.  06/21/01 RFH - GROSS-TOTAL CHECK ADDED.            
015900*    11/12/04 RFH - CURRENCY CLASS GUARD ADDED, SEE BELOW.                
016000*--------------------------------------------------------------           
016100 1100-CHK-FORMAT.                                                         
016200*        THE YEAR-WINDOW TEST IS DONE FIRST, CHEAPLY, BEFORE              
016300*        THE MORE EXPENSIVE CALENDAR CHECK IS EVEN ATTEMPTED -            
016400*        A DATE OUTSIDE 2000-01-01 THROUGH 2100-01-01 IS                  
016500*        REJECTED ON THAT BASIS ALONE AND NEVER REACHES                   
016600*        PLDATCHK.CBL'S LEAP-YEAR ARITHMETIC.                             
016700     IF QC-INV-DATE < 20000101 OR QC-INV-DATE > 21000101                  
016800        MOVE "format_error: invoice_date_out_of_range"                    
016900             TO NEW-ERROR-CODE                                            
017000        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT                   
017100     ELSE                                                                 
017200        MOVE QC-INV-DATE-CCYY TO DTV-CCYY                                 
017300        MOVE QC-INV-DATE-MM   TO DTV-MM                                   
017400        MOVE QC-INV-DATE-DD   TO DTV-DD                                   
017500        PERFORM 9800-CHECK-CALENDAR-DATE                                  
017600                THRU 9800-CHECK-CALENDAR-DATE-EXIT                        
017700        IF NOT DTV-DATE-IS-VALID                                          
017800           MOVE "format_error: invoice_date_out_of_range"                 
017900                TO NEW-ERROR-CODE                                         
018000           PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.               
018100*        DUE DATE GETS THE SAME TWO-STEP TEST, BUT ONLY WHEN              
018200*        GIVEN AT ALL - ZERO MEANS "NOT SUPPLIED" PER THE                 
018300*        PROCEDURES OFFICE SPEC AND IS NOT A FORMAT ERROR.                
018400     IF QC-INV-DUE-DATE NOT = ZERO                                        
018500        IF QC-INV-DUE-DATE < 20000101 OR                                  
018600           QC-INV-DUE-DATE > 21000101                                     
018700           MOVE "format_error: due_date_out_of_range"                     
018800                TO NEW-ERROR-CODE                                         
018900           PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT                
019000        ELSE                                                              
019100           MOVE QC-INV-DUE-CCYY TO DTV-CCYY                               
019200           MOVE QC-INV-DUE-MM   TO DTV-MM                                 
019300           MOVE QC-INV-DUE-DD   TO DTV-DD                                 
019400           PERFORM 9800-CHECK-CALENDAR-DATE                               
019500                   THRU 9800-CHECK-CALENDAR-DATE-EXIT                     
019600           IF NOT DTV-DATE-IS-VALID                                       
019700              MOVE "format_error: due_date_out_of_range"                  
019800                   TO NEW-ERROR-CODE                                      
019900              PERFORM 1900-ADD-ERROR                                      
020000                      THRU 1900-ADD-ERROR-EXIT.                           
020100*        CURRENCY CODE IS CASE-FOLDED INTO CURRENCY-UC FIRST -            
020200*        THE FEED HAS BEEN SEEN IN BOTH UPPER AND LOWER CASE              
020300*        DEPENDING ON WHICH SELLER SYSTEM PRODUCED IT.                    
020400     MOVE QC-INV-CURRENCY-CODE TO CURRENCY-UC.                            
020500     INSPECT CURRENCY-UC CONVERTING                                       
020600             "abcdefghijklmnopqrstuvwxyz" TO                              
020700             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                
020800*        11/12/04 RFH - THE ALPHABETIC-CLASS TEST BELOW IS A              
020900*        BELT-AND-SUSPENDERS GUARD AHEAD OF THE FOUR-CODE                 
021000*        COMPARE.  A GARBLED OR SHORT-BLOCKED TAPE RECORD CAN             
021100*        LEAVE BINARY ZEROS OR PUNCTUATION IN THIS FIELD, AND             
021200*        WHILE SUCH A VALUE WOULD ALSO FAIL THE FOUR-WAY                  
021300*        COMPARE ON ITS OWN, THE CLASS TEST CATCHES IT ONE                
021400*        STEP EARLIER AND MORE CHEAPLY - IT NEVER CHANGES THE             
021500*        OUTCOME, ONLY HOW SOON THE BAD VALUE IS REJECTED.                
021600     IF CURRENCY-UC IS NOT QC-ALPHA-CLASS                                 
021700        MOVE "format_error: currency_invalid" TO NEW-ERROR-CODE           
021800        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT                   
021900     ELSE                                                                 
022000        IF CURRENCY-UC NOT = "INR" AND                                    
022100           CURRENCY-UC NOT = "EUR" AND                                    
022200           CURRENCY-UC NOT = "USD" AND                                    
022300           CURRENCY-UC NOT = "GBP"                                        
022400           MOVE "format_error: currency_invalid"                          
022500                TO NEW-ERROR-CODE                                         
022600           PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.               
022700*        THE THREE AMOUNT FIELDS ARE EACH CHECKED FOR A                   
022800*        NEGATIVE VALUE INDEPENDENTLY - NONE OF THE THREE                 
022900*        IMPLIES ANYTHING ABOUT THE OTHER TWO AT THIS STAGE;              
023000*        THE RELATIONSHIP BETWEEN THEM IS A BUSINESS RULE,                
023100*        TESTED SEPARATELY IN 1300 BELOW.                                 
023200     IF QC-INV-NET-TOTAL < ZERO                                           
023300        MOVE "format_error: net_total_negative" TO NEW-ERROR-CODE         
023400        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.                  
023500     IF QC-INV-TAX-AMOUNT < ZERO                                          
023600        MOVE "format_error: tax_amount_negative"                          
023700             TO NEW-ERROR-CODE                                            
023800        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.                  
023900*        06/21/01 RFH - ADDED AT INTERNAL AUDIT'S REQUEST;                
024000*        THE OTHER TWO NEGATIVE CHECKS ABOVE PRE-DATE THIS ONE            
024100*        BY OVER A DECADE AND GROSS-TOTAL HAD SIMPLY BEEN                 
024200*        OVERLOOKED UNTIL THE AUDIT CAUGHT IT.                            
024300     IF QC-INV-GROSS-TOTAL < ZERO                                         
024400        MOVE "format_error: gross_total_negative"                         
024500             TO NEW-ERROR-CODE                                            
024600        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.                  
024700 1100-CHK-FORMAT-EXIT.                                                    
024800     EXIT.                                                                
024900*--------------------------------------------------------------           
025000*    PER-LINE-ITEM FORMAT CHECKS.  11/18/89 DKM.  IDX IS                  
025100*    0-BASED PER THE PROCEDURES OFFICE SPEC, SO LINE-SUB (THE             
025200*    TABLE SUBSCRIPT) ALWAYS RUNS ONE AHEAD OF THE CODE WE                
025300*    BUILD.                                                               
025400*--------------------------------------------------------------           
025500 1200-CHK-LINE-ITEMS.                                                     
025600*        LOOPS ONCE PER LINE ITEM ACTUALLY PRESENT - AN                   
025700*        INVOICE WITH ZERO LINE ITEMS SIMPLY FALLS THROUGH                
025800*        WITHOUT RAISING ANY LINE-LEVEL ERROR; THE PROCEDURES             
025900*        OFFICE SPEC DOES NOT REQUIRE LINE ITEMS TO BE PRESENT.           
026000     PERFORM 1210-CHK-ONE-LINE THRU 1210-CHK-ONE-LINE-EXIT                
026100             VARYING LINE-SUB FROM 1 BY 1                                 
026200             UNTIL LINE-SUB > QC-INV-LINE-COUNT.                          
026300 1200-CHK-LINE-ITEMS-EXIT.                                                
026400     EXIT.                                                                
026500*                                                                         
026600*    EACH OF THE THREE AMOUNT FIELDS ON A LINE ITEM IS CHECKED            
026700*    FOR NEGATIVE INDEPENDENTLY, SAME AS THE HEADER-LEVEL                 
026800*    AMOUNT CHECKS IN 1100 ABOVE - A NEGATIVE QUANTITY HERE               
026900*    MEANS A RETURN OR CREDIT LINE, WHICH THIS BATCH DOES NOT             
027000*    SUPPORT AND MUST REJECT.                                             
027100 1210-CHK-ONE-LINE.                                                       
027200     COMPUTE LINE-IDX-0B = LINE-SUB - 1.                                  
027300     IF QC-LIN-QUANTITY (LINE-SUB) < ZERO                                 
027400        MOVE "_quantity_negative" TO LINE-ERR-SUFFIX                      
027500        PERFORM 1950-BUILD-LINE-CODE                                      
027600                THRU 1950-BUILD-LINE-CODE-EXIT                            
027700        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.                  
027800     IF QC-LIN-UNIT-PRICE (LINE-SUB) < ZERO                               
027900        MOVE "_unit_price_negative" TO LINE-ERR-SUFFIX                    
028000        PERFORM 1950-BUILD-LINE-CODE                                      
028100                THRU 1950-BUILD-LINE-CODE-EXIT                            
028200        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.                  
028300     IF QC-LIN-LINE-TOTAL (LINE-SUB) < ZERO                               
028400        MOVE "_line_total_negative" TO LINE-ERR-SUFFIX                    
028500        PERFORM 1950-BUILD-LINE-CODE                                      
028600                THRU 1950-BUILD-LINE-CODE-EXIT                            
028700        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.                  
028800 1210-CHK-ONE-LINE-EXIT.                                                  
028900     EXIT.                                                                
029000*--------------------------------------------------------------           
029100*    BUSINESS-RULE CHECKS.  03/03/93 TLO - DUE-BEFORE-INVOICE             
029200*    RULE.  07/29/91 PJR - TOLERANCE IS 0.05, NOT 1.00.  THESE            
029300*    THREE RULES ARE THE ONLY ONES THAT COMPARE TWO OR MORE               
029400*    FIELDS AGAINST EACH OTHER RATHER THAN TESTING ONE FIELD              
029500*    IN ISOLATION - THAT IS WHAT SEPARATES A "BUSINESS RULE"              
029600*    FROM A "FORMAT ERROR" IN THIS SYSTEM'S TERMINOLOGY.                  
029700*--------------------------------------------------------------           
029800 1300-CHK-BUS-RULES.                                                      
029900*        LINE/NET MISMATCH IS ONLY TESTED WHEN THERE ARE LINE             
030000*        ITEMS TO SUM - AN INVOICE WITH NO LINE ITEMS HAS                 
030100*        NOTHING TO RECONCILE AGAINST THE HEADER NET TOTAL.               
030200     IF QC-INV-LINE-COUNT > ZERO                                          
030300        PERFORM 1320-SUM-LINE-TOTALS                                      
030400                THRU 1320-SUM-LINE-TOTALS-EXIT                            
030500        MOVE LINE-TOTAL-SUM  TO CMP-A                                     
030600        MOVE QC-INV-NET-TOTAL TO CMP-B                                    
030700        PERFORM 1350-ABS-DIFF THRU 1350-ABS-DIFF-EXIT                     
030800        IF CMP-DIFF > 0.05                                                
030900           MOVE "business_rule_failed: line_items_net_mismatch"           
031000                TO NEW-ERROR-CODE                                         
031100           PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.               
031200*        NET PLUS TAX MUST RECONCILE TO GROSS WITHIN THE SAME             
031300*        0.05 TOLERANCE - THIS RUNS REGARDLESS OF LINE-ITEM               
031400*        COUNT, SINCE IT ONLY LOOKS AT THE THREE HEADER TOTALS.           
031500     COMPUTE CMP-A = QC-INV-NET-TOTAL + QC-INV-TAX-AMOUNT.                
031600     MOVE QC-INV-GROSS-TOTAL TO CMP-B.                                    
031700     PERFORM 1350-ABS-DIFF THRU 1350-ABS-DIFF-EXIT.                       
031800     IF CMP-DIFF > 0.05                                                   
031900        MOVE "business_rule_failed: totals_mismatch"                      
032000             TO NEW-ERROR-CODE                                            
032100        PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.                  
032200*        03/03/93 TLO - DUE DATE, WHEN GIVEN, MAY NOT FALL                
032300*        BEFORE THE INVOICE DATE.  BOTH FIELDS ARE ALREADY                
032400*        KNOWN TO BE VALID CALENDAR DATES BY THE TIME CONTROL             
032500*        REACHES HERE, SO A STRAIGHT NUMERIC COMPARE IS SAFE -            
032600*        CCYYMMDD SORTS THE SAME AS CALENDAR ORDER.                       
032700     IF QC-INV-DUE-DATE NOT = ZERO                                        
032800        IF QC-INV-DUE-DATE < QC-INV-DATE                                  
032900           MOVE "business_rule_failed: due_before_invoice_date"           
033000                TO NEW-ERROR-CODE                                         
033100           PERFORM 1900-ADD-ERROR THRU 1900-ADD-ERROR-EXIT.               
033200 1300-CHK-BUS-RULES-EXIT.                                                 
033300     EXIT.                                                                
033400*    SUMS QC-LIN-LINE-TOTAL OVER THE IN-USE PORTION OF THE                
033500*    LINE-ITEM TABLE ONLY - SLOTS BEYOND QC-INV-LINE-COUNT ARE            
033600*    LEFTOVER FROM A PRIOR CALL AND MUST NOT BE INCLUDED.                 
033700 1320-SUM-LINE-TOTALS.                                                    
033800     MOVE ZERO TO LINE-TOTAL-SUM.                                         
033900     PERFORM 1325-ADD-ONE-TOTAL THRU 1325-ADD-ONE-TOTAL-EXIT              
034000             VARYING LINE-SUB FROM 1 BY 1                                 
034100             UNTIL LINE-SUB > QC-INV-LINE-COUNT.                          
034200 1320-SUM-LINE-TOTALS-EXIT.                                               
034300     EXIT.                                                                
034400*    SINGLE-LINE HELPER, BROKEN OUT OF 1320 SO THE PERFORM ...            
034500*    VARYING ABOVE HAS A PARAGRAPH RANGE TO NAME - THE SHOP'S             
034600*    USUAL PATTERN FOR A ONE-STATEMENT LOOP BODY.                         
034700 1325-ADD-ONE-TOTAL.                                                      
034800     ADD QC-LIN-LINE-TOTAL (LINE-SUB) TO LINE-TOTAL-SUM.                  
034900 1325-ADD-ONE-TOTAL-EXIT.                                                 
035000     EXIT.                                                                
035100*--------------------------------------------------------------           
035200*    ABSOLUTE-DIFFERENCE HELPER.  NO INTRINSIC FUNCTION IS                
035300*    USED FOR THE ABSOLUTE VALUE - WE JUST FLIP THE SIGN WHEN             
035400*    THE SUBTRACTION COMES OUT NEGATIVE.  CALLER LOADS CMP-A              
035500*    AND CMP-B BEFORE PERFORMING THIS PARAGRAPH AND READS                 
035600*    CMP-DIFF BACK AFTERWARD.                                             
035700*--------------------------------------------------------------           
035800 1350-ABS-DIFF.                                                           
035900     COMPUTE CMP-DIFF = CMP-A - CMP-B.                                    
036000     IF CMP-DIFF < ZERO                                                   
036100        COMPUTE CMP-DIFF = CMP-DIFF * -1.                                 
036200 1350-ABS-DIFF-EXIT.                                                      
036300     EXIT.                                                                
036400*--------------------------------------------------------------           
036500*    BUILDS A "line_<N>_..." ERROR CODE.  <N> IS EITHER ONE OR            
036600*    TWO DIGITS, PLAIN, NO LEADING ZERO - SO WE PICK THE                  
036700*    ONE-DIGIT OR TWO-DIGIT EDIT FIELD ACCORDING TO SIZE                  
036800*    RATHER THAN CALL A TRIM FUNCTION.  50 LINE ITEMS IS THE              
036900*    TABLE'S OUTER BOUND (SEE WSINVTB1.CBL/LKINVC01.CBL), SO              
037000*    THE 0-BASED INDEX NEVER NEEDS A THIRD DIGIT.                         
037100*--------------------------------------------------------------           
037200 1950-BUILD-LINE-CODE.                                                    
037300     IF LINE-IDX-0B < 10                                                  
037400        MOVE LINE-IDX-0B TO LINE-IDX-1D                                   
037500        STRING "line_" DELIMITED BY SIZE                                  
037600               LINE-IDX-1D DELIMITED BY SIZE                              
037700               LINE-ERR-SUFFIX DELIMITED BY SPACE                         
037800          INTO NEW-ERROR-CODE                                             
037900     ELSE                                                                 
038000        MOVE LINE-IDX-0B TO LINE-IDX-2D                                   
038100        STRING "line_" DELIMITED BY SIZE                                  
038200               LINE-IDX-2D DELIMITED BY SIZE                              
038300               LINE-ERR-SUFFIX DELIMITED BY SPACE                         
038400          INTO NEW-ERROR-CODE.                                            
038500 1950-BUILD-LINE-CODE-EXIT.                                               
038600     EXIT.                                                                
038700*--------------------------------------------------------------           
038800*    APPENDS NEW-ERROR-CODE TO THE RETURN AREA.  THE CALLER               
038900*    ONLY EVER GETS THE FIRST FIVE - A SIXTH ERROR ON THE SAME            
039000*    INVOICE IS COUNTED BUT NOT CARRIED (SEE QC-INV-ERROR-                
039100*    COUNT ON THE SUMMARY - IT REFLECTS THE TRUE TOTAL EVEN               
039200*    WHEN THE LIST IS FULL).  EVERY CHECK PARAGRAPH IN THIS               
039300*    PROGRAM ROUTES THROUGH HERE RATHER THAN MOVING DIRECTLY              
039400*    INTO QC-INV-ERROR-CODE, SO THE FIVE-SLOT CAP IS ENFORCED             
039500*    IN EXACTLY ONE PLACE.                                                
039600*--------------------------------------------------------------           
039700 1900-ADD-ERROR.                                                          
039800     IF QC-INV-ERROR-COUNT < 5                                            
039900        ADD 1 TO QC-INV-ERROR-COUNT                                       
040000        MOVE NEW-ERROR-CODE                                               
040100                TO QC-INV-ERROR-CODE (QC-INV-ERROR-COUNT)                 
040200     ELSE                                                                 
040300        ADD 1 TO QC-INV-ERROR-COUNT.                                      
040400 1900-ADD-ERROR-EXIT.                                                     
040500     EXIT.                                                                
040600*--------------------------------------------------------------           
040700*    PLDATCHK.CBL SUPPLIES 9800-CHECK-CALENDAR-DATE, SHARED               
040800*    WITH INVOICE-QC-SYSTEM'S OWN COPY - SEE THE 09/14/94 TLO             
040900*    CHANGE-LOG ENTRY ABOVE FOR WHY THIS IS A COPYBOOK AND NOT            
041000*    A LOCAL PARAGRAPH.                                                   
041100*--------------------------------------------------------------           
041200     COPY "PLDATCHK.CBL".                                                 
041300*--------------------------------------------------------------           
