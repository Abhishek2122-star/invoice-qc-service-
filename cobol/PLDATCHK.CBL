000100*    PLDATCHK.CBL                                                         
000200*--------------------------------------------------------------           
000300*    CALENDAR-DATE VALIDITY CHECK, COPIED INTO THE PROCEDURE              
000400*    DIVISION OF VALIDATE-INVOICE.  TESTS DTV-CCYY/DTV-MM/                
000500*    DTV-DD (SEE WSDATCHK.CBL) FOR A REAL CALENDAR DATE -                 
000600*    MONTH IN RANGE, DAY NOT PAST THE LAST DAY OF THE MONTH,              
000700*    FEBRUARY LEAP-YEAR ADJUSTED.  DOES NOT CHECK THE 2000-01-01          
000800*    TO 2100-01-01 WINDOW - THAT IS DONE BY THE CALLER.                   
000900*--------------------------------------------------------------           
001000*    09/14/94 TLO - THIS REPLACES A LOCAL LEAP-YEAR ROUTINE               
001100*    THAT VALIDATE-INVOICE CARRIED ON ITS OWN UNTIL THIS DATE.            
001200*    THE LOGIC IS UNCHANGED FROM THAT ROUTINE - ONLY THE                  
001300*    PARAGRAPH NAMES AND WORKING-STORAGE PREFIX MOVED.  NO GO             
001400*    TOS WERE ADDED OR REMOVED IN THE COPYBOOK CUTOVER.                   
001500*    NOTE ON STYLE: THE LEAP-YEAR TEST BELOW IS WRITTEN AS A              
001600*    SERIES OF GO TOS RATHER THAN A NESTED IF, FOLLOWING THE              
001700*    SHOP'S USUAL HABIT OF KEEPING EACH CONDITION AT ONE LEVEL            
001800*    AND FALLING OUT TO A LANDING PARAGRAPH - SEE 9820 BELOW -            
001900*    RATHER THAN STACKING ELSES FOUR DEEP.                                
002000*--------------------------------------------------------------           
002100 9800-CHECK-CALENDAR-DATE.                                                
002200*        SWITCH STARTS "N" ON EVERY CALL - A CALLER THAT SKIPS            
002300*        STRAIGHT TO 9820 WITHOUT GOING THROUGH HERE FIRST (NO            
002400*        PARAGRAPH IN THIS RUN DOES, BUT THE NEXT ONE MIGHT)              
002500*        WOULD OTHERWISE SEE A STALE "Y" FROM THE LAST CALL.              
002600     MOVE "N" TO DTV-VALID-DATE-SW.                                       
002700*        MONTH OUT OF RANGE FAILS IMMEDIATELY - NO POINT                  
002800*        LOOKING UP DTV-DAYS-IN-MONTH FOR A MONTH THAT DOES               
002900*        NOT EXIST, THE SUBSCRIPT WOULD BE OUT OF BOUNDS.                 
003000     IF DTV-MM < 1 OR DTV-MM > 12                                         
003100        GO TO 9800-CHECK-CALENDAR-DATE-EXIT.                              
003200     IF DTV-DD < 1                                                        
003300        GO TO 9800-CHECK-CALENDAR-DATE-EXIT.                              
003400*        LOOK UP THE NON-LEAP MAXIMUM FOR THE MONTH FIRST -               
003500*        EVERY MONTH EXCEPT FEBRUARY STOPS HERE AND FALLS                 
003600*        THROUGH TO THE DAY-IN-RANGE TEST BELOW.                          
003700     MOVE DTV-DAYS-IN-MONTH (DTV-MM) TO DTV-MAX-DAY-THIS-MONTH.           
003800     IF DTV-MM NOT = 2                                                    
003900        GO TO 9820-CHECK-DAY-IN-RANGE.                                    
004000*        FEBRUARY.  STANDARD GREGORIAN LEAP-YEAR RULE: DIVIDE             
004100*        BY 4 -  NOT DIVISIBLE MEANS NOT A LEAP YEAR, 28 DAYS             
004200*        STANDS AND WE FALL THROUGH.                                      
004300     DIVIDE DTV-CCYY BY 4 GIVING DTV-LEAP-YEAR-DUMMY-QUO                  
004400            REMAINDER DTV-LEAP-YEAR-REMAINDER.                            
004500     IF DTV-LEAP-YEAR-REMAINDER NOT = 0                                   
004600        GO TO 9820-CHECK-DAY-IN-RANGE.                                    
004700*        DIVISIBLE BY 4 - NOW DIVIDE BY 100.  NOT DIVISIBLE BY            
004800*        100 MEANS IT IS A LEAP YEAR (E.G. 2004, 2024) - SET              
004900*        29 AND FALL THROUGH.                                             
005000     DIVIDE DTV-CCYY BY 100 GIVING DTV-LEAP-YEAR-DUMMY-QUO                
005100            REMAINDER DTV-LEAP-YEAR-REMAINDER.                            
005200     IF DTV-LEAP-YEAR-REMAINDER NOT = 0                                   
005300        MOVE 29 TO DTV-MAX-DAY-THIS-MONTH                                 
005400        GO TO 9820-CHECK-DAY-IN-RANGE.                                    
005500*        DIVISIBLE BY 100 TOO - THE CENTURY-YEAR EXCEPTION.               
005600*        ONLY A CENTURY YEAR ALSO DIVISIBLE BY 400 (E.G. 2000)            
005700*        IS A LEAP YEAR; OTHERS (E.G. 1900, 2100) ARE NOT.                
005800     DIVIDE DTV-CCYY BY 400 GIVING DTV-LEAP-YEAR-DUMMY-QUO                
005900            REMAINDER DTV-LEAP-YEAR-REMAINDER.                            
006000     IF DTV-LEAP-YEAR-REMAINDER = 0                                       
006100        MOVE 29 TO DTV-MAX-DAY-THIS-MONTH                                 
006200     ELSE                                                                 
006300        MOVE 28 TO DTV-MAX-DAY-THIS-MONTH.                                
006400*        LANDING PARAGRAPH FOR EVERY PATH ABOVE - BY THE TIME             
006500*        CONTROL REACHES HERE, DTV-MAX-DAY-THIS-MONTH HOLDS THE           
006600*        CORRECT LAST DAY FOR DTV-MM/DTV-CCYY AND ALL THAT                
006700*        REMAINS IS THE SIMPLE RANGE TEST.                                
006800 9820-CHECK-DAY-IN-RANGE.                                                 
006900     IF DTV-DD NOT > DTV-MAX-DAY-THIS-MONTH                               
007000        MOVE "Y" TO DTV-VALID-DATE-SW.                                    
007100 9800-CHECK-CALENDAR-DATE-EXIT.                                           
007200     EXIT.                                                                
