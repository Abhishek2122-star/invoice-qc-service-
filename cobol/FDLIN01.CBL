000100*    FDLIN01.CBL                                                          
000200*--------------------------------------------------------------           
000300*    FD AND RECORD LAYOUT FOR THE INVOICE LINE-ITEM INPUT FILE.           
000400*    RECORDS ARE GROUPED UNDER THEIR PARENT HEADER, IN HEADER             
000500*    ORDER -  HDR-LINE-ITEM-COUNT RECORDS PER INVOICE.                    
000600*--------------------------------------------------------------           
000700*    11/18/89 DKM - ADDED WHEN THE LINE-ITEM NEGATIVE-AMOUNT              
000800*    AND LINE/NET MISMATCH RULES WERE ADDED (REQ AP-0163).                
000900*    BEFORE THIS DATE THE QC BATCH ONLY LOOKED AT THE HEADER.             
001000*    THIS FILE HAS NO KEY OF ITS OWN - LIN-INVOICE-NUMBER IS              
001100*    CARRIED FOR AUDIT-TRAIL PURPOSES ONLY.  THE LOAD PARAGRAPH           
001200*    MATCHES LINE ITEMS TO THEIR HEADER BY POSITION (READ                 
001300*    ORDER), NOT BY RE-KEYING ON LIN-INVOICE-NUMBER, SO THE TWO           
001400*    FILES MUST STAY IN STEP ON THE OVERNIGHT FEED.                       
001500*--------------------------------------------------------------           
001600 FD  LINE-ITEM-FILE                                                       
001700     LABEL RECORDS ARE STANDARD.                                          
001800 01  LIN-RECORD.                                                          
001900*        CARRIED THROUGH, NOT RE-VALIDATED AGAINST THE PARENT             
002000*        HEADER'S INVOICE NUMBER - SEE THE FILE NOTE ABOVE.               
002100     05  LIN-INVOICE-NUMBER        PIC X(20).                             
002200     05  LIN-DESCRIPTION           PIC X(30).                             
002300*        SIGNED - A NEGATIVE QUANTITY IS A RETURN/CREDIT LINE             
002400*        AND DRAWS FORMAT_ERROR: LINE_<N>_QUANTITY_NEGATIVE.              
002500*        THREE DECIMAL PLACES SO FRACTIONAL UNITS (WEIGHT,                
002600*        VOLUME) PRICE OUT EXACTLY.                                       
002700     05  LIN-QUANTITY              PIC S9(7)V999.                         
002800     05  LIN-UNIT-PRICE            PIC S9(9)V99.                          
002900*        EXTENDED LINE AMOUNT.  THE SUM OF THESE ACROSS ALL OF            
003000*        AN INVOICE'S LINES IS COMPARED TO THE HEADER'S NET-              
003100*        TOTAL WITHIN THE 0.05 TOLERANCE (SEE VALIDATE-INVOICE            
003200*        PARAGRAPH 1320-SUM-LINE-TOTALS).                                 
003300     05  LIN-LINE-TOTAL            PIC S9(9)V99.                          
003400     05  FILLER                    PIC X(08).                             
