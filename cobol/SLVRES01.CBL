000100*    SLVRES01.CBL                                                         
000200*--------------------------------------------------------------           
000300*    SELECT CLAUSE FOR THE VALIDATION RESULTS OUTPUT FILE.                
000400*    QCRESULT IS READ BY THE A/P RELEASE JOB THAT FOLLOWS THIS            
000500*    ONE IN JS002 - THAT STEP IS CONDITIONED ON THIS JOB'S                
000600*    RETURN CODE (SEE UPSI-0 IN INVOICE-QC-SYSTEM), SO THE                
000700*    RELEASE JOB NEVER SEES A PARTIALLY WRITTEN RESULTS FILE.             
000800*--------------------------------------------------------------           
000900     SELECT VALIDATION-RESULTS-FILE                                       
001000            ASSIGN TO "QCRESULT"                                          
001100            ORGANIZATION IS LINE SEQUENTIAL.                              
