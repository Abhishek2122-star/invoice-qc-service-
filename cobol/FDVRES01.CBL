000100*    FDVRES01.CBL                                                         
000200*--------------------------------------------------------------           
000300*    FD AND RECORD LAYOUT FOR THE VALIDATION RESULTS OUTPUT               
000400*    FILE.  ONE RECORD PER INVOICE PROCESSED.  UP TO FIVE                 
000500*    ERROR CODES ARE CARRIED PER RESULT; UNUSED SLOTS ARE                 
000600*    SPACE-FILLED.                                                        
000700*--------------------------------------------------------------           
000800*    03/14/89 DKM - THIS IS THE BATCH'S ONE AND ONLY OUTPUT               
000900*    FILE OF RECORD.  ACCOUNTS PAYABLE PICKS IT UP DOWNSTREAM             
001000*    TO DECIDE WHICH INVOICES ARE RELEASED TO THE PAY RUN AND             
001100*    WHICH ARE HELD FOR MANUAL REVIEW - DO NOT CHANGE THE                 
001200*    RECORD LAYOUT WITHOUT CLEARING IT WITH THAT TEAM FIRST.              
001300*    03/03/93 TLO - RECORD IS NOW WRITTEN AFTER THE DUPLICATE             
001400*    PASS (SEE INVOICE-QC-SYSTEM'S CHANGE LOG, SAME DATE) SO A            
001500*    DUPLICATE_INVOICE ANOMALY IS ALWAYS REFLECTED HERE.                  
001600*--------------------------------------------------------------           
001700 FD  VALIDATION-RESULTS-FILE                                              
001800     LABEL RECORDS ARE STANDARD.                                          
001900 01  VRES-RECORD.                                                         
002000*        ECHOED STRAIGHT FROM HDR-INVOICE-NUMBER - THIS IS THE            
002100*        ONLY FIELD ACCOUNTS PAYABLE NEEDS TO JOIN THIS RECORD            
002200*        BACK TO THE INVOICE ON THEIR SIDE.                               
002300     05  VRES-INVOICE-ID           PIC X(20).                             
002400*        'Y' IFF VRES-ERROR-COUNT IS ZERO - NOT AN INDEPENDENT            
002500*        FLAG, JUST A CONVENIENCE SO THE DOWNSTREAM JOB DOES              
002600*        NOT HAVE TO TEST THE COUNT ITSELF.                               
002700     05  VRES-IS-VALID             PIC X(01).                             
002800*        TRUE COUNT OF ERRORS RAISED, EVEN WHEN IT EXCEEDS THE            
002900*        FIVE SLOTS BELOW - A SIXTH-OR-LATER ERROR STILL BUMPS            
003000*        THIS COUNTER, IT JUST HAS NO SLOT TO SIT IN.                     
003100     05  VRES-ERROR-COUNT          PIC 9(03).                             
003200*        FIRST FIVE ERROR CODES, IN THE ORDER RAISED (SEE                 
003300*        "ORDERING OF ERRORS WITHIN AN INVOICE" IN THE                    
003400*        PROCEDURES OFFICE SPEC) - COMPLETENESS, THEN FORMAT/             
003500*        RANGE, THEN BUSINESS RULE, THEN (IF ANY) THE                     
003600*        DUPLICATE-INVOICE ANOMALY LAST.                                  
003700     05  VRES-ERROR-CODE           OCCURS 5 TIMES                         
003800                                   PIC X(48).                             
003900     05  FILLER                    PIC X(06).                             
004000*        ALTERNATE VIEW OF THE FIVE ERROR-CODE SLOTS AS ONE               
004100*        CONTIGUOUS BLOCK - USED ONLY TO MOVE THE WHOLE ERROR             
004200*        LIST IN ONE STATEMENT WHEN COPYING BETWEEN THE CALL              
004300*        PARAMETER AREA AND THE IN-MEMORY INVOICE TABLE.                  
004400 01  FILLER REDEFINES VRES-RECORD.                                        
004500     05  FILLER                    PIC X(24).                             
004600     05  VRES-ERROR-BLOCK          PIC X(240).                            
