000100*    LKINVC01.CBL                                                         
000200*--------------------------------------------------------------           
000300*    PARAMETER AREA FOR  CALL "VALIDATE-INVOICE" .  COPIED                
000400*    INTO WORKING-STORAGE BY INVOICE-QC-SYSTEM TO BUILD THE               
000500*    CALL PARAMETER AND INTO LINKAGE SECTION BY VALIDATE-                 
000600*    INVOICE TO RECEIVE IT - SAME LAYOUT ON BOTH SIDES OF THE             
000700*    CALL.                                                                
000800*--------------------------------------------------------------           
000900*    03/14/89 DKM - ONE INVOICE AT A TIME CROSSES THIS                    
001000*    BOUNDARY.  VALIDATE-INVOICE HAS NO VIEW OF ANY OTHER                 
001100*    INVOICE IN THE RUN - THE DUPLICATE-INVOICE CHECK CANNOT              
001200*    LIVE THERE FOR THAT REASON AND STAYS IN THE DRIVER.                  
001300*    FIELDS ABOVE QC-INV-IS-VALID ARE "IN" PARAMETERS, SET BY             
001400*    THE DRIVER BEFORE THE CALL; QC-INV-IS-VALID THROUGH THE              
001500*    TRAILING FILLER ARE "OUT" PARAMETERS, SET BY VALIDATE-               
001600*    INVOICE AND READ BACK BY THE DRIVER AFTER THE CALL                   
001700*    RETURNS.  NEITHER SIDE CLEARS THE AREA BETWEEN CALLS -               
001800*    VALIDATE-INVOICE'S OWN MAIN LINE ZEROES THE OUT FIELDS               
001900*    AT THE TOP OF EVERY CALL, SO STALE DATA FROM THE PREVIOUS            
002000*    INVOICE NEVER LEAKS THROUGH.                                         
002100*--------------------------------------------------------------           
002200 01  QC-INVOICE-PARM.                                                     
002300     05  QC-INV-NUMBER             PIC X(20).                             
002400*        REDEFINITION EXISTS SO THE CALENDAR-VALIDITY CHECK               
002500*        (PLDATCHK.CBL) CAN BE HANDED CCYY/MM/DD SEPARATELY               
002600*        WITHOUT AN UNSTRING OR A DIVIDE-BASED SPLIT.                     
002700     05  QC-INV-DATE               PIC 9(08).                             
002800     05  QC-INV-DATE-X REDEFINES QC-INV-DATE.                             
002900         10  QC-INV-DATE-CCYY      PIC 9(04).                             
003000         10  QC-INV-DATE-MM        PIC 9(02).                             
003100         10  QC-INV-DATE-DD        PIC 9(02).                             
003200*        ZERO MEANS "NOT GIVEN" - SEE THE DUE-BEFORE-INVOICE              
003300*        BUSINESS RULE, WHICH ONLY FIRES WHEN THIS IS NON-ZERO.           
003400     05  QC-INV-DUE-DATE           PIC 9(08).                             
003500     05  QC-INV-DUE-DATE-X REDEFINES QC-INV-DUE-DATE.                     
003600         10  QC-INV-DUE-CCYY       PIC 9(04).                             
003700         10  QC-INV-DUE-MM         PIC 9(02).                             
003800         10  QC-INV-DUE-DD         PIC 9(02).                             
003900     05  QC-INV-SELLER-NAME        PIC X(30).                             
004000     05  QC-INV-BUYER-NAME         PIC X(30).                             
004100     05  QC-INV-CURRENCY-CODE      PIC X(03).                             
004200     05  QC-INV-NET-TOTAL          PIC S9(9)V99.                          
004300     05  QC-INV-TAX-AMOUNT         PIC S9(9)V99.                          
004400     05  QC-INV-GROSS-TOTAL        PIC S9(9)V99.                          
004500*        NUMBER OF ENTRIES OF QC-LIN-ENTRY ACTUALLY IN USE -              
004600*        ALWAYS LESS THAN OR EQUAL TO 50, THE DRIVER HAVING               
004700*        ALREADY CLAMPED IT AT LOAD TIME (SEE WSINVTB1.CBL).              
004800     05  QC-INV-LINE-COUNT         PIC 9(03).                             
004900*        FIXED-SIZE TABLE, NOT OCCURS ... DEPENDING ON - A                
005000*        DEPENDING-ON TABLE CANNOT CROSS A CALL BOUNDARY                  
005100*        CLEANLY ON THIS COMPILER, SO THE TABLE IS SIZED TO               
005200*        THE WORST CASE AND QC-INV-LINE-COUNT CARRIES THE                 
005300*        ACTUAL IN-USE LENGTH INSTEAD.                                    
005400     05  QC-LIN-ENTRY OCCURS 50 TIMES                                     
005500                             INDEXED BY QC-LIN-IDX.                       
005600         10  QC-LIN-QUANTITY       PIC S9(7)V999.                         
005700         10  QC-LIN-UNIT-PRICE     PIC S9(9)V99.                          
005800         10  QC-LIN-LINE-TOTAL     PIC S9(9)V99.                          
005900*        SET BY VALIDATE-INVOICE'S MAIN LINE FROM THE FINAL               
006000*        ERROR COUNT - 'Y' IFF THAT COUNT CAME BACK ZERO.                 
006100     05  QC-INV-IS-VALID           PIC X(01).                             
006200*        TRUE COUNT OF ERRORS RAISED FOR THIS INVOICE, EVEN               
006300*        WHEN IT EXCEEDS THE FIVE SLOTS BELOW.                            
006400     05  QC-INV-ERROR-COUNT        PIC 9(03) COMP.                        
006500*        01/10/97 MCQ - WIDENED FROM 40 TO 48 CHARACTERS (REQ             
006600*        AP-0233) AFTER THE BUSINESS-RULE CODES (WHICH RUN                
006700*        LONGER THAN THE COMPLETENESS/FORMAT CODES) WERE                  
006800*        FOUND TRUNCATED ON THE RESULTS FILE IN PRODUCTION.               
006900     05  QC-INV-ERROR-CODE OCCURS 5 TIMES                                 
007000                             PIC X(48).                                   
007100*        WHOLE-BLOCK VIEW OF THE FIVE SLOTS ABOVE, USED WHEN              
007200*        THE DRIVER COPIES THE ENTIRE ERROR LIST IN ONE MOVE              
007300*        RATHER THAN SLOT BY SLOT.                                        
007400     05  FILLER REDEFINES QC-INV-ERROR-CODE.                              
007500         10  QC-INV-ERROR-BLOCK    PIC X(240).                            
007600     05  FILLER                    PIC X(04).                             
