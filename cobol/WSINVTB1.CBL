000100*    WSINVTB1.CBL                                                         
000200*--------------------------------------------------------------           
000300*    WORKING-STORAGE HOLDING TABLE FOR ONE QC RUN.  THE WHOLE             
000400*    HEADER FILE AND ITS LINE ITEMS ARE HELD HERE BECAUSE THE             
000500*    DUPLICATE-INVOICE CHECK AND THE RUN SUMMARY ARE BOTH                 
000600*    CROSS-INVOICE - NEITHER CAN BE DECIDED ON A SINGLE PASS              
000700*    OF SEQUENTIAL READS ALONE.                                           
000800*--------------------------------------------------------------           
000900*    11/18/89 DKM - ADDED FOR REQ AP-0163 WHEN LINE ITEMS WERE            
001000*    BROUGHT INTO THE QC BATCH.  BEFORE THIS DATE THE DRIVER              
001100*    KEPT ONLY THE HEADER FIELDS IN MEMORY AND VALIDATE-                  
001200*    INVOICE SAW NO LINE-ITEM DATA AT ALL.                                
001300*    04/25/90 PJR - INV-SELLER-LC AND INV-DUP-FLAG ADDED FOR              
001400*    THE DUPLICATE-INVOICE SECOND PASS (REQ AP-0174).                     
001500*    3000 INVOICES IS THE LARGEST OVERNIGHT FEED THE                      
001600*    PROCEDURES OFFICE HAS EVER QUOTED TO DATA PROC; 50 LINES             
001700*    PER INVOICE LIKEWISE COVERS EVERY INVOICE SEEN TO DATE               
001800*    WITH ROOM TO SPARE.  BOTH ARE FIXED OCCURS COUNTS, NOT               
001900*    OCCURS ... DEPENDING ON, SINCE THE LINE-ITEM TABLE NESTS             
002000*    INSIDE THE INVOICE TABLE AND THIS COMPILER WILL NOT LET              
002100*    AN OCCURS DEPENDING ON NEST INSIDE ANOTHER ONE.                      
002200*--------------------------------------------------------------           
002300 77  MAX-INVOICES              PIC 9(4) COMP VALUE 3000.                  
002400 77  MAX-LINES-PER-INVOICE     PIC 9(2) COMP VALUE 50.                    
002500*    HOW MANY OF THE 3000 INVOICE-ENTRY SLOTS BELOW ARE                   
002600*    ACTUALLY LOADED - SET BY 0120-LOAD-ONE-HEADER AS EACH                
002700*    RECORD COMES IN, THEN RE-USED AS THE UPPER BOUND ON EVERY            
002800*    PASS THAT FOLLOWS (VALIDATION, DUPLICATE CHECK, RESULTS              
002900*    WRITE, SUMMARY).                                                     
003000 77  INVOICE-COUNT             PIC 9(4) COMP VALUE ZERO.                  
003100*    SET IF THE FEED EVER EXCEEDS MAX-INVOICES - NOT TESTED               
003200*    ANYWHERE TODAY BUT HELD IN RESERVE FOR WHEN THE DRIVER               
003300*    IS TAUGHT TO WARN OPERATIONS ABOUT A TRUNCATED RUN RATHER            
003400*    THAN SILENTLY DROPPING THE OVERFLOW INVOICES.                        
003500 77  W-TABLE-FULL              PIC X VALUE "N".                           
003600     88  INVOICE-TABLE-IS-FULL       VALUE "Y".                           
003700*                                                                         
003800*    ONE ENTRY PER INVOICE, IN THE ORDER READ FROM INVHDR01 -             
003900*    THAT SAME ORDER IS "INPUT ORDER" AS THE PROCEDURES OFFICE            
004000*    SPEC USES THE TERM FOR THE DUPLICATE-INVOICE PASS BELOW.             
004100 01  INVOICE-TABLE.                                                       
004200     05  INVOICE-ENTRY OCCURS 3000 TIMES                                  
004300                          INDEXED BY INV-IDX.                             
004400         10  INV-NUMBER            PIC X(20).                             
004500*            SAME REDEFINITION PATTERN AS LKINVC01.CBL'S                  
004600*            QC-INV-DATE-X - LETS THE CALENDAR CHECK AND THE              
004700*            DUE-BEFORE-INVOICE COMPARISON GET AT THE PARTS               
004800*            WITHOUT RE-PARSING THE 8-DIGIT FIELD.                        
004900         10  INV-DATE              PIC 9(08).                             
005000         10  INV-DATE-X REDEFINES INV-DATE.                               
005100             15  INV-DATE-CCYY     PIC 9(04).                             
005200             15  INV-DATE-MM       PIC 9(02).                             
005300             15  INV-DATE-DD       PIC 9(02).                             
005400         10  INV-DUE-DATE          PIC 9(08).                             
005500         10  INV-DUE-DATE-X REDEFINES INV-DUE-DATE.                       
005600             15  INV-DUE-CCYY      PIC 9(04).                             
005700             15  INV-DUE-MM        PIC 9(02).                             
005800             15  INV-DUE-DD        PIC 9(02).                             
005900         10  INV-SELLER-NAME       PIC X(30).                             
006000*            LOWER-CASED COPY OF INV-SELLER-NAME, BUILT AT                
006100*            LOAD TIME VIA INSPECT CONVERTING (SEE                        
006200*            0120-LOAD-ONE-HEADER) - THIS IS THE FORM USED IN             
006300*            THE DUPLICATE-INVOICE KEY COMPARISON, SO TWO                 
006400*            SELLER NAMES THAT DIFFER ONLY IN CASE STILL MATCH.           
006500*            INV-SELLER-NAME ITSELF IS NEVER ALTERED, SINCE               
006600*            IT IS ALSO ECHOED BACK ON THE PRINTED REPORT.                
006700         10  INV-SELLER-LC         PIC X(30).                             
006800         10  INV-SELLER-TAX-ID     PIC X(15).                             
006900         10  INV-BUYER-NAME        PIC X(30).                             
007000         10  INV-BUYER-TAX-ID      PIC X(15).                             
007100         10  INV-CURRENCY-CODE     PIC X(03).                             
007200         10  INV-NET-TOTAL         PIC S9(9)V99.                          
007300         10  INV-TAX-AMOUNT        PIC S9(9)V99.                          
007400         10  INV-GROSS-TOTAL       PIC S9(9)V99.                          
007500*            CLAMPED TO MAX-LINES-PER-INVOICE BY                          
007600*            0120-LOAD-ONE-HEADER IMMEDIATELY AFTER THE LINE              
007700*            ITEMS ARE READ - EVERY PARAGRAPH THAT SUBSCRIPTS             
007800*            INV-LINE-ENTRY BY THIS COUNT CAN THEREFORE TRUST             
007900*            IT NEVER EXCEEDS THE PHYSICAL OCCURS 50 BOUND,               
008000*            EVEN THOUGH THE FEED'S OWN HDR-LINE-ITEM-COUNT               
008100*            MAY SAY OTHERWISE.                                           
008200         10  INV-LINE-COUNT        PIC 9(03).                             
008300         10  INV-LINE-ENTRY OCCURS 50 TIMES                               
008400                          INDEXED BY INV-LIN-IDX.                         
008500             15  INV-LIN-DESCRIPTION   PIC X(30).                         
008600             15  INV-LIN-QUANTITY      PIC S9(7)V999.                     
008700             15  INV-LIN-UNIT-PRICE    PIC S9(9)V99.                      
008800             15  INV-LIN-LINE-TOTAL    PIC S9(9)V99.                      
008900*            SET FROM QC-INV-IS-VALID/QC-INV-ERROR-COUNT/                 
009000*            QC-INV-ERROR-BLOCK AFTER THE CALL TO VALIDATE-               
009100*            INVOICE RETURNS (0210-VALIDATE-ONE-INVOICE), THEN            
009200*            POSSIBLY OVERRIDDEN AGAIN BY THE DUPLICATE PASS              
009300*            (0310-CHECK-ONE-INVOICE-FOR-DUP) IF THIS INVOICE             
009400*            TURNS OUT TO SHARE A KEY WITH AN EARLIER ONE.                
009500         10  INV-IS-VALID          PIC X(01).                             
009600         10  INV-ERROR-COUNT       PIC 9(03) COMP.                        
009700         10  INV-ERROR-CODE OCCURS 5 TIMES                                
009800                                   PIC X(48).                             
009900         10  FILLER REDEFINES INV-ERROR-CODE.                             
010000             15  INV-ERROR-BLOCK     PIC X(240).                          
010100*            SET ONLY BY THE DUPLICATE-INVOICE SECOND PASS -              
010200*            NEVER TRUE FOR THE FIRST INVOICE SEEN WITH A                 
010300*            GIVEN KEY, ONLY FOR THE SECOND AND ANY LATER ONE.            
010400         10  INV-DUP-FLAG          PIC X(01).                             
010500             88  INV-IS-DUPLICATE        VALUE "Y".                       
010600         10  FILLER                PIC X(05).                             
010700     05  FILLER                    PIC X(04).                             
