000100*    FDHDR01.CBL                                                          
000200*--------------------------------------------------------------           
000300*    FD AND RECORD LAYOUT FOR THE INVOICE HEADER INPUT FILE               
000400*    USED BY INVOICE-QC-SYSTEM (QC0100).  ONE RECORD PER                  
000500*    INVOICE.  LINE ITEMS FOR THE INVOICE FOLLOW IN THE LINE              
000600*    ITEM FILE, HDR-LINE-ITEM-COUNT RECORDS, IN HEADER ORDER.             
000700*--------------------------------------------------------------           
000800*    03/14/89 DKM - LAYOUT COPIED FROM THE PROCEDURES OFFICE              
000900*    "INVOICE QC BATCH - FILE SPECS" MEMO, REQ AP-0147.  FIELD            
001000*    ORDER ON THE CARD IMAGE MATCHES THE MEMO'S TABLE, LEFT TO            
001100*    RIGHT, SO ANYONE WITH THE MEMO CAN READ THIS COPYBOOK                
001200*    SIDE BY SIDE WITH IT.                                                
001300*--------------------------------------------------------------           
001400 FD  HEADER-FILE                                                          
001500     LABEL RECORDS ARE STANDARD.                                          
001600*    ONE 01-LEVEL PER PHYSICAL RECORD - THE WHOLE HEADER COMES            
001700*    ACROSS IN ONE READ, UNLIKE THE LINE ITEMS WHICH ARE A                
001800*    VARIABLE NUMBER OF RECORDS PER INVOICE.                              
001900 01  HDR-RECORD.                                                          
002000*        INVOICE IDENTIFIER.  SPACES HERE MEANS THE RECORD                
002100*        FAILS THE FIRST COMPLETENESS CHECK IN VALIDATE-                  
002200*        INVOICE (MISSING_FIELD: INVOICE_NUMBER) AND IS ALSO              
002300*        PART OF THE DUPLICATE-INVOICE KEY IN THE SECOND PASS.            
002400     05  HDR-INVOICE-NUMBER        PIC X(20).                             
002500*        ISSUE DATE, YYYYMMDD.  ZERO MEANS ABSENT PER THE                 
002600*        PROCEDURES OFFICE CONVENTION - NO SPECIAL VALUE OR               
002700*        HIGH-DATE IS USED FOR A MISSING DATE ON THIS FILE.               
002800     05  HDR-INVOICE-DATE          PIC 9(08).                             
002900*        DUE DATE, YYYYMMDD, OPTIONAL - ZERO MEANS NOT GIVEN.             
003000*        WHEN PRESENT IT MUST NOT FALL BEFORE THE INVOICE DATE            
003100*        (SEE THE BUSINESS-RULE PASS, 03/03/93 TLO CHANGE).               
003200     05  HDR-DUE-DATE              PIC 9(08).                             
003300*        SELLER (VENDOR) NAME.  CARRIED IN BOTH ITS ORIGINAL              
003400*        CASE (FOR THE RESULTS FILE AND REPORT) AND LOWER-                
003500*        CASED FORM (FOR THE DUPLICATE KEY) - THE LOWER-CASED             
003600*        COPY LIVES IN THE IN-MEMORY TABLE, NOT ON THIS FILE.             
003700     05  HDR-SELLER-NAME           PIC X(30).                             
003800*        OPTIONAL - NOT EDITED BY THIS RUN, CARRIED THROUGH               
003900*        ONLY BECAUSE THE PROCEDURES OFFICE WANTS IT AVAILABLE            
004000*        ON THE MASTER SIDE FOR A FUTURE TAX-RECONCILIATION               
004100*        JOB THAT HAS NOT BEEN WRITTEN YET.                               
004200     05  HDR-SELLER-TAX-ID         PIC X(15).                             
004300     05  HDR-BUYER-NAME            PIC X(30).                             
004400     05  HDR-BUYER-TAX-ID          PIC X(15).                             
004500*        ISO CURRENCY CODE.  ONLY INR/EUR/USD/GBP ARE ACCEPTED            
004600*        BY VALIDATE-INVOICE - ANYTHING ELSE, INCLUDING A                 
004700*        LOWER-CASE CODE, DRAWS FORMAT_ERROR: CURRENCY_INVALID.           
004800     05  HDR-CURRENCY-CODE         PIC X(03).                             
004900*        NET/TAX/GROSS ARE CARRIED AS SIGNED ZONED DECIMAL, NOT           
005000*        COMP-3 - THIS SHOP HAS NEVER PACKED MONEY FIELDS ON              
005100*        ANY FILE, MASTER OR TRANSACTION, AND THIS RUN FOLLOWS            
005200*        SUIT SO THE FILE CAN BE EYEBALLED ON A DUMP LISTING.             
005300     05  HDR-NET-TOTAL             PIC S9(9)V99.                          
005400     05  HDR-TAX-AMOUNT            PIC S9(9)V99.                          
005500     05  HDR-GROSS-TOTAL           PIC S9(9)V99.                          
005600*        NUMBER OF LINE-ITEM RECORDS THAT FOLLOW FOR THIS                 
005700*        INVOICE ON THE LINE-ITEM FILE.  THE LOAD PARAGRAPH               
005800*        MUST CONSUME EXACTLY THIS MANY RECORDS REGARDLESS OF             
005900*        THE 50-LINE IN-MEMORY TABLE LIMIT, OR EVERY INVOICE              
006000*        AFTER THIS ONE READS OUT OF STEP.                                
006100     05  HDR-LINE-ITEM-COUNT       PIC 9(03).                             
006200*        PAD TO A ROUND 172-BYTE RECORD - LEAVES ROOM FOR A               
006300*        FUTURE FIELD WITHOUT A FILE-LAYOUT CHANGE.                       
006400     05  FILLER                    PIC X(07).                             
