000100*    INVOICE-QC-SYSTEM.COB                                                
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    INVOICE-QC-SYSTEM.                                        
000400 AUTHOR.        D. K. MARSH.                                              
000500 INSTALLATION.  PRAIRIE STATE WHOLESALE SUPPLY CO. - DATA PROC.           
000600 DATE-WRITTEN.  03/14/89.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      COMPANY PROPRIETARY - INTERNAL USE ONLY.                  
000900*--------------------------------------------------------------           
001000*    CHANGE LOG                                                           
001100*--------------------------------------------------------------           
001200* 03/14/89  DKM  INITIAL PROGRAM - REQ AP-0147 - NIGHTLY INVOICE          
001300*                QC BATCH.  LOADS THE HEADER AND LINE-ITEM FILES,         
001400*                CALLS VALIDATE-INVOICE ONCE PER INVOICE, WRITES          
001500*                THE VALIDATION-RESULTS FILE AND THE RUN SUMMARY.         
001600*                REPLACES THE OLD MANUAL INVOICE-AUDIT CHECKLIST.         
001700* 05/02/89  DKM  REQ AP-0151 - DUE-DATE NOW CARRIED THROUGH TO            
001800*                THE EDIT SUBPROGRAM.                                     
001900* 11/18/89  DKM  REQ AP-0163 - LINE-ITEM TABLE ADDED TO THE               
002000*                IN-MEMORY INVOICE TABLE.                                 
002100* 04/25/90  PJR  REQ AP-0174 - DUPLICATE-INVOICE SECOND PASS              
002200*                ADDED (SELLER/INVOICE-NUMBER/INVOICE-DATE KEY).          
002300* 07/29/91  PJR  REQ AP-0188 - SUMMARY REPORT NOW SHOWS A "TOP            
002400*                ERRORS" BREAKDOWN, NOT JUST THE RAW COUNTS.              
002500* 03/03/93  TLO  REQ AP-0204 - RESULTS FILE IS NOW WRITTEN AFTER          
002600*                THE DUPLICATE PASS SO THE ANOMALY CODE MAKES             
002700*                THE RECORD (WAS WRITTEN TOO EARLY - TRACKED              
002800*                DOWN AFTER AUDIT COMPLAINED THE DUP FLAG NEVER           
002900*                SHOWED UP ON THE RESULTS FILE).                          
003000* 09/14/94  TLO  REQ AP-0217 - UPSI-0 FAIL-ON-INVALID SWITCH              
003100*                ADDED FOR THE OVERNIGHT JOB STREAM - JS002               
003200*                CHECKS THE RETURN CODE TO DECIDE WHETHER TO              
003300*                HOLD THE A/P RUN BEHIND IT.                              
003400* 01/10/97  MCQ  REQ AP-0233 - ERROR CODE FIELD WIDENED TO 48             
003500*                CHARS, SAME CHANGE AS VALIDATE-INVOICE.                  
003600* 08/19/98  MCQ  Y2K REQ AP-0241 - REVIEWED ALL DATE FIELDS FOR           
003700*                CENTURY WINDOWING.  NONE FOUND - CCYY HAS BEEN           
003800*                FULL 4-DIGIT SINCE THE ORIGINAL DESIGN.                  
003900* 02/02/99  MCQ  Y2K REQ AP-0241 - SIGNED OFF BY QA.  NO CHANGE.          
004000* 06/21/01  RFH  REQ AP-0268 - GROSS-TOTAL EDIT ADDED (SEE                
004100*                VALIDATE-INVOICE CHANGE OF THE SAME DATE).               
004200* 04/09/04  RFH  REQ AP-0285 - PARAGRAPH NUMBERING CLEANED UP.            
004300* 03/18/07  RFH  REQ AP-0302 - COMMENTED THE LOAD AND DUPLICATE-          
004400*                CHECK PARAGRAPHS MORE FULLY AFTER A NEW HIRE             
004500*                SPENT A FULL DAY WORKING OUT WHY THE SECOND              
004600*                PASS STARTS AT INVOICE 2, NOT INVOICE 1.                 
004700*--------------------------------------------------------------           
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000*    UPSI-0 IS THE OPERATOR SWITCH OPERATIONS SETS IN THE JCL             
005100*    FOR THE OVERNIGHT RUN - ON MEANS THIS JOB'S RETURN CODE              
005200*    MUST REFLECT WHETHER ANY INVOICE FAILED, SO THE DOWNSTREAM           
005300*    A/P RELEASE STEP IN JS002 CAN BE CONDITIONED ON IT.  OFF             
005400*    IS USED ONLY FOR THE OCCASIONAL DAYTIME RE-RUN WHERE DATA            
005500*    PROC WANTS THE REPORT BUT DOES NOT WANT A BAD RETURN CODE            
005600*    HOLDING UP ANYTHING BEHIND IT.                                       
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM                                                   
005900     UPSI-0 ON  STATUS IS QC-FAIL-ON-INVALID                              
006000     UPSI-0 OFF STATUS IS QC-IGNORE-INVALID.                              
006100 INPUT-OUTPUT SECTION.                                                    
006200     FILE-CONTROL.                                                        
006300*        THE TWO INPUT FILES AND THE ONE OUTPUT FILE ALL COME             
006400*        FROM COPYBOOKS SO THE SELECT CLAUSE AND THE RECORD               
006500*        LAYOUT IN THE FD LIVE TOGETHER - SEE THE SL.../FD...             
006600*        PAIRING CONVENTION USED THROUGHOUT THIS SHOP.                    
006700         COPY "SLHDR01.CBL".                                              
006800         COPY "SLLIN01.CBL".                                              
006900         COPY "SLVRES01.CBL".                                             
007000*        PRINTER-FILE IS THE ONLY SELECT NOT PULLED FROM A                
007100*        COPYBOOK - IT HAS NO RECORD LAYOUT WORTH SHARING, JUST           
007200*        A 132-BYTE PRINT LINE, SO IT IS CARRIED HERE INLINE.             
007300         SELECT PRINTER-FILE                                              
007400                ASSIGN TO "invoice-qc-system.prn"                         
007500                ORGANIZATION IS LINE SEQUENTIAL.                          
007600*--------------------------------------------------------------           
007700 DATA DIVISION.                                                           
007800 FILE SECTION.                                                            
007900*    HEADER, LINE-ITEM, AND VALIDATION-RESULTS RECORD LAYOUTS -           
008000*    SEE THE THREE COPYBOOKS FOR FIELD-LEVEL COMMENTARY.                  
008100     COPY "FDHDR01.CBL".                                                  
008200     COPY "FDLIN01.CBL".                                                  
008300     COPY "FDVRES01.CBL".                                                 
008400                                                                          
008500     FD  PRINTER-FILE                                                     
008600         LABEL RECORDS ARE OMITTED.                                       
008700     01  PRINTER-RECORD            PIC X(132).                            
008800*--------------------------------------------------------------           
008900 WORKING-STORAGE SECTION.                                                 
009000*    IN-MEMORY INVOICE/LINE-ITEM TABLE (WSINVTB1) AND THE RUN-            
009100*    LEVEL ERROR-FREQUENCY TABLE (WSERRTB1) - BOTH ARE SIZED              
009200*    FOR THE LARGEST FEED THIS SHOP HAS EVER SEEN, SEE EACH               
009300*    COPYBOOK'S OWN CHANGE LOG FOR THE REASONING.  LKINVC01 IS            
009400*    THE SAME CALL-PARAMETER LAYOUT VALIDATE-INVOICE RECEIVES             
009500*    IN ITS LINKAGE SECTION - BUILT HERE, PASSED BY REFERENCE.            
009600     COPY "WSINVTB1.CBL".                                                 
009700     COPY "WSERRTB1.CBL".                                                 
009800     COPY "LKINVC01.CBL".                                                 
009900*    PRINT-LINE LAYOUTS FOR THE RUN-SUMMARY REPORT - THIS                 
010000*    BATCH HAS NO DETAIL REPORT, ONLY THE ONE-PAGE-OR-SO                  
010100*    SUMMARY PRINTED AT THE END OF THE RUN.                               
010200 01  TITLE.                                                               
010300     05  FILLER                    PIC X(45) VALUE SPACES.                
010400     05  FILLER                    PIC X(27)                              
010500                   VALUE "INVOICE QUALITY-CONTROL RUN".                   
010600     05  FILLER                    PIC X(55) VALUE SPACES.                
010700     05  FILLER                    PIC X(05) VALUE "PAGE:".               
010800     05  PAGE-NUMBER               PIC 9(04) VALUE ZERO.                  
010900*    TOTAL INVOICES PROCESSED THIS RUN - SET FROM TOTAL-                  
011000*    INVOICES IN WSERRTB1 AT PRINT TIME.                                  
011100 01  SUMMARY-LINE-1.                                                      
011200     05  FILLER                    PIC X(11) VALUE "PROCESSED ".          
011300     05  S-TOTAL-INVOICES          PIC ZZZ,ZZ9.                           
011400     05  FILLER                    PIC X(10) VALUE " INVOICES.".          
011500     05  FILLER                    PIC X(101) VALUE SPACES.               
011600*    COUNT OF INVOICES THAT CAME THROUGH BOTH VALIDATE-INVOICE            
011700*    AND THE DUPLICATE PASS WITH ZERO ERRORS.                             
011800 01  SUMMARY-LINE-2.                                                      
011900     05  FILLER                    PIC X(07) VALUE "VALID: ".             
012000     05  S-VALID-INVOICES          PIC ZZZ,ZZ9.                           
012100     05  FILLER                    PIC X(118) VALUE SPACES.               
012200*    COUNT OF INVOICES WITH ONE OR MORE ERRORS, INCLUDING ANY             
012300*    FLAGGED ONLY BY THE DUPLICATE PASS.                                  
012400 01  SUMMARY-LINE-3.                                                      
012500     05  FILLER                    PIC X(09) VALUE "INVALID: ".           
012600     05  S-INVALID-INVOICES        PIC ZZZ,ZZ9.                           
012700     05  FILLER                    PIC X(116) VALUE SPACES.               
012800*    HEADING LINE FOR THE "TOP ERRORS" BREAKDOWN - 07/29/91 PJR.          
012900 01  SUMMARY-LINE-4.                                                      
013000     05  FILLER                    PIC X(12) VALUE "TOP ERRORS:".         
013100     05  FILLER                    PIC X(120) VALUE SPACES.               
013200*    ONE DETAIL LINE PER DISTINCT ERROR CODE SEEN THIS RUN, IN            
013300*    FIRST-SEEN ORDER (SEE WSERRTB1.CBL - THE TABLE IS NEVER              
013400*    SORTED BY FREQUENCY OR ALPHABETICALLY).                              
013500 01  TOP-ERROR-LINE.                                                      
013600*        T-ERROR-CODE IS 40 BYTES WIDE, NOT 48 - THE PRINT                
013700*        LINE WAS NEVER WIDENED TO MATCH THE 01/10/97 MCQ                 
013800*        ERROR-CODE CHANGE; THE LONGER BUSINESS-RULE CODES                
013900*        STILL PRINT FINE SINCE NONE EXCEEDS 40 CHARACTERS IN             
014000*        PRACTICE, BUT A FUTURE CODE LONGER THAN THAT WOULD               
014100*        PRINT TRUNCATED HERE EVEN THOUGH QCRESULT CARRIES IT             
014200*        IN FULL.                                                         
014300     05  FILLER                    PIC X(02) VALUE SPACES.                
014400     05  T-ERROR-CODE              PIC X(40).                             
014500     05  FILLER                    PIC X(01) VALUE SPACES.                
014600     05  T-ERROR-COUNT             PIC ZZZ,ZZ9.                           
014700     05  FILLER                    PIC X(82) VALUE SPACES.                
014800*    END-OF-FILE SWITCHES FOR THE TWO INPUT FILES - EACH READ             
014900*    PARAGRAPH SETS ITS OWN SWITCH, AND NEITHER IS EVER RESET             
015000*    ONCE SET SINCE BOTH FILES ARE READ EXACTLY ONCE PER RUN.             
015100 01  W-END-OF-HDR-FILE            PIC X VALUE "N".                        
015200     88  END-OF-HDR-FILE               VALUE "Y".                         
015300                                                                          
015400 01  W-END-OF-LIN-FILE            PIC X VALUE "N".                        
015500     88  END-OF-LIN-FILE               VALUE "Y".                         
015600*    PAGE-BREAK COUNTER FOR THE SUMMARY REPORT - PAGE-FULL                
015700*    FIRES AT 50 LINES, WELL PAST WHAT A NORMAL RUN'S "TOP                
015800*    ERRORS" LIST EVER REACHES, BUT SET TO MATCH THE FORM                 
015900*    LENGTH USED BY THIS SHOP'S OTHER OVERNIGHT REPORTS.                  
016000 01  W-PRINTED-LINES              PIC 99.                                 
016100     88  PAGE-FULL                    VALUE 50 THRU 99.                   
016200*    SET BY 0320-COMPARE-TO-EARLIER-INVOICE, TESTED BY THE                
016300*    PERFORM ... VARYING IN 0310 TO STOP THE INNER SCAN AS                
016400*    SOON AS A MATCH IS FOUND - NO NEED TO KEEP COMPARING                 
016500*    AGAINST STILL-EARLIER INVOICES ONCE ONE MATCH TURNS UP.              
016600 01  W-DUP-FOUND                  PIC X.                                  
016700     88  DUP-FOUND                    VALUE "Y".                          
016800*    LINE-SUB IS REUSED ACROSS BOTH THE LOAD PHASE (0150/0155)            
016900*    AND THE FIRST PASS (0210/0220) - NEVER NEEDED IN BOTH                
017000*    PLACES AT ONCE, SINCE ONE PHASE FULLY COMPLETES BEFORE               
017100*    THE NEXT BEGINS.  CHECK-SUB WALKS THE UP-TO-FIVE ERROR               
017200*    CODES RETURNED FOR ONE INVOICE; EARLIER-SUB WALKS THE                
017300*    INVOICE TABLE BACKWARD FROM THE CURRENT INVOICE DURING               
017400*    THE DUPLICATE PASS.                                                  
017500 77  LINE-SUB                      PIC 9(02) COMP.                        
017600 77  CHECK-SUB                     PIC 9(04) COMP.                        
017700 77  EARLIER-SUB                   PIC 9(04) COMP.                        
017800*--------------------------------------------------------------           
017900 PROCEDURE DIVISION.                                                      
018000*--------------------------------------------------------------           
018100*    MAIN LINE.  NO OPERATOR INTERACTION - ONE PASS, START TO             
018200*    FINISH, FOR THE OVERNIGHT JOB STREAM.  THE FIVE PHASES               
018300*    RUN IN A FIXED ORDER AND EACH ONE DEPENDS ON THE ONE                 
018400*    BEFORE IT HAVING COMPLETED FOR THE WHOLE RUN, NOT JUST               
018500*    THE CURRENT INVOICE - THAT IS WHY THIS PROGRAM HOLDS                 
018600*    EVERYTHING IN MEMORY INSTEAD OF STREAMING ONE RECORD AT              
018700*    A TIME THROUGH TO THE RESULTS FILE.                                  
018800*--------------------------------------------------------------           
018900*        ALL FOUR FILES ARE OPENED TOGETHER AT THE TOP OF THE             
019000*        RUN AND CLOSED TOGETHER AT THE BOTTOM - THIS PROGRAM             
019100*        NEVER RE-OPENS OR CLOSES A FILE MID-RUN THE WAY A                
019200*        MULTI-STEP REPORT PROGRAM SOMETIMES DOES.                        
019300     OPEN INPUT HEADER-FILE.                                              
019400     OPEN INPUT LINE-ITEM-FILE.                                           
019500     OPEN OUTPUT VALIDATION-RESULTS-FILE.                                 
019600     OPEN OUTPUT PRINTER-FILE.                                            
019700                                                                          
019800     MOVE ZERO TO PAGE-NUMBER.                                            
019900     MOVE ZERO TO INVOICE-COUNT.                                          
020000*        PHASE 1 - LOAD EVERY HEADER AND ITS LINE ITEMS INTO              
020100*        THE IN-MEMORY TABLE.  NOTHING IS VALIDATED YET.                  
020200     PERFORM 0100-LOAD-INVOICE-HEADERS                                    
020300             THRU 0100-LOAD-INVOICE-HEADERS-EXIT.                         
020400*        PHASE 2 - ONE CALL TO VALIDATE-INVOICE PER INVOICE,              
020500*        COMPLETENESS/FORMAT/BUSINESS-RULE CHECKS ONLY.                   
020600     PERFORM 0200-VALIDATE-ALL-INVOICES                                   
020700             THRU 0200-VALIDATE-ALL-INVOICES-EXIT.                        
020800*        PHASE 3 - CROSS-INVOICE DUPLICATE CHECK, WHICH CAN               
020900*        ONLY RUN NOW THAT EVERY INVOICE HAS BEEN LOADED.                 
021000     PERFORM 0300-FIND-DUPLICATE-INVOICES                                 
021100             THRU 0300-FIND-DUPLICATE-INVOICES-EXIT.                      
021200*        PHASE 4 - WRITE QCRESULT, ONE RECORD PER INVOICE,                
021300*        NOW THAT BOTH THE EDIT PASS AND THE DUPLICATE PASS               
021400*        HAVE HAD THEIR SAY ON EVERY INVOICE (SEE THE 03/03/93            
021500*        TLO CHANGE-LOG ENTRY ABOVE FOR WHY THIS ORDERING                 
021600*        MATTERS).                                                        
021700     PERFORM 0360-WRITE-ALL-RESULTS                                       
021800             THRU 0360-WRITE-ALL-RESULTS-EXIT.                            
021900*        PHASE 5 - PRINT THE RUN SUMMARY REPORT.                          
022000     PERFORM 0400-PRINT-RUN-SUMMARY                                       
022100             THRU 0400-PRINT-RUN-SUMMARY-EXIT.                            
022200*        RETURN CODE IS SET LAST, AFTER EVERYTHING HAS BEEN               
022300*        WRITTEN - A RE-RUN TRIGGERED BY A BAD RETURN CODE                
022400*        SHOULD NEVER FIND AN INCOMPLETE RESULTS FILE OR                  
022500*        REPORT BEHIND IT.                                                
022600     PERFORM 0500-SET-RETURN-CODE                                         
022700             THRU 0500-SET-RETURN-CODE-EXIT.                              
022800                                                                          
022900*        CLOSED IN THE SAME ORDER THEY WERE OPENED - NOT                  
023000*        SIGNIFICANT TO THE OPERATING SYSTEM, JUST THE HOUSE              
023100*        HABIT FOR READABILITY WHEN SOMEONE IS SCANNING FOR A             
023200*        MISSING CLOSE.                                                   
023300     CLOSE HEADER-FILE.                                                   
023400     CLOSE LINE-ITEM-FILE.                                                
023500     CLOSE VALIDATION-RESULTS-FILE.                                       
023600     CLOSE PRINTER-FILE.                                                  
023700                                                                          
023800     EXIT PROGRAM.                                                        
023900     STOP RUN.                                                            
024000*--------------------------------------------------------------           
024100*    LOAD PHASE.  EVERY INVOICE MUST BE HELD IN MEMORY - THE              
024200*    DUPLICATE PASS AND THE SUMMARY ARE BOTH CROSS-INVOICE.               
024300*    CLASSIC PRIMING-READ SHAPE: READ ONCE BEFORE THE LOOP,               
024400*    THEN AGAIN AT THE BOTTOM OF EVERY ITERATION, SO THE LOOP             
024500*    TEST AT THE TOP ALWAYS SEES CURRENT DATA.                            
024600*--------------------------------------------------------------           
024700 0100-LOAD-INVOICE-HEADERS.                                               
024800     PERFORM 0110-READ-HEADER-NEXT-RECORD                                 
024900             THRU 0110-READ-HEADER-NEXT-RECORD-EXIT.                      
025000     PERFORM 0120-LOAD-ONE-HEADER                                         
025100             THRU 0120-LOAD-ONE-HEADER-EXIT                               
025200             UNTIL END-OF-HDR-FILE.                                       
025300 0100-LOAD-INVOICE-HEADERS-EXIT.                                          
025400     EXIT.                                                                
025500*    SINGLE-RECORD READ, BROKEN OUT TO ITS OWN PARAGRAPH SINCE            
025600*    IT IS PERFORMED BOTH AS THE PRIMING READ AND AGAIN AT THE            
025700*    BOTTOM OF 0120 BELOW.                                                
025800 0110-READ-HEADER-NEXT-RECORD.                                            
025900     READ HEADER-FILE                                                     
026000        AT END MOVE "Y" TO W-END-OF-HDR-FILE.                             
026100 0110-READ-HEADER-NEXT-RECORD-EXIT.                                       
026200     EXIT.                                                                
026300*    ONE HEADER RECORD INTO ONE INVOICE-TABLE SLOT, PLUS ITS              
026400*    LINE ITEMS.  INVOICE-COUNT IS BOTH THE NUMBER OF INVOICES            
026500*    LOADED SO FAR AND THE SUBSCRIPT OF THE SLOT BEING FILLED -           
026600*    THE TWO NEVER DIVERGE BECAUSE EVERY PATH THROUGH THIS                
026700*    PARAGRAPH EITHER CLAMPS THE COUNT OR FILLS THE SLOT, NEVER           
026800*    BOTH AND NEVER NEITHER.                                              
026900 0120-LOAD-ONE-HEADER.                                                    
027000     ADD 1 TO INVOICE-COUNT.                                              
027100*        TABLE-FULL GUARD - SEE MAX-INVOICES IN WSINVTB1.CBL.             
027200*        ONCE THE TABLE IS DECLARED FULL, NO FURTHER HEADER               
027300*        RECORDS ARE LOADED FOR THE REMAINDER OF THIS RUN, BUT            
027400*        THE READ LOOP BELOW STILL DRAINS THE FILE TO AT-END              
027500*        SO THE SUBSEQUENT CLOSE IS CLEAN.                                
027600     IF INVOICE-COUNT > MAX-INVOICES                                      
027700        MOVE MAX-INVOICES TO INVOICE-COUNT                                
027800        SET INVOICE-TABLE-IS-FULL TO TRUE                                 
027900     ELSE                                                                 
028000*            EVERY HEADER FIELD IS COPIED STRAIGHT ACROSS TO              
028100*            THE MATCHING INVOICE-TABLE FIELD - NO EDITING                
028200*            HAPPENS DURING LOAD, ONLY DURING VALIDATION.                 
028300        MOVE HDR-INVOICE-NUMBER TO                                        
028400             INV-NUMBER (INVOICE-COUNT)                                   
028500        MOVE HDR-INVOICE-DATE TO                                          
028600             INV-DATE (INVOICE-COUNT)                                     
028700        MOVE HDR-DUE-DATE TO                                              
028800             INV-DUE-DATE (INVOICE-COUNT)                                 
028900        MOVE HDR-SELLER-NAME TO                                           
029000             INV-SELLER-NAME (INVOICE-COUNT)                              
029100*            SECOND, LOWER-CASED COPY OF THE SELLER NAME BUILT            
029200*            RIGHT HERE AT LOAD TIME, ONCE, RATHER THAN RE-               
029300*            FOLDING THE CASE EVERY TIME THE DUPLICATE PASS               
029400*            COMPARES TWO INVOICES - SEE INV-SELLER-LC'S OWN              
029500*            COMMENT IN WSINVTB1.CBL.                                     
029600        MOVE HDR-SELLER-NAME TO                                           
029700             INV-SELLER-LC (INVOICE-COUNT)                                
029800        INSPECT INV-SELLER-LC (INVOICE-COUNT) CONVERTING                  
029900                "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO                           
030000                "abcdefghijklmnopqrstuvwxyz"                              
030100        MOVE HDR-SELLER-TAX-ID TO                                         
030200             INV-SELLER-TAX-ID (INVOICE-COUNT)                            
030300        MOVE HDR-BUYER-NAME TO                                            
030400             INV-BUYER-NAME (INVOICE-COUNT)                               
030500        MOVE HDR-BUYER-TAX-ID TO                                          
030600             INV-BUYER-TAX-ID (INVOICE-COUNT)                             
030700        MOVE HDR-CURRENCY-CODE TO                                         
030800             INV-CURRENCY-CODE (INVOICE-COUNT)                            
030900        MOVE HDR-NET-TOTAL TO                                             
031000             INV-NET-TOTAL (INVOICE-COUNT)                                
031100        MOVE HDR-TAX-AMOUNT TO                                            
031200             INV-TAX-AMOUNT (INVOICE-COUNT)                               
031300        MOVE HDR-GROSS-TOTAL TO                                           
031400             INV-GROSS-TOTAL (INVOICE-COUNT)                              
031500        MOVE HDR-LINE-ITEM-COUNT TO                                       
031600             INV-LINE-COUNT (INVOICE-COUNT)                               
031700*            THE FIVE FIELDS BELOW ARE DELIBERATELY CLEARED               
031800*            HERE, NOT LEFT TO WHATEVER INITIAL VALUE THE                 
031900*            TABLE SLOT HAPPENED TO HOLD - EVERY SLOT IS REUSED           
032000*            ACROSS RUNS ONLY WITHIN A SINGLE PROGRAM EXECUTION           
032100*            SINCE THE TABLE IS WORKING STORAGE, NOT A FILE,              
032200*            BUT THIS MAKES THE INTENT EXPLICIT EITHER WAY.               
032300        MOVE SPACES TO INV-IS-VALID (INVOICE-COUNT)                       
032400        MOVE ZERO   TO INV-ERROR-COUNT (INVOICE-COUNT)                    
032500        MOVE SPACES TO INV-ERROR-BLOCK (INVOICE-COUNT)                    
032600        MOVE "N"    TO INV-DUP-FLAG (INVOICE-COUNT)                       
032700        PERFORM 0150-LOAD-LINE-ITEMS-FOR-INVOICE                          
032800                THRU 0150-LOAD-LINE-ITEMS-FOR-INVOICE-EXIT                
032900*            CLAMP AFTER THE LOAD, NOT BEFORE - 0155 BELOW                
033000*            NEEDS THE UNCLAMPED COUNT TO KNOW HOW MANY LINE-             
033100*            ITEM-FILE RECORDS BELONG TO THIS INVOICE AND MUST            
033200*            BE READ PAST, EVEN THE ONES THAT WILL NOT FIT IN             
033300*            THE 50-SLOT TABLE.                                           
033400        IF INV-LINE-COUNT (INVOICE-COUNT) > MAX-LINES-PER-INVOICE         
033500           MOVE MAX-LINES-PER-INVOICE TO                                  
033600                INV-LINE-COUNT (INVOICE-COUNT).                           
033700     PERFORM 0110-READ-HEADER-NEXT-RECORD                                 
033800             THRU 0110-READ-HEADER-NEXT-RECORD-EXIT.                      
033900 0120-LOAD-ONE-HEADER-EXIT.                                               
034000     EXIT.                                                                
034100*--------------------------------------------------------------           
034200*    ONE INVOICE'S LINE ITEMS FOLLOW IN HEADER ORDER IN THE               
034300*    LINE-ITEM FILE - WE JUST READ INV-LINE-COUNT OF THEM.                
034400*    THERE IS NO KEY MATCH BETWEEN THE TWO FILES; POSITION IN             
034500*    THE READ SEQUENCE IS THE ONLY LINK, WHICH IS WHY BOTH                
034600*    EXTRACT FILES MUST COME OUT OF THE SAME RUN OF THE                   
034700*    UPSTREAM EXTRACT JOB (SEE SLHDR01.CBL/SLLIN01.CBL).                  
034800*--------------------------------------------------------------           
034900 0150-LOAD-LINE-ITEMS-FOR-INVOICE.                                        
035000     PERFORM 0155-LOAD-ONE-LINE-ITEM                                      
035100             THRU 0155-LOAD-ONE-LINE-ITEM-EXIT                            
035200             VARYING LINE-SUB FROM 1 BY 1                                 
035300             UNTIL LINE-SUB > INV-LINE-COUNT (INVOICE-COUNT).             
035400 0150-LOAD-LINE-ITEMS-FOR-INVOICE-EXIT.                                   
035500     EXIT.                                                                
035600*    READS AND STORES ONE LINE ITEM - BUT ONLY STORES IT IF               
035700*    THERE IS STILL ROOM IN THE 50-SLOT TABLE.  A LINE BEYOND             
035800*    THE LIMIT IS STILL READ (SO THE FILE POSITION STAYS                  
035900*    CORRECT FOR THE NEXT INVOICE) BUT ITS DATA IS DISCARDED.             
036000 0155-LOAD-ONE-LINE-ITEM.                                                 
036100     READ LINE-ITEM-FILE                                                  
036200        AT END MOVE "Y" TO W-END-OF-LIN-FILE.                             
036300     IF NOT END-OF-LIN-FILE                                               
036400        IF LINE-SUB NOT > MAX-LINES-PER-INVOICE                           
036500           MOVE LIN-DESCRIPTION TO                                        
036600                INV-LIN-DESCRIPTION (INVOICE-COUNT, LINE-SUB)             
036700           MOVE LIN-QUANTITY TO                                           
036800                INV-LIN-QUANTITY (INVOICE-COUNT, LINE-SUB)                
036900           MOVE LIN-UNIT-PRICE TO                                         
037000                INV-LIN-UNIT-PRICE (INVOICE-COUNT, LINE-SUB)              
037100           MOVE LIN-LINE-TOTAL TO                                         
037200                INV-LIN-LINE-TOTAL (INVOICE-COUNT, LINE-SUB).             
037300 0155-LOAD-ONE-LINE-ITEM-EXIT.                                            
037400     EXIT.                                                                
037500*--------------------------------------------------------------           
037600*    FIRST PASS.  ONE CALL TO VALIDATE-INVOICE PER INVOICE, IN            
037700*    THE ORDER LOADED.  RETURNED CODES ARE FOLDED INTO THE                
037800*    ERROR-FREQUENCY TABLE AS THEY COME BACK - THE FREQUENCY              
037900*    TABLE IS BUILT INCREMENTALLY DURING THIS PASS RATHER THAN            
038000*    IN A SEPARATE SWEEP AFTERWARD, SINCE EACH INVOICE'S                  
038100*    RETURNED CODES ARE ONLY AVAILABLE FOR A MOMENT, IN                   
038200*    QC-INVOICE-PARM, BEFORE THE NEXT CALL OVERWRITES THEM.               
038300*--------------------------------------------------------------           
038400 0200-VALIDATE-ALL-INVOICES.                                              
038500     PERFORM 0210-VALIDATE-ONE-INVOICE                                    
038600             THRU 0210-VALIDATE-ONE-INVOICE-EXIT                          
038700             VARYING INV-IDX FROM 1 BY 1                                  
038800             UNTIL INV-IDX > INVOICE-COUNT.                               
038900 0200-VALIDATE-ALL-INVOICES-EXIT.                                         
039000     EXIT.                                                                
039100*    BUILDS THE CALL PARAMETER FROM THE INVOICE-TABLE ENTRY,              
039200*    MAKES THE CALL, THEN COPIES THE OUT FIELDS BACK - SEE                
039300*    LKINVC01.CBL FOR WHICH FIELDS ARE IN VERSUS OUT.                     
039400 0210-VALIDATE-ONE-INVOICE.                                               
039500     MOVE INV-NUMBER (INV-IDX)      TO QC-INV-NUMBER.                     
039600     MOVE INV-DATE (INV-IDX)        TO QC-INV-DATE.                       
039700     MOVE INV-DUE-DATE (INV-IDX)    TO QC-INV-DUE-DATE.                   
039800     MOVE INV-SELLER-NAME (INV-IDX) TO QC-INV-SELLER-NAME.                
039900     MOVE INV-BUYER-NAME (INV-IDX)  TO QC-INV-BUYER-NAME.                 
040000     MOVE INV-CURRENCY-CODE (INV-IDX) TO QC-INV-CURRENCY-CODE.            
040100     MOVE INV-NET-TOTAL (INV-IDX)   TO QC-INV-NET-TOTAL.                  
040200     MOVE INV-TAX-AMOUNT (INV-IDX)  TO QC-INV-TAX-AMOUNT.                 
040300     MOVE INV-GROSS-TOTAL (INV-IDX) TO QC-INV-GROSS-TOTAL.                
040400     MOVE INV-LINE-COUNT (INV-IDX)  TO QC-INV-LINE-COUNT.                 
040500     PERFORM 0220-COPY-LINES-TO-PARM                                      
040600             THRU 0220-COPY-LINES-TO-PARM-EXIT                            
040700             VARYING LINE-SUB FROM 1 BY 1                                 
040800             UNTIL LINE-SUB > QC-INV-LINE-COUNT.                          
040900*        THE CALL ITSELF - ONE INVOICE, NO RETURN VALUE OTHER             
041000*        THAN WHAT COMES BACK IN QC-INVOICE-PARM.                         
041100     CALL "VALIDATE-INVOICE" USING QC-INVOICE-PARM.                       
041200*        COPY THE OUT FIELDS BACK INTO THE INVOICE TABLE -                
041300*        THESE MAY STILL BE OVERWRITTEN LATER BY THE DUPLICATE            
041400*        PASS IF THIS INVOICE TURNS OUT TO SHARE A KEY WITH AN            
041500*        EARLIER ONE.                                                     
041600     MOVE QC-INV-IS-VALID    TO INV-IS-VALID (INV-IDX).                   
041700     MOVE QC-INV-ERROR-COUNT TO INV-ERROR-COUNT (INV-IDX).                
041800     MOVE QC-INV-ERROR-BLOCK TO INV-ERROR-BLOCK (INV-IDX).                
041900     PERFORM 0250-POST-ERROR-CODES-TO-TABLE                               
042000             THRU 0250-POST-ERROR-CODES-TO-TABLE-EXIT.                    
042100 0210-VALIDATE-ONE-INVOICE-EXIT.                                          
042200     EXIT.                                                                
042300*    ONE LINE ITEM'S THREE AMOUNT FIELDS INTO THE CALL                    
042400*    PARAMETER - THE LINE DESCRIPTION IS NOT PASSED ACROSS THE            
042500*    CALL BOUNDARY SINCE VALIDATE-INVOICE HAS NO CHECK THAT               
042600*    LOOKS AT IT.                                                         
042700 0220-COPY-LINES-TO-PARM.                                                 
042800     MOVE INV-LIN-QUANTITY (INV-IDX, LINE-SUB) TO                         
042900          QC-LIN-QUANTITY (LINE-SUB).                                     
043000     MOVE INV-LIN-UNIT-PRICE (INV-IDX, LINE-SUB) TO                       
043100          QC-LIN-UNIT-PRICE (LINE-SUB).                                   
043200     MOVE INV-LIN-LINE-TOTAL (INV-IDX, LINE-SUB) TO                       
043300          QC-LIN-LINE-TOTAL (LINE-SUB).                                   
043400 0220-COPY-LINES-TO-PARM-EXIT.                                            
043500     EXIT.                                                                
043600*--------------------------------------------------------------           
043700*    FOLDS THE CODES VALIDATE-INVOICE RETURNED FOR THIS ONE               
043800*    INVOICE INTO THE RUN-LEVEL FREQUENCY TABLE.  STOPS AT                
043900*    FIVE EVEN IF QC-INV-ERROR-COUNT SAYS MORE WERE RAISED,               
044000*    SINCE QC-INV-ERROR-CODE ONLY EVER CARRIES THE FIRST FIVE.            
044100*--------------------------------------------------------------           
044200 0250-POST-ERROR-CODES-TO-TABLE.                                          
044300     PERFORM 0255-BUMP-ONE-ERROR-CODE                                     
044400             THRU 0255-BUMP-ONE-ERROR-CODE-EXIT                           
044500             VARYING CHECK-SUB FROM 1 BY 1                                
044600             UNTIL CHECK-SUB > QC-INV-ERROR-COUNT                         
044700                OR CHECK-SUB > 5.                                         
044800 0250-POST-ERROR-CODES-TO-TABLE-EXIT.                                     
044900     EXIT.                                                                
045000*    LOOKS UP ONE ERROR CODE, THEN EITHER ADDS A NEW ENTRY                
045100*    (FIRST TIME SEEN THIS RUN) OR BUMPS AN EXISTING ONE'S                
045200*    COUNT.  IF THE TABLE ITSELF IS FULL (40 DISTINCT CODES,              
045300*    SEE WSERRTB1.CBL) A BRAND-NEW CODE IS SILENTLY NOT ADDED -           
045400*    THIS HAS NEVER HAPPENED IN PRODUCTION, SINCE THE SYSTEM              
045500*    ONLY RAISES A SMALL, FIXED SET OF ERROR CODES TO BEGIN               
045600*    WITH, ALL WELL UNDER 40.                                             
045700 0255-BUMP-ONE-ERROR-CODE.                                                
045800     PERFORM 0256-FIND-ERROR-CODE-SLOT                                    
045900             THRU 0256-FIND-ERROR-CODE-SLOT-EXIT.                         
046000     IF ERR-IDX > ERROR-CODE-COUNT                                        
046100        IF ERROR-CODE-COUNT < MAX-ERROR-CODES                             
046200           ADD 1 TO ERROR-CODE-COUNT                                      
046300           MOVE QC-INV-ERROR-CODE (CHECK-SUB) TO                          
046400                ERR-CODE (ERROR-CODE-COUNT)                               
046500           MOVE 1 TO ERR-OCCUR-COUNT (ERROR-CODE-COUNT)                   
046600     ELSE                                                                 
046700        ADD 1 TO ERR-OCCUR-COUNT (ERR-IDX).                               
046800 0255-BUMP-ONE-ERROR-CODE-EXIT.                                           
046900     EXIT.                                                                
047000*--------------------------------------------------------------           
047100*    LINEAR SEARCH OF THE (AT MOST 40-ENTRY) FREQUENCY TABLE.             
047200*    ERR-IDX COMES BACK ONE PAST ERROR-CODE-COUNT WHEN THE                
047300*    CODE IS NOT YET ON THE TABLE.  WRITTEN AS A GO TO LOOP IN            
047400*    THE SHOP'S USUAL STYLE FOR A SEARCH THAT IS NOT A PERFORM            
047500*    ... VARYING, SINCE THE EXIT CONDITION IS A MATCH, NOT A              
047600*    FIXED TRIP COUNT.                                                    
047700*--------------------------------------------------------------           
047800 0256-FIND-ERROR-CODE-SLOT.                                               
047900     SET ERR-IDX TO 1.                                                    
048000 0256-SEARCH-LOOP.                                                        
048100     IF ERR-IDX > ERROR-CODE-COUNT                                        
048200        GO TO 0256-FIND-ERROR-CODE-SLOT-EXIT.                             
048300     IF ERR-CODE (ERR-IDX) = QC-INV-ERROR-CODE (CHECK-SUB)                
048400        GO TO 0256-FIND-ERROR-CODE-SLOT-EXIT.                             
048500     SET ERR-IDX UP BY 1.                                                 
048600     GO TO 0256-SEARCH-LOOP.                                              
048700 0256-FIND-ERROR-CODE-SLOT-EXIT.                                          
048800     EXIT.                                                                
048900*--------------------------------------------------------------           
049000*    SECOND PASS.  DUPLICATE KEY IS LOWER-CASED SELLER NAME               
049100*    PLUS INVOICE NUMBER PLUS INVOICE DATE.  ONLY THE SECOND              
049200*    AND LATER INVOICE WITH A GIVEN KEY IS FLAGGED - THE FIRST            
049300*    ONE SEEN IS LEFT ALONE, PER THE PROCEDURES OFFICE RULE.              
049400*    THE OUTER LOOP STARTS AT INVOICE 2, NOT INVOICE 1 - THE              
049500*    FIRST INVOICE IN THE FILE CAN NEVER BE A DUPLICATE OF                
049600*    ANYTHING EARLIER SINCE NOTHING IS EARLIER THAN IT, SO                
049700*    THERE IS NOTHING FOR 0310 TO COMPARE IT AGAINST.                     
049800*--------------------------------------------------------------           
049900 0300-FIND-DUPLICATE-INVOICES.                                            
050000     PERFORM 0310-CHECK-ONE-INVOICE-FOR-DUP                               
050100             THRU 0310-CHECK-ONE-INVOICE-FOR-DUP-EXIT                     
050200             VARYING INV-IDX FROM 2 BY 1                                  
050300             UNTIL INV-IDX > INVOICE-COUNT.                               
050400 0300-FIND-DUPLICATE-INVOICES-EXIT.                                       
050500     EXIT.                                                                
050600*    COMPARES ONE INVOICE AGAINST EVERY EARLIER INVOICE IN THE            
050700*    TABLE, STOPPING EARLY IF A MATCH IS FOUND.  THIS IS AN               
050800*    O(N-SQUARED) SCAN OVER THE WHOLE TABLE IN THE WORST CASE,            
050900*    WHICH IS ACCEPTABLE AT 3000 INVOICES OVERNIGHT BUT WOULD             
051000*    NEED RETHINKING IF THE FEED EVER GREW AN ORDER OF                    
051100*    MAGNITUDE LARGER.                                                    
051200 0310-CHECK-ONE-INVOICE-FOR-DUP.                                          
051300     MOVE "N" TO W-DUP-FOUND.                                             
051400     PERFORM 0320-COMPARE-TO-EARLIER-INVOICE                              
051500             THRU 0320-COMPARE-TO-EARLIER-INVOICE-EXIT                    
051600             VARYING EARLIER-SUB FROM 1 BY 1                              
051700             UNTIL EARLIER-SUB >= INV-IDX                                 
051800                OR DUP-FOUND.                                             
051900*        A DUPLICATE OVERRIDES WHATEVER VALIDATE-INVOICE                  
052000*        ALREADY SET FOR THIS INVOICE - EVEN AN OTHERWISE                 
052100*        CLEAN INVOICE BECOMES INVALID IF IT DUPLICATES AN                
052200*        EARLIER ONE, AND THE ANOMALY CODE IS ADDED ON TOP OF             
052300*        (NOT IN PLACE OF) ANY EDIT ERRORS ALREADY PRESENT.               
052400     IF DUP-FOUND                                                         
052500        MOVE "Y" TO INV-DUP-FLAG (INV-IDX)                                
052600        MOVE "N" TO INV-IS-VALID (INV-IDX)                                
052700        IF INV-ERROR-COUNT (INV-IDX) < 5                                  
052800           ADD 1 TO INV-ERROR-COUNT (INV-IDX)                             
052900           MOVE "anomaly: duplicate_invoice" TO                           
053000                INV-ERROR-CODE (INV-IDX,                                  
053100                                INV-ERROR-COUNT (INV-IDX))                
053200        ELSE                                                              
053300           ADD 1 TO INV-ERROR-COUNT (INV-IDX)                             
053400*            THE ANOMALY CODE ALSO HAS TO BE FOLDED INTO THE              
053500*            RUN-LEVEL FREQUENCY TABLE, SAME AS ANY OTHER                 
053600*            ERROR CODE - 0255 IS REUSED HERE RATHER THAN                 
053700*            WRITTEN A SECOND TIME, WITH CHECK-SUB AND                    
053800*            QC-INV-ERROR-CODE (1) BORROWED AS A ONE-SLOT                 
053900*            STAND-IN FOR THE CALL PARAMETER 0255 NORMALLY                
054000*            READS FROM.                                                  
054100        MOVE 1 TO CHECK-SUB                                               
054200        MOVE "anomaly: duplicate_invoice" TO                              
054300             QC-INV-ERROR-CODE (1)                                        
054400        PERFORM 0255-BUMP-ONE-ERROR-CODE                                  
054500                THRU 0255-BUMP-ONE-ERROR-CODE-EXIT.                       
054600 0310-CHECK-ONE-INVOICE-FOR-DUP-EXIT.                                     
054700     EXIT.                                                                
054800*    THE THREE-FIELD KEY COMPARE - SELLER NAME (LOWER-CASED),             
054900*    INVOICE NUMBER (CASE-SENSITIVE, SINCE INVOICE NUMBERS ARE            
055000*    TREATED AS EXACT CODES, NOT NAMES), AND INVOICE DATE.                
055100 0320-COMPARE-TO-EARLIER-INVOICE.                                         
055200     IF INV-SELLER-LC (EARLIER-SUB) = INV-SELLER-LC (INV-IDX)             
055300        AND INV-NUMBER (EARLIER-SUB) = INV-NUMBER (INV-IDX)               
055400        AND INV-DATE (EARLIER-SUB) = INV-DATE (INV-IDX)                   
055500        MOVE "Y" TO W-DUP-FOUND.                                          
055600 0320-COMPARE-TO-EARLIER-INVOICE-EXIT.                                    
055700     EXIT.                                                                
055800*--------------------------------------------------------------           
055900*    WRITES THE RESULTS FILE AFTER BOTH PASSES ARE COMPLETE,              
056000*    SO THE DUPLICATE ANOMALY CODE (IF ANY) IS ON THE RECORD.             
056100*    THE THREE RUN-LEVEL TOTALS ARE ALSO COUNTED HERE, DURING             
056200*    THIS SAME SWEEP, RATHER THAN DURING THE EARLIER PASSES -             
056300*    SEE THE COMMENT ON TOTAL-INVOICES IN WSERRTB1.CBL.                   
056400*--------------------------------------------------------------           
056500 0360-WRITE-ALL-RESULTS.                                                  
056600     MOVE ZERO TO TOTAL-INVOICES.                                         
056700     MOVE ZERO TO VALID-INVOICES.                                         
056800     MOVE ZERO TO INVALID-INVOICES.                                       
056900     PERFORM 0260-WRITE-ONE-RESULT                                        
057000             THRU 0260-WRITE-ONE-RESULT-EXIT                              
057100             VARYING INV-IDX FROM 1 BY 1                                  
057200             UNTIL INV-IDX > INVOICE-COUNT.                               
057300 0360-WRITE-ALL-RESULTS-EXIT.                                             
057400     EXIT.                                                                
057500*    ONE QCRESULT RECORD PER INVOICE, PLUS THE RUNNING TOTALS -           
057600*    SEE FDVRES01.CBL FOR THE OUTPUT RECORD LAYOUT ITSELF.                
057700 0260-WRITE-ONE-RESULT.                                                   
057800     ADD 1 TO TOTAL-INVOICES.                                             
057900     IF INV-IS-VALID (INV-IDX) = "Y"                                      
058000        ADD 1 TO VALID-INVOICES                                           
058100     ELSE                                                                 
058200        ADD 1 TO INVALID-INVOICES.                                        
058300     MOVE INV-NUMBER (INV-IDX)      TO VRES-INVOICE-ID.                   
058400     MOVE INV-IS-VALID (INV-IDX)    TO VRES-IS-VALID.                     
058500     MOVE INV-ERROR-COUNT (INV-IDX) TO VRES-ERROR-COUNT.                  
058600     MOVE INV-ERROR-BLOCK (INV-IDX) TO VRES-ERROR-BLOCK.                  
058700     WRITE VRES-RECORD.                                                   
058800 0260-WRITE-ONE-RESULT-EXIT.                                              
058900     EXIT.                                                                
059000*--------------------------------------------------------------           
059100*    SUMMARY PHASE.  ONE HEADING BLOCK, THREE COUNT LINES, AND            
059200*    THE "TOP ERRORS" BREAKDOWN - SEE 07/29/91 PJR ABOVE.  THE            
059300*    WHOLE SUMMARY NORMALLY FITS ON ONE PAGE; THE PAGE-BREAK              
059400*    LOGIC IN 9300 BELOW IS ONLY THERE FOR THE UNUSUAL RUN                
059500*    WITH AN UNUSUALLY LONG TOP-ERRORS LIST.                              
059600*--------------------------------------------------------------           
059700 0400-PRINT-RUN-SUMMARY.                                                  
059800     PERFORM 9100-PRINT-HEADINGS                                          
059900             THRU 9100-PRINT-HEADINGS-EXIT.                               
060000                                                                          
060100     MOVE TOTAL-INVOICES   TO S-TOTAL-INVOICES.                           
060200     MOVE SUMMARY-LINE-1   TO PRINTER-RECORD.                             
060300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
060400                                                                          
060500     MOVE VALID-INVOICES   TO S-VALID-INVOICES.                           
060600     MOVE SUMMARY-LINE-2   TO PRINTER-RECORD.                             
060700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
060800                                                                          
060900     MOVE INVALID-INVOICES TO S-INVALID-INVOICES.                         
061000     MOVE SUMMARY-LINE-3   TO PRINTER-RECORD.                             
061100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
061200                                                                          
061300     MOVE SUMMARY-LINE-4   TO PRINTER-RECORD.                             
061400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
061500     ADD 4 TO W-PRINTED-LINES.                                            
061600*        ONE LINE PER DISTINCT ERROR CODE SEEN THIS RUN - SEE             
061700*        0256 ABOVE FOR HOW THE TABLE WAS BUILT.                          
061800     PERFORM 9300-PRINT-TOP-ERROR-LINE                                    
061900             THRU 9300-PRINT-TOP-ERROR-LINE-EXIT                          
062000             VARYING ERR-IDX FROM 1 BY 1                                  
062100             UNTIL ERR-IDX > ERROR-CODE-COUNT.                            
062200                                                                          
062300     PERFORM 9200-FINALIZE-PAGE                                           
062400             THRU 9200-FINALIZE-PAGE-EXIT.                                
062500 0400-PRINT-RUN-SUMMARY-EXIT.                                             
062600     EXIT.                                                                
062700*--------------------------------------------------------------           
062800*    RETURN CODE.  UPSI-0 ON MEANS THE OVERNIGHT JOB STREAM               
062900*    WANTS A NON-ZERO RETURN CODE WHEN ANY INVOICE FAILED.                
063000*    09/14/94 TLO - SEE THE CHANGE-LOG ENTRY ABOVE; 4 WAS                 
063100*    CHOSEN TO MATCH THIS SHOP'S USUAL "WARNING, NOT ABEND"               
063200*    RETURN-CODE CONVENTION, THE SAME VALUE THE VOUCHER AND               
063300*    VENDOR SYSTEMS USE FOR A SOFT DATA-QUALITY FAILURE.                  
063400*--------------------------------------------------------------           
063500 0500-SET-RETURN-CODE.                                                    
063600     MOVE ZERO TO RETURN-CODE.                                            
063700     IF QC-FAIL-ON-INVALID                                                
063800        IF INVALID-INVOICES > ZERO                                        
063900           MOVE 4 TO RETURN-CODE.                                         
064000 0500-SET-RETURN-CODE-EXIT.                                               
064100     EXIT.                                                                
064200*--------------------------------------------------------------           
064300*    REPORT MECHANICS - HEADINGS / PAGE-BREAK / TOP-ERROR LINE.           
064400*    KEPT SEPARATE FROM THE BUSINESS LOGIC ABOVE SO THE PRINT             
064500*    FORMATTING CAN CHANGE WITHOUT TOUCHING ANY VALIDATION OR             
064600*    COUNTING PARAGRAPH, AND VICE VERSA.                                  
064700*--------------------------------------------------------------           
064800 9100-PRINT-HEADINGS.                                                     
064900     ADD 1 TO PAGE-NUMBER.                                                
065000     MOVE TITLE TO PRINTER-RECORD.                                        
065100     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
065200     MOVE SPACES TO PRINTER-RECORD.                                       
065300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
065400     MOVE 2 TO W-PRINTED-LINES.                                           
065500 9100-PRINT-HEADINGS-EXIT.                                                
065600     EXIT.                                                                
065700*    SKIPS TO THE TOP OF THE NEXT FORM - USED BOTH AT THE END             
065800*    OF THE RUN AND, IF EVER NEEDED, BETWEEN PAGES OF AN                  
065900*    UNUSUALLY LONG TOP-ERRORS LIST (SEE 9300 BELOW).                     
066000 9200-FINALIZE-PAGE.                                                      
066100     MOVE SPACES TO PRINTER-RECORD.                                       
066200     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.                          
066300 9200-FINALIZE-PAGE-EXIT.                                                 
066400     EXIT.                                                                
066500*    ONE "TOP ERRORS" DETAIL LINE - STARTS A NEW PAGE FIRST IF            
066600*    THE CURRENT ONE IS ALREADY FULL, SO A LONG BREAKDOWN                 
066700*    NEVER RUNS OFF THE BOTTOM OF THE FORM.                               
066800 9300-PRINT-TOP-ERROR-LINE.                                               
066900     IF PAGE-FULL                                                         
067000        PERFORM 9200-FINALIZE-PAGE                                        
067100                THRU 9200-FINALIZE-PAGE-EXIT                              
067200        PERFORM 9100-PRINT-HEADINGS                                       
067300                THRU 9100-PRINT-HEADINGS-EXIT.                            
067400     MOVE ERR-CODE (ERR-IDX)        TO T-ERROR-CODE.                      
067500     MOVE ERR-OCCUR-COUNT (ERR-IDX) TO T-ERROR-COUNT.                     
067600     MOVE TOP-ERROR-LINE TO PRINTER-RECORD.                               
067700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
067800     ADD 1 TO W-PRINTED-LINES.                                            
067900 9300-PRINT-TOP-ERROR-LINE-EXIT.                                          
068000     EXIT.                                                                
068100*--------------------------------------------------------------           
