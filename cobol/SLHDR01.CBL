000100*    SLHDR01.CBL                                                          
000200*--------------------------------------------------------------           
000300*    SELECT CLAUSE FOR THE INVOICE HEADER INPUT FILE.                     
000400*    LOGICAL NAME INVHDR01 IS DD'D TO THE OVERNIGHT FEED BY               
000500*    JOB STREAM JS002 - SEE THE OPERATIONS RUNBOOK, NOT THIS              
000600*    COPYBOOK, FOR WHICH DATASET THAT POINTS TO THIS WEEK.                
000700*--------------------------------------------------------------           
000800     SELECT HEADER-FILE                                                   
000900            ASSIGN TO "INVHDR01"                                          
001000            ORGANIZATION IS LINE SEQUENTIAL.                              
